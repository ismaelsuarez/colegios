000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PROGCG60.
000030 AUTHOR.        M. VILICH ESCALANTE.
000040 INSTALLATION.  GERENCIA DE SISTEMAS - AREA EDUCACION.
000050 DATE-WRITTEN.  07/08/1990.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO DEL AREA.
000080******************************************************************
000090*    PROGCG60                                                    *
000100*    PASO BATCH DE ESTADISTICAS GENERALES DEL REGISTRO DE        *
000110*    COLEGIOS.  CARGA LA TABLA POR RUTCARGA, HACE UNA UNICA      *
000120*    PASADA ACUMULANDO EXTREMOS (COLEGIO MAS ANTIGUO/NUEVO, CON  *
000130*    MAS/MENOS ALUMNOS), TOTALES Y PROMEDIOS SOBRE EL ORDEN DE   *
000140*    CARGA ORIGINAL, LUEGO ORDENA LA TABLA POR PROVINCIA         *
000150*    (RUTORDEN) PARA EL CORTE DE CONTROL DEL PIE POR PROVINCIA,  *
000160*    E IMPRIME EL REPORTE COMPLETO POR DDLISTA.  SI EL REGISTRO  *
000170*    ESTA VACIO, SOLO INFORMA "SIN DATOS" Y NO IMPRIME EL CUERPO *
000180*    DEL REPORTE.                                                 *
000190*------------------------------------------------------------------
000200*    FECHA       AUTOR   TICKET      DESCRIPCION                 *
000210*    ----------  ------  ----------  ------------------------    *
000220*    07/08/1990  MVE     REQ-0431    VERSION INICIAL - SOLO       *
000230*                                    TOTAL Y PROMEDIO DE ALUMNOS  *
000240*    19/09/1991  HBR     REQ-0470    AGREGADOS LOS EXTREMOS       *
000250*                                    (MAS ANTIGUO/NUEVO, MAS/     *
000260*                                    MENOS ALUMNOS) Y EL PROMEDIO *
000270*                                    DE ANIO DE FUNDACION         *
000280*    09/06/2004  LPC     REQ-1180    AGREGADO EL PIE POR          *
000290*                                    PROVINCIA, ORDENANDO LA      *
000300*                                    TABLA CON RUTORDEN ANTES DE  *
000310*                                    IMPRIMIR (CORTE DE CONTROL   *
000320*                                    TOMADO DEL PASO PROGCG10-06A)*
000330*    17/08/2011  LPC     REQ-1402    LOS EXTREMOS Y TOTALES SE    *
000340*                                    ACUMULAN ANTES DE ORDENAR LA *
000350*                                    TABLA, PARA QUE EL DESEMPATE *
000360*                                    DE EXTREMOS RESPETE EL ORDEN *
000370*                                    ORIGINAL DE CARGA Y NO EL    *
000380*                                    ORDEN POR PROVINCIA          *
000390*                                    AGREGADA LA TRAZA POR        *
000400*                                    CONSOLA DE LA ULTIMA         *
000410*                                    PROVINCIA DEL CORTE           *
000420******************************************************************
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     UPSI-0 ON STATUS IS WS-MODO-TRAZA-ON
000470            OFF STATUS IS WS-MODO-TRAZA-OFF.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT F-LISTA ASSIGN DDLISTA
000510         FILE STATUS IS FS-LISTA.
000520 DATA DIVISION.
000530 FILE SECTION.
000540 FD  F-LISTA
000550     BLOCK CONTAINS 0 RECORDS
000560     RECORDING MODE IS F.
000570 01  REG-LISTA.
000580     05  REG-LISTA-DATO          PIC X(94).
000590     05  FILLER                  PIC X(02).
000600 WORKING-STORAGE SECTION.
000610*----------- SWITCHES DE TRAZA (UPSI) --------------------------
000620 77  WS-MODO-TRAZA-ON            PIC X       VALUE 'N'.
000630 77  WS-MODO-TRAZA-OFF           PIC X       VALUE 'S'.
000640*
000650*----------- STATUS DE ARCHIVOS ---------------------------------
000660 77  FS-LISTA                    PIC XX      VALUE SPACES.
000670     88  FS-LISTA-OK                         VALUE '00'.
000680*
000690*----------- AREA DE RESULTADO DE LA CARGA (RUTCARGA) -----------
000700 01  WS-RESULTADO-CARGA.
000710     05  WS-CARGA-RC             PIC 9(04) USAGE COMP.
000720     05  WS-CARGA-MAESTRO-NUEVO  PIC X(01).
000730         88  WS-MAESTRO-FUE-CREADO   VALUE 'S'.
000740     05  WS-CARGA-LEIDOS         PIC 9(05) USAGE COMP.
000750     05  WS-CARGA-VALIDOS        PIC 9(05) USAGE COMP.
000760     05  WS-CARGA-RECHAZADOS     PIC 9(05) USAGE COMP.
000770     05  FILLER                  PIC X(08).
000780*
000790*----------- PARAMETROS PASADOS A RUTORDEN (ORDEN POR PROVINCIA) -
000800 01  WS-PARAMETROS-ORDEN.
000810     05  WS-ORDEN-CAMPO          PIC X(01) VALUE 'P'.
000820     05  WS-ORDEN-DIRECCION      PIC X(01) VALUE 'A'.
000830     05  WS-ORDEN-RC             PIC 9(02) USAGE COMP.
000840         88  WS-ORDEN-CORRECTO       VALUE ZERO.
000850     05  FILLER                  PIC X(04).
000860*
000870*----------- SUBINDICE DE RECORRIDO DE LA TABLA -----------------
000880 77  WS-I                        PIC 9(04) USAGE COMP VALUE ZEROS.
000890*
000900*----------- ACUMULADORES DE EXTREMOS (ANIO DE FUNDACION) -------
000910 77  WS-ANIO-MIN                 PIC 9(04) USAGE COMP VALUE ZEROS.
000920 77  WS-ANIO-MAX                 PIC 9(04) USAGE COMP VALUE ZEROS.
000930 77  WS-NOMBRE-MAS-ANTIGUO       PIC X(40) VALUE SPACES.
000940 77  WS-NOMBRE-MAS-NUEVO         PIC X(40) VALUE SPACES.
000950*
000960*----------- ACUMULADORES DE EXTREMOS (CANTIDAD DE ALUMNOS) -----
000970 77  WS-ALUMNOS-MIN              PIC 9(07) USAGE COMP VALUE ZEROS.
000980 77  WS-ALUMNOS-MAX               PIC 9(07) USAGE COMP VALUE ZEROS.
000990 77  WS-NOMBRE-MAS-ALUMNOS       PIC X(40) VALUE SPACES.
001000 77  WS-NOMBRE-MENOS-ALUMNOS     PIC X(40) VALUE SPACES.
001010*
001020*----------- ACUMULADORES DE TOTALES Y PROMEDIOS ----------------
001030 77  WS-TOTAL-ALUMNOS            PIC 9(09) USAGE COMP VALUE ZEROS.
001040 77  WS-PROMEDIO-ALUMNOS         PIC 9(07) USAGE COMP VALUE ZEROS.
001050 77  WS-SUMA-ANIOS                PIC 9(09) USAGE COMP VALUE ZEROS.
001060 77  WS-CANT-ANIOS-VALIDOS       PIC 9(04) USAGE COMP VALUE ZEROS.
001070 77  WS-PROMEDIO-ANIOS           PIC 9(04) USAGE COMP VALUE ZEROS.
001080*
001090*----------- CONTROL DE CORTE POR PROVINCIA ----------------------
001100 77  WS-PROVINCIA-ANTERIOR       PIC X(30) VALUE SPACES.
001110 77  WS-CONTADOR-PROVINCIA       PIC 9(05) USAGE COMP VALUE ZEROS.
001120*
001130*////////////////////////////////////////////////////////////////
001140     COPY TBCOLREG.
001150     COPY CPCOLIMP.
001160     COPY CPCOLEG.
001170*////////////////////////////////////////////////////////////////
001180*
001190 PROCEDURE DIVISION.
001200*
001210 MAIN-PROGRAM-I.
001220     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
001230     IF WS-CARGA-RC = ZERO
001240         IF TAB-CANT-FILAS = ZERO
001250             PERFORM 9100-SIN-DATOS-I THRU 9100-SIN-DATOS-F
001260         ELSE
001270             PERFORM 2000-ACUMULAR-I THRU 2000-ACUMULAR-F
001280             PERFORM 3000-ORDENAR-POR-PROVINCIA-I
001290                 THRU 3000-ORDENAR-POR-PROVINCIA-F
001300             PERFORM 4000-IMPRIMIR-REPORTE-I
001310                 THRU 4000-IMPRIMIR-REPORTE-F
001320             PERFORM 4500-TRAZAR-PROVINCIA-CORTE-I
001330                 THRU 4500-TRAZAR-PROVINCIA-CORTE-F
001340         END-IF
001350         PERFORM 8000-CERRAR-I THRU 8000-CERRAR-F
001360     END-IF.
001370 MAIN-PROGRAM-F.
001380     GOBACK.
001390*
001400*    CARGA LA TABLA DE COLEGIOS Y ABRE EL REPORTE DE SALIDA.
001410 1000-INICIO-I.
001420     DISPLAY 'PROGCG60 - INICIO DE ESTADISTICAS GENERALES'
001430     CALL 'RUTCARGA' USING WS-RESULTADO-CARGA WS-TABLA-COLEGIOS
001440     IF WS-CARGA-RC NOT = ZERO
001450         DISPLAY 'PROGCG60 - TERMINO CON ERRORES EN LA CARGA '
001460                 '- RC=' WS-CARGA-RC
001470         MOVE WS-CARGA-RC TO RETURN-CODE
001480     ELSE
001490         OPEN OUTPUT F-LISTA
001500     END-IF.
001510 1000-INICIO-F.
001520     EXIT.
001530*
001540*    PASADA UNICA SOBRE LA TABLA EN EL ORDEN DE CARGA ORIGINAL,
001550*    ANTES DE ORDENAR POR PROVINCIA, PARA QUE EL DESEMPATE DE
001560*    EXTREMOS ("GANA EL PRIMERO ENCONTRADO") RESPETE ESE ORDEN.
001570 2000-ACUMULAR-I.
001580     MOVE TAB-ANIO-FUND (1)      TO WS-ANIO-MIN WS-ANIO-MAX
001590     MOVE TAB-NOMBRE (1)         TO WS-NOMBRE-MAS-ANTIGUO
001600                                     WS-NOMBRE-MAS-NUEVO
001610     MOVE TAB-CANT-ALUMNOS (1)   TO WS-ALUMNOS-MIN WS-ALUMNOS-MAX
001620     MOVE TAB-NOMBRE (1)         TO WS-NOMBRE-MAS-ALUMNOS
001630                                     WS-NOMBRE-MENOS-ALUMNOS
001640     PERFORM 2100-ACUMULAR-UNA-FILA-I THRU 2100-ACUMULAR-UNA-FILA-F
001650         VARYING WS-I FROM 1 BY 1
001660         UNTIL WS-I > TAB-CANT-FILAS
001670     IF WS-CANT-ANIOS-VALIDOS > ZERO
001680         DIVIDE WS-SUMA-ANIOS BY WS-CANT-ANIOS-VALIDOS
001690             GIVING WS-PROMEDIO-ANIOS
001700     END-IF
001710     DIVIDE WS-TOTAL-ALUMNOS BY TAB-CANT-FILAS
001720         GIVING WS-PROMEDIO-ALUMNOS.
001730 2000-ACUMULAR-F.
001740     EXIT.
001750*
001760*    ACTUALIZA LOS ACUMULADORES CON LA FILA WS-I.  LOS EXTREMOS SE
001770*    ACTUALIZAN SOLO CON COMPARACION ESTRICTA (< O >) PARA QUE, EN
001780*    CASO DE EMPATE, QUEDE EL PRIMER REGISTRO ENCONTRADO.
001790 2100-ACUMULAR-UNA-FILA-I.
001800     IF TAB-ANIO-FUND (WS-I) < WS-ANIO-MIN
001810         MOVE TAB-ANIO-FUND (WS-I) TO WS-ANIO-MIN
001820         MOVE TAB-NOMBRE (WS-I)    TO WS-NOMBRE-MAS-ANTIGUO
001830     END-IF
001840     IF TAB-ANIO-FUND (WS-I) > WS-ANIO-MAX
001850         MOVE TAB-ANIO-FUND (WS-I) TO WS-ANIO-MAX
001860         MOVE TAB-NOMBRE (WS-I)    TO WS-NOMBRE-MAS-NUEVO
001870     END-IF
001880     IF TAB-CANT-ALUMNOS (WS-I) < WS-ALUMNOS-MIN
001890         MOVE TAB-CANT-ALUMNOS (WS-I) TO WS-ALUMNOS-MIN
001900         MOVE TAB-NOMBRE (WS-I)       TO WS-NOMBRE-MENOS-ALUMNOS
001910     END-IF
001920     IF TAB-CANT-ALUMNOS (WS-I) > WS-ALUMNOS-MAX
001930         MOVE TAB-CANT-ALUMNOS (WS-I) TO WS-ALUMNOS-MAX
001940         MOVE TAB-NOMBRE (WS-I)       TO WS-NOMBRE-MAS-ALUMNOS
001950     END-IF
001960     ADD TAB-CANT-ALUMNOS (WS-I) TO WS-TOTAL-ALUMNOS
001970     IF TAB-ANIO-FUND (WS-I) > ZERO
001980         ADD TAB-ANIO-FUND (WS-I) TO WS-SUMA-ANIOS
001990         ADD 1 TO WS-CANT-ANIOS-VALIDOS
002000     END-IF.
002010 2100-ACUMULAR-UNA-FILA-F.
002020     EXIT.
002030*
002040*    ORDENA LA TABLA POR PROVINCIA ASCENDENTE PARA QUE EL PIE POR
002050*    PROVINCIA SE ARME CON UN CORTE DE CONTROL SIMPLE.
002060 3000-ORDENAR-POR-PROVINCIA-I.
002070     CALL 'RUTORDEN' USING WS-PARAMETROS-ORDEN WS-TABLA-COLEGIOS.
002080 3000-ORDENAR-POR-PROVINCIA-F.
002090     EXIT.
002100*
002110*    IMPRIME EL REPORTE COMPLETO EN EL ORDEN DADO POR EL LAYOUT
002120*    DE REPORTS: ENCABEZADO, EXTREMOS DE ANIO, PROMEDIO DE ANIO,
002130*    TOTALES Y PROMEDIO DE ALUMNOS, EXTREMOS DE ALUMNOS Y PIE POR
002140*    PROVINCIA.
002150 4000-IMPRIMIR-REPORTE-I.
002160     WRITE REG-LISTA FROM IMP-LINEA-SEPARADORA
002170     WRITE REG-LISTA FROM IMP-TITULO-REPORTE
002180     WRITE REG-LISTA FROM IMP-LINEA-SEPARADORA
002190     MOVE SPACES TO IMP-LINEA-EXTREMO-ANIO
002200     MOVE 'OLDEST SCHOOL:'  TO IMPA-EXT-ETIQUETA
002210     MOVE WS-NOMBRE-MAS-ANTIGUO TO IMPA-EXT-NOMBRE
002220     MOVE WS-ANIO-MIN       TO IMPA-EXT-ANIO
002230     WRITE REG-LISTA FROM IMP-LINEA-EXTREMO-ANIO
002240     MOVE SPACES TO IMP-LINEA-EXTREMO-ANIO
002250     MOVE 'NEWEST SCHOOL:'  TO IMPA-EXT-ETIQUETA
002260     MOVE WS-NOMBRE-MAS-NUEVO TO IMPA-EXT-NOMBRE
002270     MOVE WS-ANIO-MAX       TO IMPA-EXT-ANIO
002280     WRITE REG-LISTA FROM IMP-LINEA-EXTREMO-ANIO
002290     MOVE WS-PROMEDIO-ANIOS TO IMP-PROM-ANIO
002300     WRITE REG-LISTA FROM IMP-LINEA-PROMEDIO-ANIO
002310     WRITE REG-LISTA FROM IMP-LINEA-BLANCO
002320     MOVE WS-TOTAL-ALUMNOS TO IMP-TOTAL-ALUMNOS
002330     WRITE REG-LISTA FROM IMP-LINEA-TOTAL-ALUMNOS
002340     MOVE WS-PROMEDIO-ALUMNOS TO IMP-PROM-ALUMNOS
002350     WRITE REG-LISTA FROM IMP-LINEA-PROMEDIO-ALUMNOS
002360     MOVE SPACES TO IMP-LINEA-EXTREMO
002370     MOVE 'MOST STUDENTS:'   TO IMP-EXT-ETIQUETA
002380     MOVE WS-NOMBRE-MAS-ALUMNOS TO IMP-EXT-NOMBRE
002390     MOVE WS-ALUMNOS-MAX     TO IMP-EXT-VALOR
002400     WRITE REG-LISTA FROM IMP-LINEA-EXTREMO
002410     MOVE SPACES TO IMP-LINEA-EXTREMO
002420     MOVE 'FEWEST STUDENTS:' TO IMP-EXT-ETIQUETA
002430     MOVE WS-NOMBRE-MENOS-ALUMNOS TO IMP-EXT-NOMBRE
002440     MOVE WS-ALUMNOS-MIN     TO IMP-EXT-VALOR
002450     WRITE REG-LISTA FROM IMP-LINEA-EXTREMO
002460     WRITE REG-LISTA FROM IMP-LINEA-BLANCO
002470     WRITE REG-LISTA FROM IMP-TITULO-PROVINCIAS
002480     PERFORM 5000-PIE-POR-PROVINCIA-I THRU 5000-PIE-POR-PROVINCIA-F
002490     WRITE REG-LISTA FROM IMP-LINEA-SEPARADORA.
002500 4000-IMPRIMIR-REPORTE-F.
002510     EXIT.
002520*
002530*    MUESTRA POR CONSOLA LA CLAVE PROVINCIA+NOMBRE DE LA ULTIMA
002540*    PROVINCIA DEL CORTE (LA DE ORDEN MAS ALTO), PARA VERIFICAR
002550*    RAPIDO EL ALCANCE DEL PIE POR PROVINCIA SIN ABRIR EL LISTADO.
002560 4500-TRAZAR-PROVINCIA-CORTE-I.
002570     MOVE SPACES TO REG-COLEGIO
002580     MOVE TAB-PROVINCIA (TAB-CANT-FILAS) TO COL-PROVINCIA
002590     MOVE TAB-NOMBRE (TAB-CANT-FILAS)    TO COL-NOMBRE
002600     DISPLAY 'PROGCG60 - ULTIMA PROVINCIA DEL CORTE - PROVINCIA='
002610             CLV-PROVINCIA ' NOMBRE=' CLV-NOMBRE.
002620 4500-TRAZAR-PROVINCIA-CORTE-F.
002630     EXIT.
002640*
002650*    CORTE DE CONTROL SIMPLE POR PROVINCIA SOBRE LA TABLA YA
002660*    ORDENADA: UNA LINEA DE CANTIDAD POR CADA PROVINCIA DISTINTA,
002670*    EN ORDEN ASCENDENTE (LA TABLA YA VIENE ASI POR RUTORDEN).
002680 5000-PIE-POR-PROVINCIA-I.
002690     MOVE TAB-PROVINCIA (1) TO WS-PROVINCIA-ANTERIOR
002700     MOVE ZEROS TO WS-CONTADOR-PROVINCIA
002710     PERFORM 5050-PROBAR-CORTE-PROVINCIA-I
002720         THRU 5050-PROBAR-CORTE-PROVINCIA-F
002730         VARYING WS-I FROM 1 BY 1
002740         UNTIL WS-I > TAB-CANT-FILAS
002750     PERFORM 5100-ESCRIBIR-PROVINCIA-I THRU 5100-ESCRIBIR-PROVINCIA-F.
002760 5000-PIE-POR-PROVINCIA-F.
002770     EXIT.
002780*
002790 5050-PROBAR-CORTE-PROVINCIA-I.
002800     IF TAB-PROVINCIA (WS-I) NOT = WS-PROVINCIA-ANTERIOR
002810         PERFORM 5100-ESCRIBIR-PROVINCIA-I
002820             THRU 5100-ESCRIBIR-PROVINCIA-F
002830         MOVE TAB-PROVINCIA (WS-I) TO WS-PROVINCIA-ANTERIOR
002840         MOVE ZEROS TO WS-CONTADOR-PROVINCIA
002850     END-IF
002860     ADD 1 TO WS-CONTADOR-PROVINCIA.
002870 5050-PROBAR-CORTE-PROVINCIA-F.
002880     EXIT.
002890*
002900*    ESCRIBE LA LINEA DE CANTIDAD DE LA PROVINCIA EN CORTE.
002910 5100-ESCRIBIR-PROVINCIA-I.
002920     MOVE SPACES TO IMP-LINEA-PROVINCIA
002930     MOVE WS-PROVINCIA-ANTERIOR TO IMP-PROV-NOMBRE
002940     MOVE WS-CONTADOR-PROVINCIA TO IMP-PROV-CANTIDAD
002950     WRITE REG-LISTA FROM IMP-LINEA-PROVINCIA.
002960 5100-ESCRIBIR-PROVINCIA-F.
002970     EXIT.
002980*
002990*    REGISTRO VACIO: SOLO EL MENSAJE, SIN CUERPO DE REPORTE.
003000 9100-SIN-DATOS-I.
003010     OPEN OUTPUT F-LISTA
003020     MOVE SPACES TO IMP-MENSAJE
003030     MOVE 'NO HAY DATOS - EL REGISTRO DE COLEGIOS ESTA VACIO'
003040         TO IMP-MSJ-TEXTO
003050     WRITE REG-LISTA FROM IMP-MENSAJE.
003060 9100-SIN-DATOS-F.
003070     EXIT.
003080*
003090*    CIERRA EL REPORTE DE SALIDA.
003100 8000-CERRAR-I.
003110     CLOSE F-LISTA.
003120 8000-CERRAR-F.
003130     EXIT.
