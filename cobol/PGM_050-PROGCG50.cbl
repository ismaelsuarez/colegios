000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PROGCG50.
000030 AUTHOR.        H. BARRIOS ROJAS.
000040 INSTALLATION.  GERENCIA DE SISTEMAS - AREA EDUCACION.
000050 DATE-WRITTEN.  19/09/1991.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO DEL AREA.
000080******************************************************************
000090*    PROGCG50                                                    *
000100*    PASO BATCH DE ORDENAMIENTO DEL REGISTRO GENERAL DE          *
000110*    COLEGIOS.  LEE UNA TARJETA DE CONTROL (DDPARM) CON EL       *
000120*    CAMPO Y LA DIRECCION DE ORDEN PEDIDOS, CARGA LA TABLA POR   *
000130*    RUTCARGA, LA ORDENA LLAMANDO A RUTORDEN Y LISTA EL          *
000140*    REGISTRO YA ORDENADO POR DDLISTA.  SI EL CAMPO PEDIDO NO ES *
000150*    UNO DE LOS CUATRO CONOCIDOS, INFORMA EL ERROR Y DEJA EL     *
000160*    REGISTRO SIN TOCAR (RUTORDEN NO MUEVE NINGUNA FILA).        *
000170*------------------------------------------------------------------
000180*    FECHA       AUTOR   TICKET      DESCRIPCION                 *
000190*    ----------  ------  ----------  ------------------------    *
000200*    19/09/1991  HBR     REQ-0470    VERSION INICIAL              *
000210*    14/07/1996  DCH     REQ-0812    AMPLIADO EL LISTADO A LOS    *
000220*                                    CAMPOS DE ALUMNOS Y ANIO DE  *
000230*                                    FUNDACION (ANTES SOLO        *
000240*                                    PROVINCIA Y NOMBRE)          *
000250*    09/06/2004  LPC     REQ-1180    PASA A LLAMAR A LA RUTINA    *
000260*                                    RUTORDEN (ANTES TENIA EL     *
000270*                                    ORDENAMIENTO INLINE POR      *
000280*                                    BURBUJA, SOLO POR PROVINCIA) *
000290*    17/08/2011  LPC     REQ-1402    AGREGADA LA TRAZA POR        *
000300*                                    CONSOLA DE LA PRIMERA FILA   *
000310*                                    DEL ORDEN OBTENIDO            *
000320******************************************************************
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SPECIAL-NAMES.
000360     UPSI-0 ON STATUS IS WS-MODO-TRAZA-ON
000370            OFF STATUS IS WS-MODO-TRAZA-OFF.
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400     SELECT F-PARM ASSIGN DDPARM
000410         FILE STATUS IS FS-PARM.
000420     SELECT F-LISTA ASSIGN DDLISTA
000430         FILE STATUS IS FS-LISTA.
000440 DATA DIVISION.
000450 FILE SECTION.
000460 FD  F-PARM
000470     BLOCK CONTAINS 0 RECORDS
000480     RECORDING MODE IS F.
000490     COPY CPCOLPRM.
000500 FD  F-LISTA
000510     BLOCK CONTAINS 0 RECORDS
000520     RECORDING MODE IS F.
000530 01  REG-LISTA.
000540     05  REG-LISTA-DATO          PIC X(94).
000550     05  FILLER                  PIC X(02).
000560 WORKING-STORAGE SECTION.
000570*----------- SWITCHES DE TRAZA (UPSI) --------------------------
000580 77  WS-MODO-TRAZA-ON            PIC X       VALUE 'N'.
000590 77  WS-MODO-TRAZA-OFF           PIC X       VALUE 'S'.
000600*
000610*----------- STATUS DE ARCHIVOS ---------------------------------
000620 77  FS-PARM                     PIC XX      VALUE SPACES.
000630     88  FS-PARM-OK                          VALUE '00'.
000640     88  FS-PARM-EOF                         VALUE '10'.
000650 77  FS-LISTA                    PIC XX      VALUE SPACES.
000660     88  FS-LISTA-OK                         VALUE '00'.
000670*
000680*----------- SWITCH DE FIN DE TARJETA DE CONTROL ----------------
000690 77  WS-FIN-PARM                 PIC X       VALUE 'N'.
000700     88  WS-NO-HAY-MAS-PARM               VALUE 'S'.
000710*
000720*----------- AREA DE RESULTADO DE LA CARGA (RUTCARGA) -----------
000730 01  WS-RESULTADO-CARGA.
000740     05  WS-CARGA-RC             PIC 9(04) USAGE COMP.
000750     05  WS-CARGA-MAESTRO-NUEVO  PIC X(01).
000760         88  WS-MAESTRO-FUE-CREADO   VALUE 'S'.
000770     05  WS-CARGA-LEIDOS         PIC 9(05) USAGE COMP.
000780     05  WS-CARGA-VALIDOS        PIC 9(05) USAGE COMP.
000790     05  WS-CARGA-RECHAZADOS     PIC 9(05) USAGE COMP.
000800     05  FILLER                  PIC X(08).
000810*
000820*----------- PARAMETROS PASADOS A RUTORDEN -----------------------
000830*    MISMA FORMA QUE LK-ORDEN-PARAMETROS EN RUTORDEN.
000840 01  WS-PARAMETROS-ORDEN.
000850     05  WS-ORDEN-CAMPO          PIC X(01).
000860     05  WS-ORDEN-DIRECCION      PIC X(01).
000870     05  WS-ORDEN-RC             PIC 9(02) USAGE COMP.
000880         88  WS-ORDEN-CORRECTO       VALUE ZERO.
000890         88  WS-ORDEN-CAMPO-MAL      VALUE 8.
000900     05  FILLER                  PIC X(04).
000910*
000920*----------- SUBINDICE DE RECORRIDO DE LA TABLA -----------------
000930 77  WS-I                        PIC 9(04) USAGE COMP VALUE ZEROS.
000940*
000950*////////////////////////////////////////////////////////////////
000960     COPY TBCOLREG.
000970     COPY CPCOLIMP.
000980     COPY CPCOLEG.
000990*////////////////////////////////////////////////////////////////
001000*
001010 PROCEDURE DIVISION.
001020*
001030 MAIN-PROGRAM-I.
001040     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
001050     IF WS-CARGA-RC = ZERO AND NOT WS-NO-HAY-MAS-PARM
001060         PERFORM 2000-ORDENAR-Y-LISTAR-I THRU 2000-ORDENAR-Y-LISTAR-F
001070         PERFORM 8000-CERRAR-I THRU 8000-CERRAR-F
001080     END-IF.
001090 MAIN-PROGRAM-F.
001100     GOBACK.
001110*
001120*    ABRE LA TARJETA DE CONTROL, LA LEE Y CARGA LA TABLA DE
001130*    COLEGIOS VIA RUTCARGA.
001140 1000-INICIO-I.
001150     DISPLAY 'PROGCG50 - INICIO DE ORDENAMIENTO'
001160     OPEN INPUT F-PARM
001170     IF NOT FS-PARM-OK
001180         DISPLAY 'PROGCG50 - ERROR AL ABRIR DDPARM - FS='
001190                 FS-PARM
001200         MOVE 'S' TO WS-FIN-PARM
001210     ELSE
001220         READ F-PARM INTO WS-COLPARM
001230             AT END MOVE 'S' TO WS-FIN-PARM
001240         END-READ
001250         CLOSE F-PARM
001260     END-IF
001270     IF NOT WS-NO-HAY-MAS-PARM
001280         CALL 'RUTCARGA' USING WS-RESULTADO-CARGA WS-TABLA-COLEGIOS
001290         IF WS-CARGA-RC NOT = ZERO
001300             DISPLAY 'PROGCG50 - TERMINO CON ERRORES EN LA CARGA '
001310                     '- RC=' WS-CARGA-RC
001320             MOVE WS-CARGA-RC TO RETURN-CODE
001330         END-IF
001340         OPEN OUTPUT F-LISTA
001350     END-IF.
001360 1000-INICIO-F.
001370     EXIT.
001380*
001390*    ARMA LOS PARAMETROS DE RUTORDEN A PARTIR DE LA TARJETA DE
001400*    CONTROL, LLAMA A LA RUTINA Y LISTA EL RESULTADO (O EL ERROR).
001410 2000-ORDENAR-Y-LISTAR-I.
001420     MOVE CPM-ORD-CAMPO     TO WS-ORDEN-CAMPO
001430     MOVE CPM-ORD-DIRECCION TO WS-ORDEN-DIRECCION
001440     CALL 'RUTORDEN' USING WS-PARAMETROS-ORDEN WS-TABLA-COLEGIOS
001450     IF WS-ORDEN-CORRECTO
001460         PERFORM 3000-LISTAR-TABLA-I THRU 3000-LISTAR-TABLA-F
001470         PERFORM 3500-TRAZAR-PRIMERA-FILA-I
001480             THRU 3500-TRAZAR-PRIMERA-FILA-F
001490     ELSE
001500         DISPLAY 'PROGCG50 - CAMPO DE ORDEN INVALIDO - CAMPO='
001510                 WS-ORDEN-CAMPO
001520         MOVE SPACES TO IMP-MENSAJE
001530         MOVE 'CAMPO DE ORDEN INVALIDO - EL REGISTRO NO SE '
001540              'MODIFICO' TO IMP-MSJ-TEXTO
001550         WRITE REG-LISTA FROM IMP-MENSAJE
001560         MOVE 8 TO RETURN-CODE
001570     END-IF.
001580 2000-ORDENAR-Y-LISTAR-F.
001590     EXIT.
001600*
001610*    LISTA LA TABLA YA ORDENADA, UNA LINEA POR COLEGIO, EN EL
001620*    ORDEN VIGENTE DESPUES DE RUTORDEN (SIN NUMERAR LAS FILAS -
001630*    LA NUMERACION DE RESULTADOS ES PROPIA DE LA BUSQUEDA POR
001640*    NOMBRE EN PROGCG40).
001650 3000-LISTAR-TABLA-I.
001660     MOVE ZEROS TO IMP-TIT-CANTIDAD
001670     MOVE TAB-CANT-FILAS TO IMP-TIT-CANTIDAD
001680     WRITE REG-LISTA FROM IMP-TITULO-LISTADO
001690     PERFORM 3050-LISTAR-UNA-FILA-I THRU 3050-LISTAR-UNA-FILA-F
001700         VARYING WS-I FROM 1 BY 1
001710         UNTIL WS-I > TAB-CANT-FILAS.
001720 3000-LISTAR-TABLA-F.
001730     EXIT.
001740*
001750 3050-LISTAR-UNA-FILA-I.
001760     MOVE SPACES TO IMP-LINEA-RESULTADO
001770     MOVE TAB-NOMBRE (WS-I)       TO IMP-RES-NOMBRE
001780     MOVE TAB-PROVINCIA (WS-I)    TO IMP-RES-PROVINCIA
001790     MOVE TAB-CANT-ALUMNOS (WS-I) TO IMP-RES-ALUMNOS
001800     MOVE TAB-ANIO-FUND (WS-I)    TO IMP-RES-ANIO
001810     WRITE REG-LISTA FROM IMP-LINEA-RESULTADO.
001820 3050-LISTAR-UNA-FILA-F.
001830     EXIT.
001840*
001850*    MUESTRA POR CONSOLA LA CLAVE PROVINCIA+NOMBRE DE LA PRIMERA
001860*    FILA DE LA TABLA YA ORDENADA, PARA VERIFICAR RAPIDO EL ORDEN
001870*    OBTENIDO SIN TENER QUE ABRIR EL LISTADO (VER DDLISTA).
001880 3500-TRAZAR-PRIMERA-FILA-I.
001890     IF TAB-CANT-FILAS > ZERO
001900         MOVE SPACES TO REG-COLEGIO
001910         MOVE TAB-PROVINCIA (1) TO COL-PROVINCIA
001920         MOVE TAB-NOMBRE (1)    TO COL-NOMBRE
001930         DISPLAY 'PROGCG50 - PRIMERA FILA DEL ORDEN - PROVINCIA='
001940                 CLV-PROVINCIA ' NOMBRE=' CLV-NOMBRE
001950     END-IF.
001960 3500-TRAZAR-PRIMERA-FILA-F.
001970     EXIT.
001980*
001990*    CIERRA EL LISTADO DE SALIDA.
002000 8000-CERRAR-I.
002010     CLOSE F-LISTA.
002020 8000-CERRAR-F.
002030     EXIT.
