000010******************************************************************
000020*    CP-COLPARM                                                  *
000030*    TARJETA DE CONTROL / TRANSACCION DE LOS PROGRAMAS BATCH DE  *
000040*    BUSQUEDA, FILTRO, ORDENAMIENTO Y MANTENIMIENTO DE COLEGIOS. *
000050*    UN REGISTRO POR EJECUCION EN LOS PROGRAMAS DE CONSULTA      *
000060*    (PROGCG40 / PROGCG50); UN REGISTRO POR NOVEDAD EN EL        *
000070*    PROGRAMA DE MANTENIMIENTO (PROGCG70), QUE PROCESA EL        *
000080*    ARCHIVO DE NOVEDADES COMPLETO EN UNA CORRIDA.                *
000090*------------------------------------------------------------------
000100*    FECHA       AUTOR   TICKET      DESCRIPCION                 *
000110*    ----------  ------  ----------  ------------------------    *
000120*    03/05/1988  MVE     REQ-0255    VERSION INICIAL - BUSQUEDA  *
000130*                                    Y FILTROS                    *
000140*    19/09/1991  HBR     REQ-0470    AGREGADO EL BLOQUE DE        *
000150*                                    ORDENAMIENTO (COL-ORD-CAMPO) *
000160*    11/02/2001  RTZ     REQ-0955    AGREGADO EL BLOQUE DE        *
000170*                                    MANTENIMIENTO (ALTA/CAMBIO/  *
000180*                                    BAJA) PARA REEMPLAZAR LA     *
000190*                                    CARGA INTERACTIVA POR TECLADO*
000200******************************************************************
000210 01  WS-COLPARM.
000220*    MODO DE OPERACION DE LA TARJETA DE CONTROL.
000230*        'N' = BUSQUEDA POR NOMBRE (SUBCADENA)
000240*        'P' = FILTRO POR PROVINCIA (SUBCADENA)
000250*        'A' = FILTRO POR RANGO DE ALUMNOS
000260*        'F' = FILTRO POR RANGO DE ANIO DE FUNDACION
000270     05  CPM-MODO                PIC X(01).
000280         88  CPM-MODO-NOMBRE         VALUE 'N'.
000290         88  CPM-MODO-PROVINCIA      VALUE 'P'.
000300         88  CPM-MODO-ALUMNOS        VALUE 'A'.
000310         88  CPM-MODO-FUNDACION      VALUE 'F'.
000320*
000330*    TEXTO DE BUSQUEDA / FILTRO (NOMBRE O PROVINCIA).
000340     05  CPM-TEXTO-BUSCADO       PIC X(40).
000350*
000360*    RANGO NUMERICO (ALUMNOS O ANIO DE FUNDACION SEGUN CPM-MODO).
000370     05  CPM-RANGO-MINIMO        PIC 9(07).
000380     05  CPM-RANGO-MAXIMO        PIC 9(07).
000390     05  FILLER                  PIC X(10).
000400*
000410*    BLOQUE DE ORDENAMIENTO (PROGCG50).
000420     05  CPM-ORD-CAMPO           PIC X(01).
000430         88  CPM-ORD-PROVINCIA       VALUE 'P'.
000440         88  CPM-ORD-NOMBRE          VALUE 'N'.
000450         88  CPM-ORD-ALUMNOS         VALUE 'A'.
000460         88  CPM-ORD-FUNDACION       VALUE 'F'.
000470     05  CPM-ORD-DIRECCION       PIC X(01).
000480         88  CPM-ORD-ASCENDENTE      VALUE 'A'.
000490         88  CPM-ORD-DESCENDENTE     VALUE 'D'.
000500     05  FILLER                  PIC X(08).
000510*
000520*    BLOQUE DE MANTENIMIENTO (PROGCG70). UNA NOVEDAD POR
000530*    REGISTRO DEL ARCHIVO DE NOVEDADES.
000540     05  CPM-TRAN-CODIGO         PIC X(01).
000550         88  CPM-TRAN-ALTA           VALUE 'A'.
000560         88  CPM-TRAN-CAMBIO         VALUE 'C'.
000570         88  CPM-TRAN-BAJA           VALUE 'B'.
000580*    TEXTO PARA LOCALIZAR EL/LOS COLEGIO(S) CANDIDATOS EN
000590*    CAMBIO Y BAJA (SUBCADENA NORMALIZADA SOBRE EL NOMBRE).
000600     05  CPM-TRAN-BUSCA-NOMBRE   PIC X(40).
000610*    INDICE DE SELECCION CUANDO LA BUSQUEDA DEVUELVE VARIOS
000620*    COLEGIOS CANDIDATOS (EQUIVALENTE POR LOTE A LA SELECCION
000630*    INTERACTIVA POR TECLADO DE LA CONSOLA ORIGINAL).
000640     05  CPM-TRAN-SELECCION      PIC 9(03) USAGE COMP.
000650*    CONFIRMACION DE BAJA (EQUIVALENTE POR LOTE A LA CONFIRMACION
000660*    INTERACTIVA "S/N").
000670     05  CPM-TRAN-CONFIRMA       PIC X(01).
000680         88  CPM-TRAN-CONFIRMADA     VALUE 'S'.
000690*    VALORES NUEVOS PARA ALTA Y CAMBIO. EN CAMBIO, UN VALOR EN
000700*    BLANCO CONSERVA EL VALOR ACTUAL DEL CAMPO.
000710     05  CPM-TRAN-PROVINCIA      PIC X(30).
000720     05  CPM-TRAN-NOMBRE         PIC X(40).
000730     05  CPM-TRAN-CANT-ALUMNOS   PIC X(07).
000740     05  CPM-TRAN-ANIO-FUND      PIC X(04).
000750     05  FILLER                  PIC X(15).
