000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PROGCG70.
000030 AUTHOR.        R. TORREZ ZUÑIGA.
000040 INSTALLATION.  GERENCIA DE SISTEMAS - AREA EDUCACION.
000050 DATE-WRITTEN.  11/02/2001.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO DEL AREA.
000080******************************************************************
000090*    PROGCG70                                                    *
000100*    PASO BATCH DE MANTENIMIENTO DEL REGISTRO GENERAL DE         *
000110*    COLEGIOS.  REEMPLAZA A LA CARGA INTERACTIVA POR TECLADO:    *
000120*    LEE EL ARCHIVO DE NOVEDADES (DDNOVED, UN REGISTRO CPCOLPRM  *
000130*    POR NOVEDAD) Y APLICA ALTAS, CAMBIOS Y BAJAS SOBRE LA TABLA *
000140*    CARGADA POR RUTCARGA.  CAMBIO Y BAJA LOCALIZAN EL/LOS       *
000150*    COLEGIO(S) CANDIDATOS POR SUBCADENA DE NOMBRE NORMALIZADA   *
000160*    (RUTNORMA); SI HAY VARIOS CANDIDATOS, EL INDICE DE          *
000170*    SELECCION DE LA NOVEDAD (CPM-TRAN-SELECCION) HACE LAS       *
000180*    VECES DE LA ANTIGUA SELECCION POR TECLADO. TODA NOVEDAD     *
000190*    ACEPTADA DISPARA RUTGRABA; SI LA REGRABACION FALLA, ESTE    *
000200*    PROGRAMA (Y NO RUTGRABA) DESHACE EN MEMORIA LA NOVEDAD QUE  *
000210*    LA DISPARO.                                                  *
000220*------------------------------------------------------------------
000230*    FECHA       AUTOR   TICKET      DESCRIPCION                 *
000240*    ----------  ------  ----------  ------------------------    *
000250*    11/02/2001  RTZ     REQ-0955    VERSION INICIAL - REEMPLAZA *
000260*                                    LA CARGA INTERACTIVA POR     *
000270*                                    TECLADO (ALTA/CAMBIO/BAJA    *
000280*                                    PASAN A LEERSE DE DDNOVED)   *
000290*    22/12/2004  LPC     REQ-1180    LA BAJA Y EL CAMBIO          *
000300*                                    DESPLAZAN LA TABLA EN MEMORIA*
000310*                                    EN LUGAR DE DEJAR EL HUECO    *
000320*                                    (ANTES SOLO SE MARCABA LA     *
000330*                                    FILA COMO BORRADA)            *
000340*    18/08/2011  LPC     REQ-1402    VALIDACION DEL ALTA Y DEL    *
000350*                                    CAMBIO ALINEADA CON LA REGLA *
000360*                                    DE ANIO EN BLANCO (SOLO EL    *
000370*                                    ALTA DEFAULTEA A CERO Y SALTA*
000380*                                    EL RANGO 1800-2100; EL       *
000390*                                    CAMBIO EN BLANCO CONSERVA EL *
000400*                                    VALOR VIGENTE SIN VALIDARLO) *
000410******************************************************************
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     UPSI-0 ON STATUS IS WS-MODO-TRAZA-ON
000460            OFF STATUS IS WS-MODO-TRAZA-OFF.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT F-NOVED ASSIGN DDNOVED
000500         FILE STATUS IS FS-NOVED.
000510     SELECT F-LISTA ASSIGN DDLISTA
000520         FILE STATUS IS FS-LISTA.
000530 DATA DIVISION.
000540 FILE SECTION.
000550 FD  F-NOVED
000560     BLOCK CONTAINS 0 RECORDS
000570     RECORDING MODE IS F.
000580     COPY CPCOLPRM.
000590 FD  F-LISTA
000600     BLOCK CONTAINS 0 RECORDS
000610     RECORDING MODE IS F.
000620 01  REG-LISTA.
000630     05  REG-LISTA-DATO          PIC X(94).
000640     05  FILLER                  PIC X(02).
000650 WORKING-STORAGE SECTION.
000660*----------- SWITCHES DE TRAZA (UPSI) --------------------------
000670 77  WS-MODO-TRAZA-ON            PIC X       VALUE 'N'.
000680 77  WS-MODO-TRAZA-OFF           PIC X       VALUE 'S'.
000690*
000700*----------- STATUS DE ARCHIVOS ---------------------------------
000710 77  FS-NOVED                    PIC XX      VALUE SPACES.
000720     88  FS-NOVED-OK                         VALUE '00'.
000730     88  FS-NOVED-EOF                        VALUE '10'.
000740 77  FS-LISTA                    PIC XX      VALUE SPACES.
000750     88  FS-LISTA-OK                         VALUE '00'.
000760*
000770*----------- SWITCH DE FIN DE ARCHIVO DE NOVEDADES ---------------
000780 77  WS-FIN-NOVED                PIC X       VALUE 'N'.
000790     88  WS-NO-HAY-MAS-NOVED              VALUE 'S'.
000800*
000810*----------- AREA DE RESULTADO DE LA CARGA (RUTCARGA) -----------
000820 01  WS-RESULTADO-CARGA.
000830     05  WS-CARGA-RC             PIC 9(04) USAGE COMP.
000840     05  WS-CARGA-MAESTRO-NUEVO  PIC X(01).
000850         88  WS-MAESTRO-FUE-CREADO   VALUE 'S'.
000860     05  WS-CARGA-LEIDOS         PIC 9(05) USAGE COMP.
000870     05  WS-CARGA-VALIDOS        PIC 9(05) USAGE COMP.
000880     05  WS-CARGA-RECHAZADOS     PIC 9(05) USAGE COMP.
000890     05  FILLER                  PIC X(08).
000900*
000910*----------- AREA DE RESULTADO DE LA REGRABACION (RUTGRABA) -----
000920*    MISMA FORMA QUE LK-GRABA-RESULTADO EN RUTGRABA.
000930 01  WS-RESULTADO-GRABA.
000940     05  WS-GRABA-RC             PIC 9(02) USAGE COMP.
000950         88  WS-GRABA-CORRECTA       VALUE ZERO.
000960         88  WS-GRABA-FALLIDA        VALUE 8.
000970     05  WS-GRABA-CANT-PROVINCIAS
000980                                 PIC 9(04) USAGE COMP.
000990     05  FILLER                  PIC X(04).
001000*
001010*----------- CONTADORES DE LA CORRIDA (COMP PARA VELOCIDAD) -----
001020 77  WS-LEIDAS                   PIC 9(05) USAGE COMP VALUE ZEROS.
001030 77  WS-APLICADAS                PIC 9(05) USAGE COMP VALUE ZEROS.
001040 77  WS-RECHAZADAS                PIC 9(05) USAGE COMP VALUE ZEROS.
001050*
001060*----------- SUBINDICES DE RECORRIDO Y DE DESPLAZAMIENTO --------
001070 77  WS-I                        PIC 9(04) USAGE COMP VALUE ZEROS.
001080 77  WS-J                        PIC 9(04) USAGE COMP VALUE ZEROS.
001090 77  WS-K                        PIC 9(04) USAGE COMP VALUE ZEROS.
001100*
001110*----------- FILA SELECCIONADA Y COPIA DE RESGUARDO -------------
001120*    LA COPIA DE RESGUARDO PERMITE DESHACER EN MEMORIA UN CAMBIO
001130*    O UNA BAJA CUANDO RUTGRABA INFORMA REGRABACION FALLIDA.
001140 77  WS-FILA-SELECCIONADA        PIC 9(04) USAGE COMP VALUE ZEROS.
001150 77  WS-POS-GUARDADA             PIC 9(04) USAGE COMP VALUE ZEROS.
001160 01  WS-FILA-GUARDADA.
001170     05  WS-GRD-PROVINCIA        PIC X(30).
001180     05  WS-GRD-NOMBRE           PIC X(40).
001190     05  WS-GRD-ALUMNOS          PIC 9(07).
001200     05  WS-GRD-ANIO             PIC 9(04).
001210     05  FILLER                  PIC X(02).
001220 77  WS-NOMBRE-INFORMADO         PIC X(40) VALUE SPACES.
001230*
001240*----------- CAMPOS NUMERICOS CONVERTIDOS DE LA NOVEDAD ---------
001250*    CPM-TRAN-CANT-ALUMNOS Y CPM-TRAN-ANIO-FUND VIENEN PIC X EN
001260*    CPCOLPRM PARA PODER DISTINGUIR BLANCO DE CERO ANTES DE
001270*    CONVERTIR (MISMO RECURSO QUE RUTCARGA PARA EL MAESTRO).
001280 77  WS-ALUMNOS-NUM               PIC 9(07) USAGE COMP VALUE ZEROS.
001290 77  WS-ANIO-NUM                  PIC 9(04) USAGE COMP VALUE ZEROS.
001300*
001310*----------- SWITCH DE NOVEDAD VALIDA ----------------------------
001320 77  WS-REG-VALIDO                PIC X       VALUE 'S'.
001330     88  WS-TRAN-VALIDA                     VALUE 'S'.
001340     88  WS-TRAN-INVALIDA                   VALUE 'N'.
001350*
001360*----------- TABLA DE CANDIDATOS DE CAMBIO Y BAJA ----------------
001370*    POSICIONES DE TAB-FILA QUE COINCIDEN CON CPM-TRAN-BUSCA-
001380*    NOMBRE, EN EL ORDEN EN QUE SE HALLAN AL RECORRER LA TABLA.
001390 01  WS-CANDIDATOS.
001400     05  WS-CANT-CANDIDATOS      PIC 9(04) USAGE COMP.
001410     05  FILLER                  PIC X(04).
001420     05  WS-POS-CANDIDATO OCCURS 2000 TIMES
001430                   PIC 9(04) USAGE COMP.
001440*
001450*----------- AREAS DE TRABAJO PARA LA NORMALIZACION (RUTNORMA) --
001460 77  WS-BUSCADO-NORMAL           PIC X(40).
001470 77  WS-CAMPO-NORMAL             PIC X(40).
001480*
001490*----------- AREAS DE TRABAJO DE LA BUSQUEDA POR SUBCADENA ------
001500*    VISTA CARACTER A CARACTER DEL CAMPO NORMALIZADO, USADA POR
001510*    6000-CONTIENE-I PARA PROBAR CADA POSICION DE INICIO SIN
001520*    FUNCION INTRINSECA DE BUSQUEDA DE SUBCADENA.
001530 01  WS-CAMPO-NORMAL-R REDEFINES WS-CAMPO-NORMAL.
001540     05  WS-CAMPO-CARACTER OCCURS 40 TIMES
001550                   PIC X(01).
001560 77  WS-LARGO-BUSCADO            PIC 9(02) USAGE COMP VALUE ZEROS.
001570 77  WS-LARGO-CAMPO              PIC 9(02) USAGE COMP VALUE ZEROS.
001580 77  WS-POS-INICIO               PIC 9(02) USAGE COMP VALUE ZEROS.
001590 77  WS-POS-CAMPO                PIC 9(02) USAGE COMP VALUE ZEROS.
001600 77  WS-COINCIDE                 PIC X       VALUE 'N'.
001610     88  WS-COINCIDE-SI                    VALUE 'S'.
001620*
001630*////////////////////////////////////////////////////////////////
001640     COPY TBCOLREG.
001650     COPY CPCOLIMP.
001660     COPY CPCOLEG.
001670*////////////////////////////////////////////////////////////////
001680*
001690 PROCEDURE DIVISION.
001700*
001710 MAIN-PROGRAM-I.
001720     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
001730     IF WS-CARGA-RC = ZERO
001740         PERFORM 2000-PROCESAR-NOVEDAD-I THRU 2000-PROCESAR-NOVEDAD-F
001750             UNTIL WS-NO-HAY-MAS-NOVED
001760         PERFORM 9000-TOTALES-I THRU 9000-TOTALES-F
001770         PERFORM 8000-CERRAR-I THRU 8000-CERRAR-F
001780     END-IF.
001790 MAIN-PROGRAM-F.
001800     GOBACK.
001810*
001820*    CARGA LA TABLA DE COLEGIOS, ABRE EL ARCHIVO DE NOVEDADES Y
001830*    EL LISTADO DE SALIDA, Y HACE LA PRIMERA LECTURA DE NOVEDAD
001840*    (LECTURA ANTICIPADA - VER 2000-PROCESAR-NOVEDAD-I).
001850 1000-INICIO-I.
001860     DISPLAY 'PROGCG70 - INICIO DE MANTENIMIENTO DE NOVEDADES'
001870     CALL 'RUTCARGA' USING WS-RESULTADO-CARGA WS-TABLA-COLEGIOS
001880     IF WS-CARGA-RC NOT = ZERO
001890         DISPLAY 'PROGCG70 - TERMINO CON ERRORES EN LA CARGA '
001900                 '- RC=' WS-CARGA-RC
001910         MOVE WS-CARGA-RC TO RETURN-CODE
001920     ELSE
001930         OPEN INPUT F-NOVED
001940         IF NOT FS-NOVED-OK
001950             DISPLAY 'PROGCG70 - ERROR AL ABRIR DDNOVED - FS='
001960                     FS-NOVED
001970             MOVE 'S' TO WS-FIN-NOVED
001980         END-IF
001990         OPEN OUTPUT F-LISTA
002000         IF NOT WS-NO-HAY-MAS-NOVED
002010             PERFORM 1100-LEER-NOVEDAD-I THRU 1100-LEER-NOVEDAD-F
002020         END-IF
002030     END-IF.
002040 1000-INICIO-F.
002050     EXIT.
002060*
002070*    LEE LA PROXIMA NOVEDAD DEL ARCHIVO DE NOVEDADES.
002080 1100-LEER-NOVEDAD-I.
002090     READ F-NOVED INTO WS-COLPARM
002100         AT END MOVE 'S' TO WS-FIN-NOVED
002110     END-READ
002120     IF NOT WS-NO-HAY-MAS-NOVED
002130         ADD 1 TO WS-LEIDAS
002140     END-IF.
002150 1100-LEER-NOVEDAD-F.
002160     EXIT.
002170*
002180*    DESPACHA LA NOVEDAD VIGENTE SEGUN CPM-TRAN-CODIGO Y LEE LA
002190*    SIGUIENTE NOVEDAD PARA LA PROXIMA VUELTA DEL LAZO.
002200 2000-PROCESAR-NOVEDAD-I.
002210     EVALUATE TRUE
002220         WHEN CPM-TRAN-ALTA
002230             PERFORM 2100-ALTA-I THRU 2100-ALTA-F
002240         WHEN CPM-TRAN-CAMBIO
002250             PERFORM 2200-CAMBIO-I THRU 2200-CAMBIO-F
002260         WHEN CPM-TRAN-BAJA
002270             PERFORM 2300-BAJA-I THRU 2300-BAJA-F
002280         WHEN OTHER
002290             DISPLAY 'PROGCG70 - CODIGO DE NOVEDAD INVALIDO - '
002300                     'CPM-TRAN-CODIGO=' CPM-TRAN-CODIGO
002310             PERFORM 9200-RECHAZAR-I THRU 9200-RECHAZAR-F
002320     END-EVALUATE
002330     PERFORM 1100-LEER-NOVEDAD-I THRU 1100-LEER-NOVEDAD-F.
002340 2000-PROCESAR-NOVEDAD-F.
002350     EXIT.
002360*
002370*    ALTA: VALIDA LA NOVEDAD, LA AGREGA AL FINAL DE LA TABLA Y
002380*    DISPARA LA REGRABACION. SI LA REGRABACION FALLA SE QUITA LA
002390*    FILA RECIEN AGREGADA (EL ALTA NO DEJA RASTRO EN MEMORIA).
002400 2100-ALTA-I.
002410     PERFORM 3000-VALIDAR-ALTA-I THRU 3000-VALIDAR-ALTA-F
002420     IF WS-TRAN-VALIDA
002430         ADD 1 TO TAB-CANT-FILAS
002440         MOVE CPM-TRAN-PROVINCIA TO TAB-PROVINCIA (TAB-CANT-FILAS)
002450         MOVE CPM-TRAN-NOMBRE    TO TAB-NOMBRE (TAB-CANT-FILAS)
002460         MOVE WS-ALUMNOS-NUM     TO TAB-CANT-ALUMNOS (TAB-CANT-FILAS)
002470         MOVE WS-ANIO-NUM        TO TAB-ANIO-FUND (TAB-CANT-FILAS)
002480         CALL 'RUTGRABA' USING WS-RESULTADO-GRABA WS-TABLA-COLEGIOS
002490         IF WS-GRABA-CORRECTA
002500             ADD 1 TO WS-APLICADAS
002510             MOVE CPM-TRAN-NOMBRE TO WS-NOMBRE-INFORMADO
002520             PERFORM 9300-INFORMAR-APLICADA-I
002530                 THRU 9300-INFORMAR-APLICADA-F
002540         ELSE
002550             SUBTRACT 1 FROM TAB-CANT-FILAS
002560             MOVE CPM-TRAN-NOMBRE TO WS-NOMBRE-INFORMADO
002570             PERFORM 9400-INFORMAR-FALLO-GRABACION-I
002580                 THRU 9400-INFORMAR-FALLO-GRABACION-F
002590         END-IF
002600     ELSE
002610         DISPLAY 'PROGCG70 - ALTA RECHAZADA POR VALIDACION - '
002620                 'NOMBRE=' CPM-TRAN-NOMBRE
002630         PERFORM 9200-RECHAZAR-I THRU 9200-RECHAZAR-F
002640     END-IF.
002650 2100-ALTA-F.
002660     EXIT.
002670*
002680*    CAMBIO: LOCALIZA EL/LOS CANDIDATOS POR NOMBRE Y, SEGUN LA
002690*    CANTIDAD HALLADA, APLICA DIRECTO (UN SOLO CANDIDATO) O RESUELVE
002700*    LA SELECCION DE LA NOVEDAD (VARIOS CANDIDATOS).
002710 2200-CAMBIO-I.
002720     PERFORM 4000-LOCALIZAR-CANDIDATOS-I THRU 4000-LOCALIZAR-CANDIDATOS-F
002730     EVALUATE TRUE
002740         WHEN WS-CANT-CANDIDATOS = ZERO
002750             DISPLAY 'PROGCG70 - CAMBIO - NO SE HALLARON COLEGIOS '
002760                     'QUE COINCIDAN - BUSCA-NOMBRE='
002770                     CPM-TRAN-BUSCA-NOMBRE
002780             PERFORM 9200-RECHAZAR-I THRU 9200-RECHAZAR-F
002790         WHEN WS-CANT-CANDIDATOS = 1
002800             MOVE WS-POS-CANDIDATO (1) TO WS-FILA-SELECCIONADA
002810             PERFORM 4500-APLICAR-CAMBIO-I THRU 4500-APLICAR-CAMBIO-F
002820         WHEN OTHER
002830             PERFORM 4100-LISTAR-CANDIDATOS-I
002840                 THRU 4100-LISTAR-CANDIDATOS-F
002850             IF CPM-TRAN-SELECCION > ZERO
002860                AND CPM-TRAN-SELECCION <= WS-CANT-CANDIDATOS
002870                 MOVE WS-POS-CANDIDATO (CPM-TRAN-SELECCION)
002880                     TO WS-FILA-SELECCIONADA
002890                 PERFORM 4500-APLICAR-CAMBIO-I THRU 4500-APLICAR-CAMBIO-F
002900             ELSE
002910                 DISPLAY 'PROGCG70 - CAMBIO - INDICE DE SELECCION '
002920                         'INVALIDO - CPM-TRAN-SELECCION='
002930                         CPM-TRAN-SELECCION
002940                 PERFORM 9200-RECHAZAR-I THRU 9200-RECHAZAR-F
002950             END-IF
002960     END-EVALUATE.
002970 2200-CAMBIO-F.
002980     EXIT.
002990*
003000*    BAJA: MISMA LOCALIZACION QUE EL CAMBIO; LA BAJA ADEMAS EXIGE
003010*    LA CONFIRMACION DE LA NOVEDAD (CPM-TRAN-CONFIRMA) ANTES DE
003020*    QUITAR LA FILA DE LA TABLA.
003030 2300-BAJA-I.
003040     PERFORM 4000-LOCALIZAR-CANDIDATOS-I THRU 4000-LOCALIZAR-CANDIDATOS-F
003050     EVALUATE TRUE
003060         WHEN WS-CANT-CANDIDATOS = ZERO
003070             DISPLAY 'PROGCG70 - BAJA - NO SE HALLARON COLEGIOS '
003080                     'QUE COINCIDAN - BUSCA-NOMBRE='
003090                     CPM-TRAN-BUSCA-NOMBRE
003100             PERFORM 9200-RECHAZAR-I THRU 9200-RECHAZAR-F
003110         WHEN WS-CANT-CANDIDATOS = 1
003120             MOVE WS-POS-CANDIDATO (1) TO WS-FILA-SELECCIONADA
003130             PERFORM 5000-CONFIRMAR-Y-BAJA-I THRU 5000-CONFIRMAR-Y-BAJA-F
003140         WHEN OTHER
003150             PERFORM 4100-LISTAR-CANDIDATOS-I
003160                 THRU 4100-LISTAR-CANDIDATOS-F
003170             IF CPM-TRAN-SELECCION > ZERO
003180                AND CPM-TRAN-SELECCION <= WS-CANT-CANDIDATOS
003190                 MOVE WS-POS-CANDIDATO (CPM-TRAN-SELECCION)
003200                     TO WS-FILA-SELECCIONADA
003210                 PERFORM 5000-CONFIRMAR-Y-BAJA-I
003220                     THRU 5000-CONFIRMAR-Y-BAJA-F
003230             ELSE
003240                 DISPLAY 'PROGCG70 - BAJA - INDICE DE SELECCION '
003250                         'INVALIDO - CPM-TRAN-SELECCION='
003260                         CPM-TRAN-SELECCION
003270                 PERFORM 9200-RECHAZAR-I THRU 9200-RECHAZAR-F
003280             END-IF
003290     END-EVALUATE.
003300 2300-BAJA-F.
003310     EXIT.
003320*
003330*    VALIDACION DEL ALTA: PROVINCIA Y NOMBRE OBLIGATORIOS; ALUMNOS
003340*    Y ANIO EN BLANCO DEFAULTEAN A CERO (EL ANIO EN CERO SALTA EL
003350*    RANGO 1800-2100 - VER REQ-1402).
003360 3000-VALIDAR-ALTA-I.
003370     SET WS-TRAN-VALIDA TO TRUE
003380     IF CPM-TRAN-PROVINCIA = SPACES
003390        OR CPM-TRAN-NOMBRE = SPACES
003400         SET WS-TRAN-INVALIDA TO TRUE
003410     END-IF
003420     IF CPM-TRAN-CANT-ALUMNOS = SPACES
003430         MOVE ZERO TO WS-ALUMNOS-NUM
003440     ELSE
003450         IF CPM-TRAN-CANT-ALUMNOS IS NOT NUMERIC
003460             SET WS-TRAN-INVALIDA TO TRUE
003470         ELSE
003480             MOVE CPM-TRAN-CANT-ALUMNOS TO WS-ALUMNOS-NUM
003490         END-IF
003500     END-IF
003510     IF CPM-TRAN-ANIO-FUND = SPACES
003520         MOVE ZERO TO WS-ANIO-NUM
003530     ELSE
003540         IF CPM-TRAN-ANIO-FUND IS NOT NUMERIC
003550             SET WS-TRAN-INVALIDA TO TRUE
003560         ELSE
003570             MOVE CPM-TRAN-ANIO-FUND TO WS-ANIO-NUM
003580             IF WS-ANIO-NUM < 1800 OR WS-ANIO-NUM > 2100
003590                 SET WS-TRAN-INVALIDA TO TRUE
003600             END-IF
003610         END-IF
003620     END-IF.
003630 3000-VALIDAR-ALTA-F.
003640     EXIT.
003650*
003660*    VALIDACION DEL CAMBIO: A DIFERENCIA DEL ALTA, UN CAMPO EN
003670*    BLANCO NO SE VALIDA (CONSERVA EL VALOR VIGENTE); SOLO LOS
003680*    CAMPOS INFORMADOS SE VALIDAN COMO EN EL ALTA.
003690 3100-VALIDAR-CAMBIO-I.
003700     SET WS-TRAN-VALIDA TO TRUE
003710     IF CPM-TRAN-CANT-ALUMNOS NOT = SPACES
003720         IF CPM-TRAN-CANT-ALUMNOS IS NOT NUMERIC
003730             SET WS-TRAN-INVALIDA TO TRUE
003740         ELSE
003750             MOVE CPM-TRAN-CANT-ALUMNOS TO WS-ALUMNOS-NUM
003760         END-IF
003770     END-IF
003780     IF CPM-TRAN-ANIO-FUND NOT = SPACES
003790         IF CPM-TRAN-ANIO-FUND IS NOT NUMERIC
003800             SET WS-TRAN-INVALIDA TO TRUE
003810         ELSE
003820             MOVE CPM-TRAN-ANIO-FUND TO WS-ANIO-NUM
003830             IF WS-ANIO-NUM < 1800 OR WS-ANIO-NUM > 2100
003840                 SET WS-TRAN-INVALIDA TO TRUE
003850             END-IF
003860         END-IF
003870     END-IF.
003880 3100-VALIDAR-CAMBIO-F.
003890     EXIT.
003900*
003910*    LOCALIZA LOS CANDIDATOS DE CAMBIO/BAJA POR SUBCADENA DE
003920*    NOMBRE NORMALIZADA (MISMO RECURSO QUE LA BUSQUEDA POR NOMBRE
003930*    DE PROGCG40). TEXTO EN BLANCO O TABLA VACIA DEJA LA LISTA DE
003940*    CANDIDATOS VACIA.
003950 4000-LOCALIZAR-CANDIDATOS-I.
003960     MOVE ZEROS TO WS-CANT-CANDIDATOS
003970     MOVE CPM-TRAN-BUSCA-NOMBRE TO WS-BUSCADO-NORMAL
003980     CALL 'RUTNORMA' USING WS-BUSCADO-NORMAL
003990     IF WS-BUSCADO-NORMAL NOT = SPACES AND TAB-CANT-FILAS > ZERO
004000         PERFORM 4050-PROBAR-FILA-CANDIDATA-I
004010             THRU 4050-PROBAR-FILA-CANDIDATA-F
004020             VARYING WS-I FROM 1 BY 1
004030             UNTIL WS-I > TAB-CANT-FILAS
004040     END-IF.
004050 4000-LOCALIZAR-CANDIDATOS-F.
004060     EXIT.
004070*
004080 4050-PROBAR-FILA-CANDIDATA-I.
004090     MOVE TAB-NOMBRE (WS-I) TO WS-CAMPO-NORMAL
004100     CALL 'RUTNORMA' USING WS-CAMPO-NORMAL
004110     PERFORM 6000-CONTIENE-I THRU 6000-CONTIENE-F
004120     IF WS-COINCIDE-SI
004130         ADD 1 TO WS-CANT-CANDIDATOS
004140         MOVE WS-I TO WS-POS-CANDIDATO (WS-CANT-CANDIDATOS)
004150     END-IF.
004160 4050-PROBAR-FILA-CANDIDATA-F.
004170     EXIT.
004180*
004190*    LISTA LOS CANDIDATOS NUMERADOS DESDE 1, EQUIVALENTE POR LOTE
004200*    A LA ANTIGUA LISTA DE SELECCION POR TECLADO DE LA CONSOLA.
004210 4100-LISTAR-CANDIDATOS-I.
004220     MOVE ZEROS TO IMP-TIT-CANTIDAD
004230     MOVE WS-CANT-CANDIDATOS TO IMP-TIT-CANTIDAD
004240     WRITE REG-LISTA FROM IMP-TITULO-LISTADO
004250     PERFORM 4150-LISTAR-UN-CANDIDATO-I THRU 4150-LISTAR-UN-CANDIDATO-F
004260         VARYING WS-K FROM 1 BY 1
004270         UNTIL WS-K > WS-CANT-CANDIDATOS.
004280 4100-LISTAR-CANDIDATOS-F.
004290     EXIT.
004300*
004310 4150-LISTAR-UN-CANDIDATO-I.
004320     MOVE WS-POS-CANDIDATO (WS-K) TO WS-I
004330     MOVE SPACES TO IMP-LINEA-RESULTADO
004340     MOVE WS-K TO IMP-RES-NUMERO
004350     MOVE TAB-NOMBRE (WS-I)       TO IMP-RES-NOMBRE
004360     MOVE TAB-PROVINCIA (WS-I)    TO IMP-RES-PROVINCIA
004370     MOVE TAB-CANT-ALUMNOS (WS-I) TO IMP-RES-ALUMNOS
004380     MOVE TAB-ANIO-FUND (WS-I)    TO IMP-RES-ANIO
004390     WRITE REG-LISTA FROM IMP-LINEA-RESULTADO.
004400 4150-LISTAR-UN-CANDIDATO-F.
004410     EXIT.
004420*
004430*    APLICA EL CAMBIO SOBRE LA FILA SELECCIONADA: GUARDA LA FILA
004440*    ORIGINAL, VALIDA LOS CAMPOS INFORMADOS, PISA SOLO LOS CAMPOS
004450*    NO EN BLANCO Y DISPARA LA REGRABACION. SI LA REGRABACION
004460*    FALLA, RESTAURA LA FILA ORIGINAL.
004470 4500-APLICAR-CAMBIO-I.
004480     MOVE TAB-PROVINCIA (WS-FILA-SELECCIONADA)    TO WS-GRD-PROVINCIA
004490     MOVE TAB-NOMBRE (WS-FILA-SELECCIONADA)       TO WS-GRD-NOMBRE
004500     MOVE TAB-CANT-ALUMNOS (WS-FILA-SELECCIONADA) TO WS-GRD-ALUMNOS
004510     MOVE TAB-ANIO-FUND (WS-FILA-SELECCIONADA)    TO WS-GRD-ANIO
004520     PERFORM 3100-VALIDAR-CAMBIO-I THRU 3100-VALIDAR-CAMBIO-F
004530     IF WS-TRAN-VALIDA
004540         IF CPM-TRAN-PROVINCIA NOT = SPACES
004550             MOVE CPM-TRAN-PROVINCIA
004560                 TO TAB-PROVINCIA (WS-FILA-SELECCIONADA)
004570         END-IF
004580         IF CPM-TRAN-NOMBRE NOT = SPACES
004590             MOVE CPM-TRAN-NOMBRE
004600                 TO TAB-NOMBRE (WS-FILA-SELECCIONADA)
004610         END-IF
004620         IF CPM-TRAN-CANT-ALUMNOS NOT = SPACES
004630             MOVE WS-ALUMNOS-NUM
004640                 TO TAB-CANT-ALUMNOS (WS-FILA-SELECCIONADA)
004650         END-IF
004660         IF CPM-TRAN-ANIO-FUND NOT = SPACES
004670             MOVE WS-ANIO-NUM
004680                 TO TAB-ANIO-FUND (WS-FILA-SELECCIONADA)
004690         END-IF
004700         CALL 'RUTGRABA' USING WS-RESULTADO-GRABA WS-TABLA-COLEGIOS
004710         IF WS-GRABA-CORRECTA
004720             ADD 1 TO WS-APLICADAS
004730             MOVE TAB-NOMBRE (WS-FILA-SELECCIONADA)
004740                 TO WS-NOMBRE-INFORMADO
004750             PERFORM 9300-INFORMAR-APLICADA-I
004760                 THRU 9300-INFORMAR-APLICADA-F
004770         ELSE
004780             MOVE WS-GRD-PROVINCIA
004790                 TO TAB-PROVINCIA (WS-FILA-SELECCIONADA)
004800             MOVE WS-GRD-NOMBRE
004810                 TO TAB-NOMBRE (WS-FILA-SELECCIONADA)
004820             MOVE WS-GRD-ALUMNOS
004830                 TO TAB-CANT-ALUMNOS (WS-FILA-SELECCIONADA)
004840             MOVE WS-GRD-ANIO
004850                 TO TAB-ANIO-FUND (WS-FILA-SELECCIONADA)
004860             MOVE WS-GRD-NOMBRE TO WS-NOMBRE-INFORMADO
004870             PERFORM 9400-INFORMAR-FALLO-GRABACION-I
004880                 THRU 9400-INFORMAR-FALLO-GRABACION-F
004890         END-IF
004900     ELSE
004910         DISPLAY 'PROGCG70 - CAMBIO RECHAZADO POR VALIDACION - '
004920                 'NOMBRE=' WS-GRD-NOMBRE
004930         PERFORM 9200-RECHAZAR-I THRU 9200-RECHAZAR-F
004940     END-IF.
004950 4500-APLICAR-CAMBIO-F.
004960     EXIT.
004970*
004980*    CONFIRMA LA BAJA (CPM-TRAN-CONFIRMA) Y, DE ESTAR CONFIRMADA,
004990*    GUARDA LA FILA Y SU POSICION, LA QUITA DE LA TABLA Y DISPARA
005000*    LA REGRABACION. SI LA REGRABACION FALLA, REINSERTA LA FILA EN
005010*    SU POSICION ORIGINAL.
005020 5000-CONFIRMAR-Y-BAJA-I.
005030     IF NOT CPM-TRAN-CONFIRMADA
005040         DISPLAY 'PROGCG70 - BAJA - NOVEDAD SIN CONFIRMAR - SE '
005050                 'DESCARTA - NOMBRE='
005060                 TAB-NOMBRE (WS-FILA-SELECCIONADA)
005070         PERFORM 9200-RECHAZAR-I THRU 9200-RECHAZAR-F
005080     ELSE
005090         MOVE WS-FILA-SELECCIONADA TO WS-POS-GUARDADA
005100         MOVE TAB-PROVINCIA (WS-FILA-SELECCIONADA)
005110             TO WS-GRD-PROVINCIA
005120         MOVE TAB-NOMBRE (WS-FILA-SELECCIONADA)
005130             TO WS-GRD-NOMBRE
005140         MOVE TAB-CANT-ALUMNOS (WS-FILA-SELECCIONADA)
005150             TO WS-GRD-ALUMNOS
005160         MOVE TAB-ANIO-FUND (WS-FILA-SELECCIONADA)
005170             TO WS-GRD-ANIO
005180         PERFORM 5100-ELIMINAR-FILA-I THRU 5100-ELIMINAR-FILA-F
005190         CALL 'RUTGRABA' USING WS-RESULTADO-GRABA WS-TABLA-COLEGIOS
005200         IF WS-GRABA-CORRECTA
005210             ADD 1 TO WS-APLICADAS
005220             MOVE WS-GRD-NOMBRE TO WS-NOMBRE-INFORMADO
005230             PERFORM 9300-INFORMAR-APLICADA-I
005240                 THRU 9300-INFORMAR-APLICADA-F
005250         ELSE
005260             PERFORM 5200-REINSERTAR-FILA-I THRU 5200-REINSERTAR-FILA-F
005270             MOVE WS-GRD-NOMBRE TO WS-NOMBRE-INFORMADO
005280             PERFORM 9400-INFORMAR-FALLO-GRABACION-I
005290                 THRU 9400-INFORMAR-FALLO-GRABACION-F
005300         END-IF
005310     END-IF.
005320 5000-CONFIRMAR-Y-BAJA-F.
005330     EXIT.
005340*
005350*    DESPLAZA UN LUGAR HACIA ARRIBA LAS FILAS POSTERIORES A LA
005360*    BORRADA Y ACHICA LA CANTIDAD DE FILAS OCUPADAS.
005370 5100-ELIMINAR-FILA-I.
005380     PERFORM 5150-CORRER-FILA-ARRIBA-I THRU 5150-CORRER-FILA-ARRIBA-F
005390         VARYING WS-J FROM WS-POS-GUARDADA BY 1
005400         UNTIL WS-J >= TAB-CANT-FILAS
005410     SUBTRACT 1 FROM TAB-CANT-FILAS.
005420 5100-ELIMINAR-FILA-F.
005430     EXIT.
005440*
005450 5150-CORRER-FILA-ARRIBA-I.
005460     MOVE TAB-COLEGIO (WS-J + 1) TO TAB-COLEGIO (WS-J).
005470 5150-CORRER-FILA-ARRIBA-F.
005480     EXIT.
005490*
005500*    ABRE DE NUEVO EL LUGAR DESPLAZANDO LAS FILAS HACIA ABAJO Y
005510*    RESTAURA LA FILA GUARDADA EN SU POSICION ORIGINAL.
005520 5200-REINSERTAR-FILA-I.
005530     PERFORM 5250-CORRER-FILA-ABAJO-I THRU 5250-CORRER-FILA-ABAJO-F
005540         VARYING WS-J FROM TAB-CANT-FILAS BY -1
005550         UNTIL WS-J < WS-POS-GUARDADA
005560     ADD 1 TO TAB-CANT-FILAS
005570     MOVE WS-GRD-PROVINCIA TO TAB-PROVINCIA (WS-POS-GUARDADA)
005580     MOVE WS-GRD-NOMBRE    TO TAB-NOMBRE (WS-POS-GUARDADA)
005590     MOVE WS-GRD-ALUMNOS   TO TAB-CANT-ALUMNOS (WS-POS-GUARDADA)
005600     MOVE WS-GRD-ANIO      TO TAB-ANIO-FUND (WS-POS-GUARDADA).
005610 5200-REINSERTAR-FILA-F.
005620     EXIT.
005630*
005640 5250-CORRER-FILA-ABAJO-I.
005650     MOVE TAB-COLEGIO (WS-J) TO TAB-COLEGIO (WS-J + 1).
005660 5250-CORRER-FILA-ABAJO-F.
005670     EXIT.
005680*
005690*    PRUEBA SI WS-CAMPO-NORMAL CONTIENE A WS-BUSCADO-NORMAL COMO
005700*    SUBCADENA, PROBANDO CADA POSICION DE INICIO POSIBLE (NO HAY
005710*    FUNCTION DE BUSQUEDA DE SUBCADENA EN ESTE COMPILADOR).
005720 6000-CONTIENE-I.
005730     MOVE 'N' TO WS-COINCIDE
005740     MOVE ZEROS TO WS-LARGO-BUSCADO WS-LARGO-CAMPO
005750     INSPECT WS-BUSCADO-NORMAL TALLYING WS-LARGO-BUSCADO
005760         FOR CHARACTERS BEFORE INITIAL SPACE
005770     INSPECT WS-CAMPO-NORMAL TALLYING WS-LARGO-CAMPO
005780         FOR CHARACTERS BEFORE INITIAL SPACE
005790     IF WS-LARGO-BUSCADO > ZERO AND WS-LARGO-BUSCADO <= WS-LARGO-CAMPO
005800         PERFORM 6100-PROBAR-POSICION-I THRU 6100-PROBAR-POSICION-F
005810             VARYING WS-POS-INICIO FROM 1 BY 1
005820             UNTIL WS-POS-INICIO > WS-LARGO-CAMPO - WS-LARGO-BUSCADO + 1
005830                OR WS-COINCIDE-SI
005840     END-IF.
005850 6000-CONTIENE-F.
005860     EXIT.
005870*
005880*    COMPARA WS-BUSCADO-NORMAL CONTRA WS-CAMPO-NORMAL A PARTIR DE
005890*    LA POSICION WS-POS-INICIO, CARACTER A CARACTER.
005900 6100-PROBAR-POSICION-I.
005910     MOVE 'S' TO WS-COINCIDE
005920     PERFORM 6150-COMPARAR-CARACTER-I THRU 6150-COMPARAR-CARACTER-F
005930         VARYING WS-POS-CAMPO FROM 1 BY 1
005940         UNTIL WS-POS-CAMPO > WS-LARGO-BUSCADO.
005950 6100-PROBAR-POSICION-F.
005960     EXIT.
005970*
005980 6150-COMPARAR-CARACTER-I.
005990     IF WS-CAMPO-CARACTER (WS-POS-INICIO + WS-POS-CAMPO - 1)
006000        NOT = WS-BUSCADO-NORMAL (WS-POS-CAMPO:1)
006010         MOVE 'N' TO WS-COINCIDE
006020     END-IF.
006030 6150-COMPARAR-CARACTER-F.
006040     EXIT.
006050*
006060*    INFORMA POR CONSOLA Y POR EL LISTADO EL RESUMEN FINAL DE LA
006070*    CORRIDA. UNA CORRIDA CON RECHAZOS TERMINA CON RETURN-CODE 8
006080*    PARA QUE EL JCL PUEDA DETECTARLA.
006090 9000-TOTALES-I.
006100     DISPLAY 'PROGCG70 - FIN DE MANTENIMIENTO - LEIDAS='
006110             WS-LEIDAS ' APLICADAS=' WS-APLICADAS
006120             ' RECHAZADAS=' WS-RECHAZADAS
006130     MOVE SPACES TO IMP-MENSAJE
006140     MOVE 'RESUMEN DE LA CORRIDA - DETALLE POR NOVEDAD EN LAS '
006150          'LINEAS ANTERIORES' TO IMP-MSJ-TEXTO
006160     WRITE REG-LISTA FROM IMP-MENSAJE
006170     IF WS-RECHAZADAS > ZERO
006180         MOVE 8 TO RETURN-CODE
006190     END-IF.
006200 9000-TOTALES-F.
006210     EXIT.
006220*
006230*    ESCRIBE LA LINEA DE RECHAZO GENERICA (VALIDACION, BUSQUEDA
006240*    SIN CANDIDATOS, SELECCION INVALIDA O BAJA SIN CONFIRMAR). EL
006250*    DETALLE DEL MOTIVO YA SE INFORMO POR CONSOLA.
006260 9200-RECHAZAR-I.
006270     ADD 1 TO WS-RECHAZADAS
006280     MOVE SPACES TO IMP-MENSAJE
006290     MOVE 'NOVEDAD RECHAZADA - VER CONSOLA PARA EL DETALLE DEL '
006300          'MOTIVO' TO IMP-MSJ-TEXTO
006310     WRITE REG-LISTA FROM IMP-MENSAJE.
006320 9200-RECHAZAR-F.
006330     EXIT.
006340*
006350*    ESCRIBE LA LINEA DE NOVEDAD APLICADA CON EXITO.
006360 9300-INFORMAR-APLICADA-I.
006370     MOVE SPACES TO IMP-MENSAJE
006380     STRING 'NOVEDAD APLICADA - COLEGIO=' DELIMITED BY SIZE
006390            WS-NOMBRE-INFORMADO DELIMITED BY SIZE
006400         INTO IMP-MSJ-TEXTO
006410     WRITE REG-LISTA FROM IMP-MENSAJE.
006420 9300-INFORMAR-APLICADA-F.
006430     EXIT.
006440*
006450*    ESCRIBE LA LINEA DE NOVEDAD RECHAZADA PORQUE RUTGRABA
006460*    INFORMO LA REGRABACION FALLIDA (LA NOVEDAD YA FUE DESHECHA
006470*    EN MEMORIA ANTES DE LLEGAR ACA).
006480 9400-INFORMAR-FALLO-GRABACION-I.
006490     ADD 1 TO WS-RECHAZADAS
006500     MOVE SPACES TO IMP-MENSAJE
006510     STRING 'RECHAZADA (FALLO GRABACION) - COLEGIO='
006520            DELIMITED BY SIZE
006530            WS-NOMBRE-INFORMADO DELIMITED BY SIZE
006540         INTO IMP-MSJ-TEXTO
006550     WRITE REG-LISTA FROM IMP-MENSAJE.
006560 9400-INFORMAR-FALLO-GRABACION-F.
006570     EXIT.
006580*
006590*    CIERRA EL ARCHIVO DE NOVEDADES Y EL LISTADO DE SALIDA.
006600 8000-CERRAR-I.
006610     CLOSE F-NOVED
006620     CLOSE F-LISTA.
006630 8000-CERRAR-F.
006640     EXIT.
