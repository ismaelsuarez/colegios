000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PROGCG40.
000030 AUTHOR.        H. BARRIOS ROJAS.
000040 INSTALLATION.  GERENCIA DE SISTEMAS - AREA EDUCACION.
000050 DATE-WRITTEN.  03/05/1988.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO DEL AREA.
000080******************************************************************
000090*    PROGCG40                                                    *
000100*    PASO BATCH DE BUSQUEDA Y FILTRO SOBRE EL REGISTRO GENERAL   *
000110*    DE COLEGIOS.  LEE UNA TARJETA DE CONTROL (DDPARM) QUE FIJA  *
000120*    EL MODO DE OPERACION (BUSQUEDA POR NOMBRE, FILTRO POR       *
000130*    PROVINCIA, FILTRO POR RANGO DE ALUMNOS O POR RANGO DE ANIO  *
000140*    DE FUNDACION), RECORRE TODA LA TABLA EN MEMORIA Y LISTA LOS *
000150*    COLEGIOS QUE COINCIDEN POR DDLISTA.  LA BUSQUEDA POR NOMBRE *
000160*    Y EL FILTRO POR PROVINCIA COMPARAN POR SUBCADENA SOBRE EL   *
000170*    TEXTO NORMALIZADO (VER RUTNORMA); LOS FILTROS POR RANGO     *
000180*    COMPARAN NUMERICAMENTE.                                      *
000190*------------------------------------------------------------------
000200*    FECHA       AUTOR   TICKET      DESCRIPCION                 *
000210*    ----------  ------  ----------  ------------------------    *
000220*    03/05/1988  HBR     REQ-0255    VERSION INICIAL - SOLO       *
000230*                                    BUSQUEDA POR NOMBRE          *
000240*    19/09/1991  HBR     REQ-0470    AGREGADOS LOS FILTROS POR    *
000250*                                    PROVINCIA Y POR RANGO DE     *
000260*                                    ALUMNOS Y DE ANIO DE FUNDAC. *
000270*    22/12/1998  RTZ     Y2K-0042    ANIO DE FUNDACION A 4        *
000280*                                    DIGITOS EN EL FILTRO POR     *
000290*                                    RANGO Y EN EL LISTADO        *
000300*    11/02/2001  RTZ     REQ-0955    LA BUSQUEDA POR NOMBRE Y EL  *
000310*                                    FILTRO POR PROVINCIA PASAN A *
000320*                                    NORMALIZAR CONTRA RUTNORMA   *
000330*                                    (ANTES COMPARABAN EL TEXTO   *
000340*                                    TAL CUAL VENIA EN LA TARJETA)*
000350*    17/08/2011  LPC     REQ-1402    RECHAZO DEL RANGO CON MINIMO *
000360*                                    MAYOR AL MAXIMO ANTES DE      *
000370*                                    FILTRAR (ALUMNOS Y FUNDACION)*
000380******************************************************************
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     UPSI-0 ON STATUS IS WS-MODO-TRAZA-ON
000430            OFF STATUS IS WS-MODO-TRAZA-OFF.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT F-PARM ASSIGN DDPARM
000470         FILE STATUS IS FS-PARM.
000480     SELECT F-LISTA ASSIGN DDLISTA
000490         FILE STATUS IS FS-LISTA.
000500 DATA DIVISION.
000510 FILE SECTION.
000520 FD  F-PARM
000530     BLOCK CONTAINS 0 RECORDS
000540     RECORDING MODE IS F.
000550     COPY CPCOLPRM.
000560 FD  F-LISTA
000570     BLOCK CONTAINS 0 RECORDS
000580     RECORDING MODE IS F.
000590 01  REG-LISTA.
000600     05  REG-LISTA-DATO          PIC X(94).
000610     05  FILLER                  PIC X(02).
000620 WORKING-STORAGE SECTION.
000630*----------- SWITCHES DE TRAZA (UPSI) --------------------------
000640 77  WS-MODO-TRAZA-ON            PIC X       VALUE 'N'.
000650 77  WS-MODO-TRAZA-OFF           PIC X       VALUE 'S'.
000660*
000670*----------- STATUS DE ARCHIVOS ---------------------------------
000680 77  FS-PARM                     PIC XX      VALUE SPACES.
000690     88  FS-PARM-OK                          VALUE '00'.
000700     88  FS-PARM-EOF                         VALUE '10'.
000710 77  FS-LISTA                    PIC XX      VALUE SPACES.
000720     88  FS-LISTA-OK                         VALUE '00'.
000730*
000740*----------- SWITCH DE FIN DE TARJETA DE CONTROL ----------------
000750 77  WS-FIN-PARM                 PIC X       VALUE 'N'.
000760     88  WS-NO-HAY-MAS-PARM               VALUE 'S'.
000770*
000780*----------- AREA DE RESULTADO DE LA CARGA (RUTCARGA) -----------
000790 01  WS-RESULTADO-CARGA.
000800     05  WS-CARGA-RC             PIC 9(04) USAGE COMP.
000810     05  WS-CARGA-MAESTRO-NUEVO  PIC X(01).
000820         88  WS-MAESTRO-FUE-CREADO   VALUE 'S'.
000830     05  WS-CARGA-LEIDOS         PIC 9(05) USAGE COMP.
000840     05  WS-CARGA-VALIDOS        PIC 9(05) USAGE COMP.
000850     05  WS-CARGA-RECHAZADOS     PIC 9(05) USAGE COMP.
000860     05  FILLER                  PIC X(08).
000870*
000880*----------- SUBINDICE DE RECORRIDO DE LA TABLA -----------------
000890 77  WS-I                        PIC 9(04) USAGE COMP VALUE ZEROS.
000900*
000910*----------- CANTIDAD DE COINCIDENCIAS HALLADAS ------------------
000920 77  WS-CANT-COINCIDENCIAS       PIC 9(05) USAGE COMP VALUE ZEROS.
000930*
000940*----------- AREAS DE TRABAJO PARA LA NORMALIZACION (RUTNORMA) --
000950*    CPM-TEXTO-BUSCADO Y EL CAMPO DE LA TABLA SE NORMALIZAN CADA
000960*    UNO POR SU LADO Y LUEGO SE COMPARA POR SUBCADENA (UNSTRING/
000970*    INSPECT TALLYING NO DISPONIBLE PARA SUBCADENA - SE USA UNA
000980*    BUSQUEDA MANUAL CARACTER A CARACTER, VER 4000-CONTIENE-I).
000990 77  WS-BUSCADO-NORMAL           PIC X(40).
001000 77  WS-CAMPO-NORMAL             PIC X(40).
001010*
001020*----------- AREAS DE TRABAJO DE LA BUSQUEDA POR SUBCADENA ------
001030*    VISTA CARACTER A CARACTER DEL CAMPO NORMALIZADO DE LA TABLA,
001040*    USADA POR 4000-CONTIENE-I PARA PROBAR CADA POSICION DE INICIO
001050*    SIN FUNCION INTRINSECA (FUNCTION) DE BUSQUEDA DE SUBCADENA.
001060 01  WS-CAMPO-NORMAL-R REDEFINES WS-CAMPO-NORMAL.
001070     05  WS-CAMPO-CARACTER OCCURS 40 TIMES
001080                   PIC X(01).
001090*    LARGO REAL (SIN BLANCOS FINALES) DEL TEXTO BUSCADO Y DEL
001100*    CAMPO, USADOS PARA ACOTAR EL BARRIDO DE POSICIONES DE INICIO.
001110 77  WS-LARGO-BUSCADO            PIC 9(02) USAGE COMP VALUE ZEROS.
001120 77  WS-LARGO-CAMPO              PIC 9(02) USAGE COMP VALUE ZEROS.
001130 77  WS-POS-INICIO               PIC 9(02) USAGE COMP VALUE ZEROS.
001140 77  WS-POS-CAMPO                PIC 9(02) USAGE COMP VALUE ZEROS.
001150 77  WS-COINCIDE                 PIC X       VALUE 'N'.
001160     88  WS-COINCIDE-SI                    VALUE 'S'.
001170*
001180*----------- CAMPOS DE IMPRESION DEL LISTADO --------------------
001190 77  WS-NUMERO-RESULTADO         PIC 9(04) USAGE COMP VALUE ZEROS.
001200*
001210*////////////////////////////////////////////////////////////////
001220     COPY TBCOLREG.
001230     COPY CPCOLIMP.
001240*////////////////////////////////////////////////////////////////
001250*
001260 PROCEDURE DIVISION.
001270*
001280 MAIN-PROGRAM-I.
001290     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
001300     IF WS-CARGA-RC = ZERO AND NOT WS-NO-HAY-MAS-PARM
001310         PERFORM 2000-DESPACHAR-MODO-I THRU 2000-DESPACHAR-MODO-F
001320         PERFORM 8000-CERRAR-I THRU 8000-CERRAR-F
001330     END-IF.
001340 MAIN-PROGRAM-F.
001350     GOBACK.
001360*
001370*    ABRE LA TARJETA DE CONTROL, LA LEE Y CARGA LA TABLA DE
001380*    COLEGIOS VIA RUTCARGA.
001390 1000-INICIO-I.
001400     DISPLAY 'PROGCG40 - INICIO DE BUSQUEDA Y FILTRO'
001410     OPEN INPUT F-PARM
001420     IF NOT FS-PARM-OK
001430         DISPLAY 'PROGCG40 - ERROR AL ABRIR DDPARM - FS='
001440                 FS-PARM
001450         MOVE 'S' TO WS-FIN-PARM
001460     ELSE
001470         READ F-PARM INTO WS-COLPARM
001480             AT END MOVE 'S' TO WS-FIN-PARM
001490         END-READ
001500         CLOSE F-PARM
001510     END-IF
001520     IF NOT WS-NO-HAY-MAS-PARM
001530         CALL 'RUTCARGA' USING WS-RESULTADO-CARGA WS-TABLA-COLEGIOS
001540         IF WS-CARGA-RC NOT = ZERO
001550             DISPLAY 'PROGCG40 - TERMINO CON ERRORES EN LA CARGA '
001560                     '- RC=' WS-CARGA-RC
001570             MOVE WS-CARGA-RC TO RETURN-CODE
001580         END-IF
001590         OPEN OUTPUT F-LISTA
001600     END-IF.
001610 1000-INICIO-F.
001620     EXIT.
001630*
001640*    DESPACHA SEGUN EL MODO DE LA TARJETA DE CONTROL.
001650 2000-DESPACHAR-MODO-I.
001660     EVALUATE TRUE
001670         WHEN CPM-MODO-NOMBRE
001680             PERFORM 3100-BUSCAR-POR-NOMBRE-I
001690                 THRU 3100-BUSCAR-POR-NOMBRE-F
001700         WHEN CPM-MODO-PROVINCIA
001710             PERFORM 3200-FILTRAR-POR-PROVINCIA-I
001720                 THRU 3200-FILTRAR-POR-PROVINCIA-F
001730         WHEN CPM-MODO-ALUMNOS
001740             PERFORM 3300-FILTRAR-POR-ALUMNOS-I
001750                 THRU 3300-FILTRAR-POR-ALUMNOS-F
001760         WHEN CPM-MODO-FUNDACION
001770             PERFORM 3400-FILTRAR-POR-FUNDACION-I
001780                 THRU 3400-FILTRAR-POR-FUNDACION-F
001790         WHEN OTHER
001800             DISPLAY 'PROGCG40 - MODO DE TARJETA DE CONTROL '
001810                     'INVALIDO - CPM-MODO=' CPM-MODO
001820             MOVE 8 TO RETURN-CODE
001830     END-EVALUATE.
001840 2000-DESPACHAR-MODO-F.
001850     EXIT.
001860*
001870*    BUSQUEDA POR NOMBRE: SUBCADENA DEL TEXTO NORMALIZADO CONTRA EL
001880*    NOMBRE NORMALIZADO DE CADA COLEGIO.  TEXTO EN BLANCO O TABLA
001890*    VACIA DA RESULTADO VACIO. LOS RESULTADOS SE NUMERAN DESDE 1.
001900 3100-BUSCAR-POR-NOMBRE-I.
001910     MOVE CPM-TEXTO-BUSCADO TO WS-BUSCADO-NORMAL
001920     CALL 'RUTNORMA' USING WS-BUSCADO-NORMAL
001930     IF WS-BUSCADO-NORMAL = SPACES OR TAB-CANT-FILAS = ZERO
001940         PERFORM 9200-SIN-COINCIDENCIAS-I THRU 9200-SIN-COINCIDENCIAS-F
001950     ELSE
001960         PERFORM 9000-CONTAR-COINCIDENCIAS-I
001970             THRU 9000-CONTAR-COINCIDENCIAS-F
001980         PERFORM 9100-ESCRIBIR-TITULO-I THRU 9100-ESCRIBIR-TITULO-F
001990         PERFORM 3150-PROBAR-FILA-NOMBRE-I THRU 3150-PROBAR-FILA-NOMBRE-F
002000             VARYING WS-I FROM 1 BY 1
002010             UNTIL WS-I > TAB-CANT-FILAS
002020     END-IF.
002030 3100-BUSCAR-POR-NOMBRE-F.
002040     EXIT.
002050*
002060 3150-PROBAR-FILA-NOMBRE-I.
002070     MOVE TAB-NOMBRE (WS-I) TO WS-CAMPO-NORMAL
002080     CALL 'RUTNORMA' USING WS-CAMPO-NORMAL
002090     PERFORM 4000-CONTIENE-I THRU 4000-CONTIENE-F
002100     IF WS-COINCIDE-SI
002110         ADD 1 TO WS-NUMERO-RESULTADO
002120         PERFORM 9300-ESCRIBIR-RESULTADO-I
002130             THRU 9300-ESCRIBIR-RESULTADO-F
002140     END-IF.
002150 3150-PROBAR-FILA-NOMBRE-F.
002160     EXIT.
002170*
002180*    FILTRO POR PROVINCIA: SUBCADENA DEL TEXTO NORMALIZADO CONTRA LA
002190*    PROVINCIA NORMALIZADA DE CADA COLEGIO. NO SE NUMERAN LAS FILAS.
002200 3200-FILTRAR-POR-PROVINCIA-I.
002210     MOVE CPM-TEXTO-BUSCADO TO WS-BUSCADO-NORMAL
002220     CALL 'RUTNORMA' USING WS-BUSCADO-NORMAL
002230     IF WS-BUSCADO-NORMAL = SPACES OR TAB-CANT-FILAS = ZERO
002240         PERFORM 9200-SIN-COINCIDENCIAS-I THRU 9200-SIN-COINCIDENCIAS-F
002250     ELSE
002260         PERFORM 9000-CONTAR-COINCIDENCIAS-I
002270             THRU 9000-CONTAR-COINCIDENCIAS-F
002280         PERFORM 9100-ESCRIBIR-TITULO-I THRU 9100-ESCRIBIR-TITULO-F
002290         PERFORM 3250-PROBAR-FILA-PROVINCIA-I
002300             THRU 3250-PROBAR-FILA-PROVINCIA-F
002310             VARYING WS-I FROM 1 BY 1
002320             UNTIL WS-I > TAB-CANT-FILAS
002330     END-IF.
002340 3200-FILTRAR-POR-PROVINCIA-F.
002350     EXIT.
002360*
002370 3250-PROBAR-FILA-PROVINCIA-I.
002380     MOVE TAB-PROVINCIA (WS-I) TO WS-CAMPO-NORMAL
002390     CALL 'RUTNORMA' USING WS-CAMPO-NORMAL
002400     PERFORM 4000-CONTIENE-I THRU 4000-CONTIENE-F
002410     IF WS-COINCIDE-SI
002420         PERFORM 9300-ESCRIBIR-RESULTADO-I
002430             THRU 9300-ESCRIBIR-RESULTADO-F
002440     END-IF.
002450 3250-PROBAR-FILA-PROVINCIA-F.
002460     EXIT.
002470*
002480*    FILTRO POR RANGO DE ALUMNOS. RECHAZA EL RANGO SI EL MINIMO ES
002490*    MAYOR AL MAXIMO, ANTES DE RECORRER LA TABLA.
002500 3300-FILTRAR-POR-ALUMNOS-I.
002510     IF CPM-RANGO-MINIMO > CPM-RANGO-MAXIMO
002520         DISPLAY 'PROGCG40 - RANGO DE ALUMNOS INVALIDO - MINIMO '
002530                 'MAYOR AL MAXIMO'
002540         MOVE 8 TO RETURN-CODE
002550     ELSE
002560         PERFORM 9000-CONTAR-COINCIDENCIAS-I
002570             THRU 9000-CONTAR-COINCIDENCIAS-F
002580         PERFORM 9100-ESCRIBIR-TITULO-I THRU 9100-ESCRIBIR-TITULO-F
002590         PERFORM 3350-PROBAR-FILA-ALUMNOS-I
002600             THRU 3350-PROBAR-FILA-ALUMNOS-F
002610             VARYING WS-I FROM 1 BY 1
002620             UNTIL WS-I > TAB-CANT-FILAS
002630     END-IF.
002640 3300-FILTRAR-POR-ALUMNOS-F.
002650     EXIT.
002660*
002670 3350-PROBAR-FILA-ALUMNOS-I.
002680     IF TAB-CANT-ALUMNOS (WS-I) >= CPM-RANGO-MINIMO
002690        AND TAB-CANT-ALUMNOS (WS-I) <= CPM-RANGO-MAXIMO
002700         PERFORM 9300-ESCRIBIR-RESULTADO-I
002710             THRU 9300-ESCRIBIR-RESULTADO-F
002720     END-IF.
002730 3350-PROBAR-FILA-ALUMNOS-F.
002740     EXIT.
002750*
002760*    FILTRO POR RANGO DE ANIO DE FUNDACION. RECHAZA EL RANGO SI EL
002770*    MINIMO ES MAYOR AL MAXIMO, ANTES DE RECORRER LA TABLA.
002780 3400-FILTRAR-POR-FUNDACION-I.
002790     IF CPM-RANGO-MINIMO > CPM-RANGO-MAXIMO
002800         DISPLAY 'PROGCG40 - RANGO DE FUNDACION INVALIDO - MINIMO '
002810                 'MAYOR AL MAXIMO'
002820         MOVE 8 TO RETURN-CODE
002830     ELSE
002840         PERFORM 9000-CONTAR-COINCIDENCIAS-I
002850             THRU 9000-CONTAR-COINCIDENCIAS-F
002860         PERFORM 9100-ESCRIBIR-TITULO-I THRU 9100-ESCRIBIR-TITULO-F
002870         PERFORM 3450-PROBAR-FILA-FUNDACION-I
002880             THRU 3450-PROBAR-FILA-FUNDACION-F
002890             VARYING WS-I FROM 1 BY 1
002900             UNTIL WS-I > TAB-CANT-FILAS
002910     END-IF.
002920 3400-FILTRAR-POR-FUNDACION-F.
002930     EXIT.
002940*
002950 3450-PROBAR-FILA-FUNDACION-I.
002960     IF TAB-ANIO-FUND (WS-I) >= CPM-RANGO-MINIMO
002970        AND TAB-ANIO-FUND (WS-I) <= CPM-RANGO-MAXIMO
002980         PERFORM 9300-ESCRIBIR-RESULTADO-I
002990             THRU 9300-ESCRIBIR-RESULTADO-F
003000     END-IF.
003010 3450-PROBAR-FILA-FUNDACION-F.
003020     EXIT.
003030*
003040*    PRUEBA SI WS-CAMPO-NORMAL CONTIENE A WS-BUSCADO-NORMAL COMO
003050*    SUBCADENA, PROBANDO CADA POSICION DE INICIO POSIBLE (NO HAY
003060*    FUNCTION DE BUSQUEDA DE SUBCADENA EN ESTE COMPILADOR).
003070 4000-CONTIENE-I.
003080     MOVE 'N' TO WS-COINCIDE
003090     MOVE ZEROS TO WS-LARGO-BUSCADO WS-LARGO-CAMPO
003100     INSPECT WS-BUSCADO-NORMAL TALLYING WS-LARGO-BUSCADO
003110         FOR CHARACTERS BEFORE INITIAL SPACE
003120     INSPECT WS-CAMPO-NORMAL TALLYING WS-LARGO-CAMPO
003130         FOR CHARACTERS BEFORE INITIAL SPACE
003140     IF WS-LARGO-BUSCADO > ZERO AND WS-LARGO-BUSCADO <= WS-LARGO-CAMPO
003150         PERFORM 4100-PROBAR-POSICION-I THRU 4100-PROBAR-POSICION-F
003160             VARYING WS-POS-INICIO FROM 1 BY 1
003170             UNTIL WS-POS-INICIO > WS-LARGO-CAMPO - WS-LARGO-BUSCADO + 1
003180                OR WS-COINCIDE-SI
003190     END-IF.
003200 4000-CONTIENE-F.
003210     EXIT.
003220*
003230*    COMPARA WS-BUSCADO-NORMAL CONTRA WS-CAMPO-NORMAL A PARTIR DE
003240*    LA POSICION WS-POS-INICIO, CARACTER A CARACTER.
003250 4100-PROBAR-POSICION-I.
003260     MOVE 'S' TO WS-COINCIDE
003270     PERFORM 4150-COMPARAR-CARACTER-I THRU 4150-COMPARAR-CARACTER-F
003280         VARYING WS-POS-CAMPO FROM 1 BY 1
003290         UNTIL WS-POS-CAMPO > WS-LARGO-BUSCADO.
003300 4100-PROBAR-POSICION-F.
003310     EXIT.
003320*
003330 4150-COMPARAR-CARACTER-I.
003340     IF WS-CAMPO-CARACTER (WS-POS-INICIO + WS-POS-CAMPO - 1)
003350        NOT = WS-BUSCADO-NORMAL (WS-POS-CAMPO:1)
003360         MOVE 'N' TO WS-COINCIDE
003370     END-IF.
003380 4150-COMPARAR-CARACTER-F.
003390     EXIT.
003400*
003410*    CUENTA LAS COINCIDENCIAS ANTES DE ESCRIBIR EL TITULO, PARA QUE
003420*    LA LINEA DE CANTIDAD ENCABECE EL LISTADO (BUSQUEDA POR NOMBRE
003430*    Y FILTRO POR PROVINCIA - LOS FILTROS NUMERICOS USAN SU PROPIO
003440*    CONTEO EN LINEA POR SER COMPARACION DIRECTA Y NO SUBCADENA).
003450 9000-CONTAR-COINCIDENCIAS-I.
003460     MOVE ZEROS TO WS-CANT-COINCIDENCIAS
003470     PERFORM 9050-PROBAR-FILA-COINCIDENCIA-I
003480         THRU 9050-PROBAR-FILA-COINCIDENCIA-F
003490         VARYING WS-I FROM 1 BY 1
003500         UNTIL WS-I > TAB-CANT-FILAS.
003510 9000-CONTAR-COINCIDENCIAS-F.
003520     EXIT.
003530*
003540 9050-PROBAR-FILA-COINCIDENCIA-I.
003550     IF CPM-MODO-NOMBRE
003560         MOVE TAB-NOMBRE (WS-I) TO WS-CAMPO-NORMAL
003570     ELSE
003580         MOVE TAB-PROVINCIA (WS-I) TO WS-CAMPO-NORMAL
003590     END-IF
003600     CALL 'RUTNORMA' USING WS-CAMPO-NORMAL
003610     PERFORM 4000-CONTIENE-I THRU 4000-CONTIENE-F
003620     IF WS-COINCIDE-SI
003630         ADD 1 TO WS-CANT-COINCIDENCIAS
003640     END-IF.
003650 9050-PROBAR-FILA-COINCIDENCIA-F.
003660     EXIT.
003670*
003680*    ESCRIBE LA LINEA DE CANTIDAD DE COINCIDENCIAS HALLADAS.
003690 9100-ESCRIBIR-TITULO-I.
003700     MOVE ZEROS TO WS-NUMERO-RESULTADO
003710     MOVE WS-CANT-COINCIDENCIAS TO IMP-TIT-CANTIDAD
003720     WRITE REG-LISTA FROM IMP-TITULO-LISTADO.
003730 9100-ESCRIBIR-TITULO-F.
003740     EXIT.
003750*
003760*    ESCRIBE EL MENSAJE DE "NINGUNA COINCIDENCIA" EN LUGAR DEL
003770*    TITULO Y DEL LISTADO.
003780 9200-SIN-COINCIDENCIAS-I.
003790     MOVE ZEROS TO WS-CANT-COINCIDENCIAS
003800     MOVE WS-CANT-COINCIDENCIAS TO IMP-TIT-CANTIDAD
003810     WRITE REG-LISTA FROM IMP-TITULO-LISTADO
003820     MOVE SPACES TO IMP-MENSAJE
003830     MOVE 'NO SE HALLARON COLEGIOS QUE COINCIDAN CON EL CRITERIO '
003840          'INDICADO' TO IMP-MSJ-TEXTO
003850     WRITE REG-LISTA FROM IMP-MENSAJE.
003860 9200-SIN-COINCIDENCIAS-F.
003870     EXIT.
003880*
003890*    ESCRIBE UNA LINEA DE RESULTADO PARA EL COLEGIO EN WS-I.
003900*    IMP-RES-NUMERO SOLO SE USA EN LA BUSQUEDA POR NOMBRE; QUEDA EN
003910*    CERO PARA LOS DEMAS MODOS.
003920 9300-ESCRIBIR-RESULTADO-I.
003930     MOVE SPACES TO IMP-LINEA-RESULTADO
003940     MOVE WS-NUMERO-RESULTADO TO IMP-RES-NUMERO
003950     MOVE TAB-NOMBRE (WS-I)       TO IMP-RES-NOMBRE
003960     MOVE TAB-PROVINCIA (WS-I)    TO IMP-RES-PROVINCIA
003970     MOVE TAB-CANT-ALUMNOS (WS-I) TO IMP-RES-ALUMNOS
003980     MOVE TAB-ANIO-FUND (WS-I)    TO IMP-RES-ANIO
003990     WRITE REG-LISTA FROM IMP-LINEA-RESULTADO.
004000 9300-ESCRIBIR-RESULTADO-F.
004010     EXIT.
004020*
004030*    CIERRA EL LISTADO DE SALIDA.
004040 8000-CERRAR-I.
004050     CLOSE F-LISTA.
004060 8000-CERRAR-F.
004070     EXIT.
