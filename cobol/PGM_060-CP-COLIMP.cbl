000010******************************************************************
000020*    CP-COLIMP                                                   *
000030*    LINEAS DE IMPRESION DEL REPORTE DE ESTADISTICAS GENERALES   *
000040*    Y DE LOS LISTADOS DE RESULTADOS (BUSQUEDA / FILTRO /        *
000050*    ORDENAMIENTO). ANCHO DE LINEA = 96 BYTES.                    *
000060*------------------------------------------------------------------
000070*    FECHA       AUTOR   TICKET      DESCRIPCION                 *
000080*    ----------  ------  ----------  ------------------------    *
000090*    07/08/1990  HBR     REQ-0431    VERSION INICIAL              *
000100*    09/06/2004  LPC     REQ-1180    AGREGADO EL PIE POR PROVINCIA*
000110*    17/08/2011  LPC     REQ-1402    ETIQUETAS DE EXTREMO A 17     *
000120*                                    BYTES Y AGREGADO EL TITULO    *
000130*                                    DEL PIE POR PROVINCIA         *
000140******************************************************************
000150 01  IMP-LINEA-SEPARADORA.
000160     05  FILLER                  PIC X(60) VALUE ALL '='.
000170 01  IMP-LINEA-GUIONES.
000180     05  FILLER                  PIC X(60) VALUE ALL '-'.
000190 01  IMP-LINEA-BLANCO.
000200     05  FILLER                  PIC X(96) VALUE SPACES.
000210*
000220 01  IMP-TITULO-REPORTE.
000230     05  FILLER                  PIC X(20) VALUE SPACES.
000240     05  FILLER                  PIC X(19) VALUE
000250         'GENERAL STATISTICS'.
000260     05  FILLER                  PIC X(57) VALUE SPACES.
000270*
000280*    LINEA GENERICA DE EXTREMO (MAS/MENOS ALUMNOS): ETIQUETA, NOMBRE
000290*    DEL COLEGIO Y CANTIDAD DE ALUMNOS CON SEPARADOR DE MILES. LA
000300*    ETIQUETA ES DE 17 BYTES PARA QUE EL NOMBRE ARRANQUE SIEMPRE EN
000310*    LA MISMA COLUMNA, SEA CUAL SEA EL LARGO DE LA ETIQUETA.
000320 01  IMP-LINEA-EXTREMO.
000330     05  IMP-EXT-ETIQUETA        PIC X(17).
000340     05  IMP-EXT-NOMBRE          PIC X(40).
000350     05  FILLER                  PIC X(02) VALUE SPACES.
000360     05  IMP-EXT-VALOR           PIC ZZZ,ZZ9.
000370     05  FILLER                  PIC X(30) VALUE SPACES.
000380*    MISMA LINEA, VISTA POR EL ANIO DE FUNDACION (MAS ANTIGUO / MAS
000390*    NUEVO): EL ANIO SE IMPRIME EN 4 DIGITOS SIN SEPARADOR DE MILES,
000400*    A DIFERENCIA DE LA CANTIDAD DE ALUMNOS DE ARRIBA.
000410 01  IMP-LINEA-EXTREMO-ANIO REDEFINES IMP-LINEA-EXTREMO.
000420     05  IMPA-EXT-ETIQUETA       PIC X(17).
000430     05  IMPA-EXT-NOMBRE         PIC X(40).
000440     05  FILLER                  PIC X(02).
000450     05  IMPA-EXT-ANIO           PIC 9(04).
000460     05  FILLER                  PIC X(33).
000470*
000480 01  IMP-LINEA-PROMEDIO-ANIO.
000490     05  FILLER                  PIC X(19) VALUE
000500         'AVG FOUNDING YEAR: '.
000510     05  IMP-PROM-ANIO           PIC 9(04).
000520     05  FILLER                  PIC X(73) VALUE SPACES.
000530*
000540 01  IMP-LINEA-TOTAL-ALUMNOS.
000550     05  FILLER                  PIC X(25) VALUE
000560         'TOTAL STUDENTS:         '.
000570     05  IMP-TOTAL-ALUMNOS       PIC ZZZ,ZZZ,ZZ9.
000580     05  FILLER                  PIC X(60) VALUE SPACES.
000590*
000600 01  IMP-LINEA-PROMEDIO-ALUMNOS.
000610     05  FILLER                  PIC X(25) VALUE
000620         'AVG STUDENTS PER SCHOOL: '.
000630     05  IMP-PROM-ALUMNOS        PIC ZZZ,ZZ9.
000640     05  FILLER                  PIC X(62) VALUE SPACES.
000650*
000660 01  IMP-TITULO-PROVINCIAS.
000670     05  FILLER                  PIC X(21) VALUE
000680         'SCHOOLS PER PROVINCE:'.
000690     05  FILLER                  PIC X(75) VALUE SPACES.
000700*
000710 01  IMP-LINEA-PROVINCIA.
000720     05  FILLER                  PIC X(03) VALUE SPACES.
000730     05  IMP-PROV-NOMBRE         PIC X(30).
000740     05  FILLER                  PIC X(02) VALUE SPACES.
000750     05  IMP-PROV-CANTIDAD       PIC ZZZZ9.
000760     05  FILLER                  PIC X(56) VALUE SPACES.
000770*
000780*    ENCABEZADO DE PAGINA PARA EL LISTADO DE RESULTADOS
000790*    (BUSQUEDA / FILTRO / ORDENAMIENTO).
000800 01  IMP-TITULO-LISTADO.
000810     05  FILLER                  PIC X(01) VALUE SPACES.
000820     05  IMP-TIT-CANTIDAD        PIC ZZZZ9.
000830     05  FILLER                  PIC X(15) VALUE
000840         ' FOUND'.
000850     05  FILLER                  PIC X(75) VALUE SPACES.
000860*
000870 01  IMP-LINEA-RESULTADO.
000880     05  IMP-RES-NUMERO          PIC ZZZ9.
000890     05  FILLER                  PIC X(01) VALUE SPACES.
000900     05  IMP-RES-NOMBRE          PIC X(40).
000910     05  FILLER                  PIC X(01) VALUE SPACES.
000920     05  IMP-RES-PROVINCIA       PIC X(30).
000930     05  FILLER                  PIC X(01) VALUE SPACES.
000940     05  IMP-RES-ALUMNOS         PIC ZZZ,ZZ9.
000950     05  FILLER                  PIC X(01) VALUE SPACES.
000960     05  IMP-RES-ANIO            PIC 9(04).
000970     05  FILLER                  PIC X(09) VALUE SPACES.
000980*
000990 01  IMP-MENSAJE.
001000     05  IMP-MSJ-TEXTO           PIC X(80).
001010     05  FILLER                  PIC X(16) VALUE SPACES.
