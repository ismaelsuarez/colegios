000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RUTNORMA.
000030 AUTHOR.        H. BARRIOS ROJAS.
000040 INSTALLATION.  GERENCIA DE SISTEMAS - AREA EDUCACION.
000050 DATE-WRITTEN.  03/05/1988.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO DEL AREA.
000080******************************************************************
000090*    RUTNORMA                                                    *
000100*    RUTINA CALLADA QUE NORMALIZA UN TEXTO PARA COMPARACIONES DE *
000110*    BUSQUEDA / FILTRO / LOCALIZACION DE COLEGIOS EN LAS         *
000120*    NOVEDADES DE MANTENIMIENTO: PASA A MINUSCULA, RECORTA        *
000130*    ESPACIOS SOBRANTES Y QUITA LOS ACENTOS Y LA DIERESIS DE LAS *
000140*    VOCALES.  NO SE USAN FUNCIONES INTRINSECAS (FUNCTION) - EL   *
000150*    COMPILADOR DE ESTE SHOP NO LAS TRAE TODAVIA - SE HACE TODO  *
000160*    CON INSPECT.                                                 *
000170*------------------------------------------------------------------
000180*    FECHA       AUTOR   TICKET      DESCRIPCION                 *
000190*    ----------  ------  ----------  ------------------------    *
000200*    03/05/1988  HBR     REQ-0255    VERSION INICIAL - SOLO       *
000210*                                    MINUSCULA Y RECORTE          *
000220*    19/09/1991  HBR     REQ-0470    AGREGADA LA QUITA DE         *
000230*                                    ACENTOS PARA LA BUSQUEDA POR *
000240*                                    SUBCADENA DE NOMBRE          *
000250*    11/02/2001  RTZ     REQ-0955    REUTILIZADA POR EL           *
000260*                                    PROGRAMA DE MANTENIMIENTO    *
000270*                                    PARA LOCALIZAR NOVEDADES     *
000280*    14/06/2011  LPC     REQ-1250    LA QUITA DE ACENTOS AHORA    *
000290*                                    TAMBIEN CUBRE LA ENIE Y LAS  *
000300*                                    VOCALES ACENTUADAS EN        *
000310*                                    MAYUSCULA (NO SE PASABAN A   *
000320*                                    MINUSCULA EN EL PASO 1000)   *
000330******************************************************************
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SPECIAL-NAMES.
000370     UPSI-0 ON STATUS IS WS-MODO-TRAZA-ON
000380            OFF STATUS IS WS-MODO-TRAZA-OFF.
000390 DATA DIVISION.
000400 WORKING-STORAGE SECTION.
000410*----------- SWITCHES DE TRAZA (UPSI) --------------------------
000420 77  WS-MODO-TRAZA-ON            PIC X       VALUE 'N'.
000430 77  WS-MODO-TRAZA-OFF           PIC X       VALUE 'S'.
000440*
000450*----------- SUBINDICE DE RECORRIDO DEL TEXTO DE TRABAJO --------
000460 77  WS-I                        PIC 9(03) USAGE COMP VALUE ZEROS.
000470*
000480*----------- AREA DE TRABAJO PARA EL TEXTO NORMALIZADO ----------
000490*    VISTA REDEFINIDA PARA RECORRER EL TEXTO CARACTER A CARACTER
000500*    SIN FUNCION INTRINSECA.
000510 01  WS-TEXTO-TRABAJO            PIC X(40).
000520 01  WS-TEXTO-TRABAJO-R REDEFINES WS-TEXTO-TRABAJO.
000530     05  WS-CARACTER OCCURS 40 TIMES
000540                   PIC X(01).
000550*    VISTA DEL PRIMER CARACTER, USADA POR EL RECORTE DE BLANCOS
000560*    INICIALES SIN RECORRER TODO EL ARREGLO DE CARACTERES.
000570 01  WS-TEXTO-INICIAL REDEFINES WS-TEXTO-TRABAJO.
000580     05  WS-PRIMER-CARACTER      PIC X(01).
000590     05  FILLER                  PIC X(39).
000600*    VISTA POR MITADES, USADA EN EL DIAGNOSTICO DE TRAZA (UPSI-0)
000610*    PARA MOSTRAR EL TEXTO PARTIDO EN DOS TRAMOS DE 20 BYTES.
000620 01  WS-TEXTO-MITADES REDEFINES WS-TEXTO-TRABAJO.
000630     05  WS-TEXTO-MITAD-IZQ      PIC X(20).
000640     05  WS-TEXTO-MITAD-DER      PIC X(20).
000650*
000660 LINKAGE SECTION.
000670 01  LK-NORMA-TEXTO              PIC X(40).
000680*
000690 PROCEDURE DIVISION USING LK-NORMA-TEXTO.
000700*
000710 MAIN-RUTINA-I.
000720     PERFORM 1000-MINUSCULA-I THRU 1000-MINUSCULA-F
000730     PERFORM 2000-QUITAR-ACENTOS-I THRU 2000-QUITAR-ACENTOS-F
000740     PERFORM 3000-RECORTAR-I THRU 3000-RECORTAR-F
000750     MOVE WS-TEXTO-TRABAJO TO LK-NORMA-TEXTO.
000760 MAIN-RUTINA-F.
000770     GOBACK.
000780*
000790*    PASA TODO EL TEXTO A MINUSCULA.  SE USA INSPECT CONVERTING EN
000800*    LUGAR DE FUNCTION LOWER-CASE (NO DISPONIBLE EN ESTE SHOP).
000810 1000-MINUSCULA-I.
000820     MOVE LK-NORMA-TEXTO TO WS-TEXTO-TRABAJO
000830     INSPECT WS-TEXTO-TRABAJO
000840         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
000850                 TO 'abcdefghijklmnopqrstuvwxyz'.
000860 1000-MINUSCULA-F.
000870     EXIT.
000880*
000890*    QUITA ACENTOS Y DIERESIS DE LAS VOCALES Y LA ENIE, PARA QUE
000900*    LA BUSQUEDA POR SUBCADENA NO DEPENDA DE LA TILDE.  SE CONVIERTEN
000910*    LAS DOS FORMAS (MINUSCULA Y MAYUSCULA) PORQUE LA ENIE Y LAS
000920*    VOCALES ACENTUADAS QUEDAN FUERA DE LA TABLA A-Z DEL PASO 1000 Y
000930*    NO SE PASAN A MINUSCULA POR ESE PASO (VER REQ-1250).
000940 2000-QUITAR-ACENTOS-I.
000950     INSPECT WS-TEXTO-TRABAJO
000960         CONVERTING 'áéíóúüñÁÉÍÓÚÜÑ'
000970                 TO 'aeiouunaeiouun'.
000980 2000-QUITAR-ACENTOS-F.
000990     EXIT.
001000*
001010*    RECORTA LOS ESPACIOS SOBRANTES AL PRINCIPIO Y AL FINAL DEL
001020*    TEXTO, COMPACTANDO LOS CARACTERES NO BLANCOS AL COMIENZO DEL
001030*    AREA DE TRABAJO.  NO SE USA FUNCTION TRIM.
001040 3000-RECORTAR-I.
001050     PERFORM 3100-ELIMINAR-BLANCOS-IZQ-I
001060         THRU 3100-ELIMINAR-BLANCOS-IZQ-F
001070         UNTIL WS-PRIMER-CARACTER NOT = SPACE
001080            OR WS-TEXTO-TRABAJO = SPACES.
001090 3000-RECORTAR-F.
001100     EXIT.
001110*
001120*    DESPLAZA EL TEXTO UN CARACTER A LA IZQUIERDA MIENTRAS EL
001130*    PRIMER CARACTER SEA UN BLANCO (RECORTE DE ESPACIOS INICIALES;
001140*    LOS ESPACIOS FINALES NO MOLESTAN PORQUE EL CAMPO ES PIC X FIJO
001150*    Y SE COMPARA SIEMPRE CONTRA SPACES A LA DERECHA).
001160 3100-ELIMINAR-BLANCOS-IZQ-I.
001170     MOVE WS-TEXTO-TRABAJO (2:39) TO WS-TEXTO-TRABAJO (1:39)
001180     MOVE SPACE TO WS-CARACTER (40).
001190 3100-ELIMINAR-BLANCOS-IZQ-F.
001200     EXIT.
