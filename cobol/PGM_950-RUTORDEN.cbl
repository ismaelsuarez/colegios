000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RUTORDEN.
000030 AUTHOR.        H. BARRIOS ROJAS.
000040 INSTALLATION.  GERENCIA DE SISTEMAS - AREA EDUCACION.
000050 DATE-WRITTEN.  19/09/1991.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO DEL AREA.
000080******************************************************************
000090*    RUTORDEN                                                    *
000100*    RUTINA CALLADA QUE ORDENA LA TABLA EN MEMORIA DE COLEGIOS   *
000110*    POR PROVINCIA, NOMBRE, CANTIDAD DE ALUMNOS O ANIO DE         *
000120*    FUNDACION, ASCENDENTE O DESCENDENTE.  EL ORDEN ES ESTABLE:  *
000130*    DOS COLEGIOS CON LA MISMA CLAVE QUEDAN EN EL MISMO ORDEN EN *
000140*    QUE ESTABAN EN LA TABLA (SE USA LA POSICION ORIGINAL DE      *
000150*    CARGA, TAB-POS-ORIGEN, COMO DESEMPATE).  EL SHOP NO TIENE UN *
000160*    VERBO SORT DISPONIBLE PARA TABLAS EN MEMORIA (SOLO PARA      *
000170*    ARCHIVOS, Y NO SE USA EN ESTE SISTEMA) - EL ORDENAMIENTO SE  *
000180*    HACE POR INSERCION, CAMPO POR CAMPO, USANDO LA CLAVE         *
000190*    GENERICA REDEFINIBLE DE TBCOLREG (TAB-CLAVE-ORDEN).          *
000200*------------------------------------------------------------------
000210*    FECHA       AUTOR   TICKET      DESCRIPCION                 *
000220*    ----------  ------  ----------  ------------------------    *
000230*    19/09/1991  HBR     REQ-0470    VERSION INICIAL - ORDEN POR  *
000240*                                    PROVINCIA O NOMBRE           *
000250*    14/07/1996  DCH     REQ-0812    AGREGADO EL ORDEN POR        *
000260*                                    CANTIDAD DE ALUMNOS Y POR    *
000270*                                    ANIO DE FUNDACION            *
000280*    09/06/2004  LPC     REQ-1180    REESCRITA CON LA CLAVE       *
000290*                                    GENERICA REDEFINIBLE PARA NO *
000300*                                    TENER CUATRO RUTINAS DE      *
000310*                                    COMPARACION DISTINTAS        *
000320*    22/03/2009  LPC     REQ-1355    DEVUELVE RETURN-CODE DE      *
000330*                                    CAMPO INVALIDO EN LUGAR DE   *
000340*                                    ABORTAR EL PROGRAMA LLAMADOR *
000350*    17/08/2011  LPC     REQ-1402    EL ORDEN POR PROVINCIA Y POR *
000360*                                    NOMBRE AHORA USA LA FORMA    *
000370*                                    NORMALIZADA (CALL RUTNORMA)  *
000380*                                    PARA QUE COINCIDA CON LA     *
000390*                                    BUSQUEDA POR SUBCADENA       *
000400*    05/09/2013  LPC     REQ-1470    AGREGADA LA TRAZA POR        *
000410*                                    CONSOLA DE LA CLAVE A         *
000420*                                    INSERTAR, EN TEXTO O EN       *
000430*                                    NUMERO SEGUN CORRESPONDA       *
000440******************************************************************
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     UPSI-0 ON STATUS IS WS-MODO-TRAZA-ON
000490            OFF STATUS IS WS-MODO-TRAZA-OFF.
000500 DATA DIVISION.
000510 WORKING-STORAGE SECTION.
000520*----------- SWITCHES DE TRAZA (UPSI) --------------------------
000530 77  WS-MODO-TRAZA-ON            PIC X       VALUE 'N'.
000540 77  WS-MODO-TRAZA-OFF           PIC X       VALUE 'S'.
000550*
000560*----------- SUBINDICES DEL ORDENAMIENTO POR INSERCION -----------
000570 77  WS-I                        PIC 9(04) USAGE COMP VALUE ZEROS.
000580 77  WS-J                        PIC 9(04) USAGE COMP VALUE ZEROS.
000590*
000600*----------- FILA DE PASO PARA EL DESPLAZAMIENTO DE INSERCION ---
000610*    SE USA PARA MOVER LA FILA "A INSERTAR" MIENTRAS SE DESPLAZAN
000620*    LAS FILAS MAYORES UN LUGAR HACIA ADELANTE.
000630 01  WS-FILA-PASO.
000640     05  WS-PASO-COLEGIO.
000650         10  WS-PASO-PROVINCIA   PIC X(30).
000660         10  WS-PASO-NOMBRE      PIC X(40).
000670         10  WS-PASO-ALUMNOS     PIC 9(07).
000680         10  WS-PASO-ANIO        PIC 9(04).
000690         10  FILLER              PIC X(02).
000700     05  WS-PASO-POS-ORIGEN      PIC 9(04) USAGE COMP.
000710*    VISTA DE UNA SOLA LINEA DE LA FILA A INSERTAR, PARA LA TRAZA
000720*    POR CONSOLA DEL DESPLAZAMIENTO POR INSERCION.
000730 01  WS-PASO-COLEGIO-R REDEFINES WS-PASO-COLEGIO.
000740     05  WS-PASO-COLEGIO-TEXTO   PIC X(83).
000750*
000760*----------- CLAVE GUARDADA DE LA FILA A INSERTAR, ARMADA CON LA
000770*    MISMA VISTA REDEFINIBLE GENERICA DE TBCOLREG (TEXTO O NUMERO
000780*    SEGUN EL CAMPO DE ORDEN PEDIDO) --------------------------
000790 01  WS-CLAVE-PASO-GUARDADA.
000800     05  WS-CLAVE-PASO-TEXTO     PIC X(40).
000810     05  FILLER                  PIC X(02).
000820*    MISMA CLAVE VISTA COMO NUMERO, PARA LA TRAZA POR CONSOLA
000830*    CUANDO EL CAMPO DE ORDEN PEDIDO ES ALUMNOS O FUNDACION.
000840 01  WS-CLAVE-PASO-NUMERICA-R REDEFINES WS-CLAVE-PASO-GUARDADA.
000850     05  WS-CLAVE-PASO-NUMERICA  PIC 9(07).
000860     05  FILLER                  PIC X(35).
000870*
000880*----------- AREA DE PASO A RUTNORMA PARA ORDENAR LOS CAMPOS DE
000890*    TEXTO POR SU FORMA NORMALIZADA ---------------------------
000900 77  WS-TEXTO-A-NORMALIZAR       PIC X(40).
000910*
000920*----------- INDICADOR DE COMPARACION (MAYOR / MENOR / IGUAL) ---
000930 77  WS-COMPARACION              PIC S9(01) VALUE ZERO.
000940     88  WS-CLAVE-MAYOR              VALUE 1.
000950     88  WS-CLAVE-MENOR              VALUE -1.
000960     88  WS-CLAVE-IGUAL              VALUE 0.
000970*
000980*----------- BANDERA DE CAMPO DE ORDEN VALIDO --------------------
000990 77  WS-CAMPO-VALIDO              PIC X      VALUE 'S'.
001000     88  WS-CAMPO-ES-VALIDO           VALUE 'S'.
001010     88  WS-CAMPO-ES-INVALIDO         VALUE 'N'.
001020*
001030 LINKAGE SECTION.
001040 01  LK-ORDEN-PARAMETROS.
001050     05  LK-ORDEN-CAMPO          PIC X(01).
001060         88  LK-ORDEN-PROVINCIA      VALUE 'P'.
001070         88  LK-ORDEN-NOMBRE         VALUE 'N'.
001080         88  LK-ORDEN-ALUMNOS        VALUE 'A'.
001090         88  LK-ORDEN-FUNDACION      VALUE 'F'.
001100     05  LK-ORDEN-DIRECCION      PIC X(01).
001110         88  LK-ORDEN-ASCENDENTE     VALUE 'A'.
001120         88  LK-ORDEN-DESCENDENTE    VALUE 'D'.
001130     05  LK-ORDEN-RC             PIC 9(02) USAGE COMP.
001140         88  LK-ORDEN-CORRECTO       VALUE ZERO.
001150         88  LK-ORDEN-CAMPO-MAL      VALUE 8.
001160     05  FILLER                  PIC X(04).
001170 COPY TBCOLREG.
001180*
001190 PROCEDURE DIVISION USING LK-ORDEN-PARAMETROS
001200                          WS-TABLA-COLEGIOS.
001210*
001220 MAIN-RUTINA-I.
001230     PERFORM 1000-VALIDAR-CAMPO-I THRU 1000-VALIDAR-CAMPO-F
001240     IF WS-CAMPO-ES-VALIDO
001250         SET LK-ORDEN-CORRECTO TO TRUE
001260         PERFORM 2000-ORDENAR-POR-INSERCION-I
001270             THRU 2000-ORDENAR-POR-INSERCION-F
001280             VARYING WS-I FROM 2 BY 1
001290             UNTIL WS-I > TAB-CANT-FILAS
001300     ELSE
001310         SET LK-ORDEN-CAMPO-MAL TO TRUE
001320         DISPLAY 'RUTORDEN - CAMPO DE ORDEN INVALIDO='
001330                 LK-ORDEN-CAMPO
001340     END-IF.
001350 MAIN-RUTINA-F.
001360     GOBACK.
001370*
001380*    VALIDA QUE EL CAMPO Y LA DIRECCION DE ORDEN PEDIDOS POR EL
001390*    LLAMADOR SEAN UNO DE LOS CUATRO CAMPOS / DOS DIRECCIONES
001400*    CONOCIDOS.
001410 1000-VALIDAR-CAMPO-I.
001420     SET WS-CAMPO-ES-VALIDO TO TRUE
001430     IF NOT LK-ORDEN-PROVINCIA
001440        AND NOT LK-ORDEN-NOMBRE
001450        AND NOT LK-ORDEN-ALUMNOS
001460        AND NOT LK-ORDEN-FUNDACION
001470         SET WS-CAMPO-ES-INVALIDO TO TRUE
001480     END-IF
001490     IF NOT LK-ORDEN-ASCENDENTE
001500        AND NOT LK-ORDEN-DESCENDENTE
001510         SET WS-CAMPO-ES-INVALIDO TO TRUE
001520     END-IF.
001530 1000-VALIDAR-CAMPO-F.
001540     EXIT.
001550*
001560*    ORDENAMIENTO POR INSERCION.  POR CADA FILA WS-I (DESDE LA
001570*    SEGUNDA) SE LA DESPLAZA HACIA ATRAS MIENTRAS LA FILA ANTERIOR
001580*    DEBA IR DESPUES SEGUN LA CLAVE Y LA DIRECCION PEDIDAS.  ES
001590*    ESTABLE PORQUE SOLO SE DESPLAZA CUANDO LA CLAVE ANTERIOR ES
001600*    ESTRICTAMENTE PEOR (NUNCA POR UN EMPATE).
001610 2000-ORDENAR-POR-INSERCION-I.
001620     MOVE TAB-COLEGIO (WS-I)    TO WS-PASO-COLEGIO
001630     MOVE TAB-POS-ORIGEN (WS-I) TO WS-PASO-POS-ORIGEN
001640     PERFORM 2050-TRAZAR-FILA-A-INSERTAR-I
001650         THRU 2050-TRAZAR-FILA-A-INSERTAR-F
001660     MOVE WS-I TO WS-J
001670     PERFORM 2100-DESPLAZAR-MAYORES-I THRU 2100-DESPLAZAR-MAYORES-F
001680         UNTIL WS-J = 1
001690     MOVE WS-PASO-COLEGIO    TO TAB-COLEGIO (WS-J)
001700     MOVE WS-PASO-POS-ORIGEN TO TAB-POS-ORIGEN (WS-J).
001710 2000-ORDENAR-POR-INSERCION-F.
001720     EXIT.
001730*
001740*    TRAZA POR CONSOLA (SOLO CON EL SWITCH UPSI-0 ENCENDIDO) DE LA
001750*    FILA COMPLETA QUE SE VA A DESPLAZAR EN ESTA PASADA, EN UNA SOLA
001760*    LINEA DE 83 POSICIONES.
001770 2050-TRAZAR-FILA-A-INSERTAR-I.
001780     IF WS-MODO-TRAZA-ON
001790         DISPLAY 'RUTORDEN - FILA A INSERTAR='
001800                 WS-PASO-COLEGIO-TEXTO
001810     END-IF.
001820 2050-TRAZAR-FILA-A-INSERTAR-F.
001830     EXIT.
001840*
001850 2100-DESPLAZAR-MAYORES-I.
001860     PERFORM 3000-COMPARAR-CON-ANTERIOR-I
001870         THRU 3000-COMPARAR-CON-ANTERIOR-F
001880     IF WS-CLAVE-MENOR
001890         MOVE TAB-COLEGIO (WS-J - 1)    TO TAB-COLEGIO (WS-J)
001900         MOVE TAB-POS-ORIGEN (WS-J - 1) TO TAB-POS-ORIGEN (WS-J)
001910         SUBTRACT 1 FROM WS-J
001920     ELSE
001930         MOVE 1 TO WS-J
001940     END-IF.
001950 2100-DESPLAZAR-MAYORES-F.
001960     EXIT.
001970*
001980*    COMPARA LA FILA A INSERTAR (WS-FILA-PASO) CONTRA LA FILA
001990*    WS-J - 1 DE LA TABLA, SEGUN EL CAMPO Y LA DIRECCION PEDIDOS,
002000*    Y DEJA EL RESULTADO EN WS-COMPARACION.  "MENOR" SIGNIFICA QUE
002010*    LA FILA A INSERTAR VA ANTES QUE LA FILA WS-J - 1 (POR LO TANTO
002020*    HAY QUE DESPLAZAR ESA FILA UN LUGAR HACIA ADELANTE).
002030 3000-COMPARAR-CON-ANTERIOR-I.
002040     IF WS-J = 1
002050         SET WS-CLAVE-IGUAL TO TRUE
002060     ELSE
002070         PERFORM 3100-ARMAR-CLAVE-PASO-I THRU 3100-ARMAR-CLAVE-PASO-F
002080         MOVE TAB-CLAVE-ORDEN TO WS-CLAVE-PASO-GUARDADA
002090         PERFORM 3150-TRAZAR-CLAVE-PASO-I THRU 3150-TRAZAR-CLAVE-PASO-F
002100         PERFORM 3200-ARMAR-CLAVE-TABLA-I
002110             THRU 3200-ARMAR-CLAVE-TABLA-F
002120         PERFORM 3300-COMPARAR-CLAVES-I THRU 3300-COMPARAR-CLAVES-F
002130     END-IF.
002140 3000-COMPARAR-CON-ANTERIOR-F.
002150     EXIT.
002160*
002170*    TRAZA POR CONSOLA DE LA CLAVE GUARDADA DE LA FILA A INSERTAR,
002180*    EN LA VISTA QUE CORRESPONDA SEGUN EL CAMPO DE ORDEN PEDIDO.
002190 3150-TRAZAR-CLAVE-PASO-I.
002200     IF LK-ORDEN-ALUMNOS OR LK-ORDEN-FUNDACION
002210         DISPLAY 'RUTORDEN - CLAVE A INSERTAR (NUMERICA)='
002220                 WS-CLAVE-PASO-NUMERICA
002230     ELSE
002240         DISPLAY 'RUTORDEN - CLAVE A INSERTAR (TEXTO)='
002250                 WS-CLAVE-PASO-TEXTO
002260     END-IF.
002270 3150-TRAZAR-CLAVE-PASO-F.
002280     EXIT.
002290*
002300*    ARMA LA CLAVE GENERICA (TEXTO O NUMERO SEGUN EL CAMPO PEDIDO)
002310*    PARA LA FILA A INSERTAR (WS-FILA-PASO) Y LA GUARDA APARTE
002320*    PORQUE TAB-CLAVE-ORDEN SE VUELVE A USAR PARA LA FILA DE TABLA.
002330*    LOS CAMPOS DE TEXTO SE ORDENAN POR SU FORMA NORMALIZADA (VER
002340*    RUTNORMA), IGUAL QUE LA BUSQUEDA POR SUBCADENA.
002350 3100-ARMAR-CLAVE-PASO-I.
002360     MOVE SPACES TO TAB-CLAVE-ORDEN
002370     EVALUATE TRUE
002380         WHEN LK-ORDEN-PROVINCIA
002390             MOVE WS-PASO-PROVINCIA TO WS-TEXTO-A-NORMALIZAR
002400             CALL 'RUTNORMA' USING WS-TEXTO-A-NORMALIZAR
002410             MOVE WS-TEXTO-A-NORMALIZAR TO TAB-CLAVE-TEXTO
002420         WHEN LK-ORDEN-NOMBRE
002430             MOVE WS-PASO-NOMBRE TO WS-TEXTO-A-NORMALIZAR
002440             CALL 'RUTNORMA' USING WS-TEXTO-A-NORMALIZAR
002450             MOVE WS-TEXTO-A-NORMALIZAR TO TAB-CLAVE-TEXTO
002460         WHEN LK-ORDEN-ALUMNOS
002470             MOVE WS-PASO-ALUMNOS TO TAB-CLAVE-NUMERICA
002480         WHEN LK-ORDEN-FUNDACION
002490             MOVE WS-PASO-ANIO TO TAB-CLAVE-NUMERICA
002500     END-EVALUATE.
002510 3100-ARMAR-CLAVE-PASO-F.
002520     EXIT.
002530*
002540*    ARMA LA CLAVE GENERICA PARA LA FILA DE TABLA WS-J - 1.
002550 3200-ARMAR-CLAVE-TABLA-I.
002560     MOVE SPACES TO TAB-CLAVE-ORDEN
002570     EVALUATE TRUE
002580         WHEN LK-ORDEN-PROVINCIA
002590             MOVE TAB-PROVINCIA (WS-J - 1) TO WS-TEXTO-A-NORMALIZAR
002600             CALL 'RUTNORMA' USING WS-TEXTO-A-NORMALIZAR
002610             MOVE WS-TEXTO-A-NORMALIZAR TO TAB-CLAVE-TEXTO
002620         WHEN LK-ORDEN-NOMBRE
002630             MOVE TAB-NOMBRE (WS-J - 1) TO WS-TEXTO-A-NORMALIZAR
002640             CALL 'RUTNORMA' USING WS-TEXTO-A-NORMALIZAR
002650             MOVE WS-TEXTO-A-NORMALIZAR TO TAB-CLAVE-TEXTO
002660         WHEN LK-ORDEN-ALUMNOS
002670             MOVE TAB-CANT-ALUMNOS (WS-J - 1) TO TAB-CLAVE-NUMERICA
002680         WHEN LK-ORDEN-FUNDACION
002690             MOVE TAB-ANIO-FUND (WS-J - 1) TO TAB-CLAVE-NUMERICA
002700     END-EVALUATE.
002710 3200-ARMAR-CLAVE-TABLA-F.
002720     EXIT.
002730*
002740*    COMPARA LA CLAVE GUARDADA DE LA FILA A INSERTAR (WS-CLAVE-
002750*    PASO-GUARDADA) CONTRA LA CLAVE RECIEN ARMADA DE LA FILA DE
002760*    TABLA (TAB-CLAVE-ORDEN), RESPETANDO LA DIRECCION PEDIDA.
002770 3300-COMPARAR-CLAVES-I.
002780     IF WS-CLAVE-PASO-GUARDADA = TAB-CLAVE-ORDEN
002790         SET WS-CLAVE-IGUAL TO TRUE
002800     ELSE
002810         IF LK-ORDEN-ASCENDENTE
002820             IF WS-CLAVE-PASO-GUARDADA < TAB-CLAVE-ORDEN
002830                 SET WS-CLAVE-MENOR TO TRUE
002840             ELSE
002850                 SET WS-CLAVE-MAYOR TO TRUE
002860             END-IF
002870         ELSE
002880             IF WS-CLAVE-PASO-GUARDADA > TAB-CLAVE-ORDEN
002890                 SET WS-CLAVE-MENOR TO TRUE
002900             ELSE
002910                 SET WS-CLAVE-MAYOR TO TRUE
002920             END-IF
002930         END-IF
002940     END-IF.
002950 3300-COMPARAR-CLAVES-F.
002960     EXIT.
