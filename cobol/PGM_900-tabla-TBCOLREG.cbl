000010******************************************************************
000020*    TBCOLREG                                                    *
000030*    TABLA EN MEMORIA DEL REGISTRO GENERAL DE COLEGIOS.          *
000040*    ES LA IMAGEN COMPLETA DEL MAESTRO QUE MANTIENEN EN WORKING- *
000050*    STORAGE TODOS LOS PROGRAMAS QUE HACEN BUSQUEDA, ORDENAMIENTO,*
000060*    ESTADISTICA O MANTENIMIENTO SOBRE LOS COLEGIOS.              *
000070*    SE ARMA UNA UNICA VEZ POR EJECUCION (CALL A RUTCARGA) Y SE  *
000080*    RECORRE EN FORMA SECUENCIAL COMPLETA; NO EXISTE ACCESO      *
000090*    INDEXADO A LOS COLEGIOS.                                     *
000100*------------------------------------------------------------------
000110*    FECHA       AUTOR   TICKET      DESCRIPCION                 *
000120*    ----------  ------  ----------  ------------------------    *
000130*    15/03/1987  MVE     REQ-0231    VERSION INICIAL - 500 FILAS *
000140*    14/07/1996  DCH     REQ-0812    AMPLIADA A 2000 FILAS        *
000150*    09/06/2004  LPC     REQ-1180    AGREGADA CLAVE DE ORDEN      *
000160*                                    GENERICA (TAB-CLAVE-ORDEN)   *
000170*                                    PARA EL ORDENAMIENTO POR     *
000180*                                    CUALQUIER CAMPO (RUTORDEN)   *
000190******************************************************************
000200 01  WS-TABLA-COLEGIOS.
000210*    CANTIDAD DE FILAS OCUPADAS EN LA TABLA (CARGADAS POR
000220*    RUTCARGA O VIGENTES LUEGO DE UN ALTA / BAJA).
000230     05  TAB-CANT-FILAS         PIC 9(04) USAGE COMP.
000240     05  FILLER                 PIC X(04) VALUE SPACES.
000250     05  TAB-FILA OCCURS 2000 TIMES
000260                   INDEXED BY TAB-IDX.
000270         10  TAB-COLEGIO.
000280             15  TAB-PROVINCIA      PIC X(30).
000290             15  TAB-NOMBRE         PIC X(40).
000300             15  TAB-CANT-ALUMNOS   PIC 9(07).
000310             15  TAB-ANIO-FUND      PIC 9(04).
000320             15  FILLER             PIC X(02) VALUE SPACES.
000330*        POSICION ORIGINAL DE CARGA (ORDEN DEL ARCHIVO). SE USA
000340*        COMO DESEMPATE PARA QUE RUTORDEN SEA ESTABLE.
000350         10  TAB-POS-ORIGEN     PIC 9(04) USAGE COMP.
000360*
000370*    CLAVE DE ORDEN GENERICA: MISMA POSICION DE MEMORIA VISTA
000380*    COMO TEXTO O COMO NUMERO, PARA QUE RUTORDEN PUEDA COMPARAR
000390*    CUALQUIERA DE LOS CUATRO CAMPOS SIN CUATRO RUTINAS DE
000400*    COMPARACION DISTINTAS.
000410 01  TAB-CLAVE-ORDEN.
000420     05  TAB-CLAVE-TEXTO        PIC X(40).
000430     05  FILLER                 PIC X(02) VALUE SPACES.
000440 01  TAB-CLAVE-ORDEN-R REDEFINES TAB-CLAVE-ORDEN.
000450     05  TAB-CLAVE-NUMERICA     PIC 9(07).
000460     05  FILLER                 PIC X(35).
