000010******************************************************************
000020*    CP-COLEGIO                                                  *
000030*    LAYOUT REGISTRO MAESTRO DE COLEGIOS                         *
000040*    LARGO REGISTRO = 100 BYTES                                  *
000050*    USADO POR EL MAESTRO GENERAL Y POR TODOS LOS ARCHIVOS DE    *
000060*    SUBGRUPO (PROVINCIA / RANGO DE ALUMNOS / DECADA DE          *
000070*    FUNDACION) QUE GENERA LA PARTICION JERARQUICA.               *
000080*------------------------------------------------------------------
000090*    FECHA       AUTOR   TICKET      DESCRIPCION                 *
000100*    ----------  ------  ----------  ------------------------    *
000110*    15/03/1987  MVE     REQ-0231    VERSION INICIAL - 4 CAMPOS  *
000120*    22/12/1998  RTZ     Y2K-0042    ANIO DE FUNDACION A 4 DIGITOS*
000130*    09/06/2004  LPC     REQ-1180    AGREGADA VISTA POR DECADA    *
000140*                                    (CP-COL-ANIO-DESC) PARA LA   *
000150*                                    PARTICION POR DECADA         *
000160******************************************************************
000170 01  REG-COLEGIO.
000180*    PROVINCIA DONDE SE ENCUENTRA EL COLEGIO.
000190     05  COL-PROVINCIA          PIC X(30).
000200*    NOMBRE DEL COLEGIO.
000210     05  COL-NOMBRE             PIC X(40).
000220*    CANTIDAD DE ALUMNOS MATRICULADOS (SIEMPRE >= 0, SIN
000230*    DECIMALES - VER RUTGRABA PARA LAS BANDAS DE CLASIFICACION).
000240     05  COL-CANT-ALUMNOS       PIC 9(07).
000250*    ANIO DE FUNDACION DEL COLEGIO. VALORES VALIDOS 1800-2100;
000260*    CERO SIGNIFICA "NO INFORMADO" (VER RUTCARGA).
000270     05  COL-ANIO-FUND          PIC 9(04).
000280     05  FILLER                 PIC X(19).
000290*
000300*    VISTA REDEFINIDA DEL ANIO DE FUNDACION, DESCOMPUESTO EN
000310*    SIGLO / DECADA / UNIDAD, PARA CLASIFICAR EL REGISTRO EN LA
000320*    PARTICION "POR DECADA DE FUNDACION" SIN HACER ARITMETICA.
000330 01  COL-ANIO-DESC REDEFINES REG-COLEGIO.
000340     05  FILLER                 PIC X(77).
000350     05  CAD-ANIO-SIGLO         PIC 99.
000360     05  CAD-ANIO-DECADA        PIC 9.
000370     05  CAD-ANIO-UNIDAD        PIC 9.
000380     05  FILLER                 PIC X(19).
000390*
000400*    VISTA REDEFINIDA POR CLAVE PROVINCIA+NOMBRE, USADA PARA
000410*    ARMAR EL NOMBRE DE ARCHIVO DE LA PARTICION "POR PROVINCIA"
000420*    Y PARA LAS COMPARACIONES DE CLAVE COMPUESTA.
000430 01  COL-CLAVE REDEFINES REG-COLEGIO.
000440     05  CLV-PROVINCIA          PIC X(30).
000450     05  CLV-NOMBRE             PIC X(40).
000460     05  FILLER                 PIC X(30).
