000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PROGCG10.
000030 AUTHOR.        M. VILICH ESCALANTE.
000040 INSTALLATION.  GERENCIA DE SISTEMAS - AREA EDUCACION.
000050 DATE-WRITTEN.  22/04/1987.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO DEL AREA.
000080******************************************************************
000090*    PROGCG10                                                    *
000100*    PASO BATCH QUE (RE)ARMA EL REGISTRO GENERAL DE COLEGIOS EN  *
000110*    MEMORIA A PARTIR DEL MAESTRO SECUENCIAL (DDMAECOL), VALIDA  *
000120*    CADA REGISTRO LEIDO Y MUESTRA UN RESUMEN DE LA CARGA POR    *
000130*    CONSOLA.  SI EL MAESTRO NO EXISTE TODAVIA (PRIMERA CORRIDA  *
000140*    DEL SISTEMA), LO CREA VACIO.  ESTE PASO NO MODIFICA EL       *
000150*    MAESTRO; SOLO LO LEE Y LO VALIDA (VER RUTCARGA).  LOS PASOS *
000160*    QUE SIGUEN EN EL JCL (PROGCG40/50/60/70) HACEN SU PROPIA     *
000170*    CARGA POR SEPARADO, PORQUE LA TABLA EN MEMORIA NO SE         *
000180*    COMPARTE ENTRE PASOS DE UN MISMO JOB.                        *
000190*------------------------------------------------------------------
000200*    FECHA       AUTOR   TICKET      DESCRIPCION                 *
000210*    ----------  ------  ----------  ------------------------    *
000220*    22/04/1987  MVE     REQ-0231    VERSION INICIAL              *
000230*    03/11/1989  MVE     REQ-0340    PASA A LLAMAR A LA RUTINA    *
000240*                                    RUTCARGA (ANTES TENIA LA     *
000250*                                    LOGICA DE CARGA INLINE)      *
000260*    11/02/2001  RTZ     REQ-0955    AGREGADO EL AVISO DE MAESTRO *
000270*                                    CREADO VACIO EN LA PRIMERA   *
000280*                                    CORRIDA                      *
000290******************************************************************
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SPECIAL-NAMES.
000330     UPSI-0 ON STATUS IS WS-MODO-TRAZA-ON
000340            OFF STATUS IS WS-MODO-TRAZA-OFF.
000350 DATA DIVISION.
000360 WORKING-STORAGE SECTION.
000370*----------- SWITCHES DE TRAZA (UPSI) --------------------------
000380 77  WS-MODO-TRAZA-ON            PIC X       VALUE 'N'.
000390 77  WS-MODO-TRAZA-OFF           PIC X       VALUE 'S'.
000400*
000410*----------- AREA DE RESULTADO DE LA CARGA (RUTCARGA) -----------
000420*    MISMA FORMA QUE LK-CARGA-RESULTADO EN RUTCARGA.
000430 01  WS-RESULTADO-CARGA.
000440     05  WS-CARGA-RC             PIC 9(04) USAGE COMP.
000450     05  WS-CARGA-MAESTRO-NUEVO  PIC X(01).
000460         88  WS-MAESTRO-FUE-CREADO   VALUE 'S'.
000470     05  WS-CARGA-LEIDOS         PIC 9(05) USAGE COMP.
000480     05  WS-CARGA-VALIDOS        PIC 9(05) USAGE COMP.
000490     05  WS-CARGA-RECHAZADOS     PIC 9(05) USAGE COMP.
000500     05  FILLER                  PIC X(08).
000510*
000520*////////////////////////////////////////////////////////////////
000530     COPY TBCOLREG.
000540     COPY CPCOLEG.
000550*////////////////////////////////////////////////////////////////
000560*
000570*----------- CAMPOS DE IMPRESION DEL RESUMEN --------------------
000580 77  WS-LEIDOS-PRINT              PIC ZZZZ9.
000590 77  WS-VALIDOS-PRINT             PIC ZZZZ9.
000600 77  WS-RECHAZADOS-PRINT          PIC ZZZZ9.
000610*
000620 PROCEDURE DIVISION.
000630*
000640 MAIN-PROGRAM-I.
000650     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
000660     PERFORM 2000-CARGAR-REGISTRO-I THRU 2000-CARGAR-REGISTRO-F
000670     PERFORM 9000-INFORMAR-I THRU 9000-INFORMAR-F.
000680 MAIN-PROGRAM-F.
000690     GOBACK.
000700*
000710 1000-INICIO-I.
000720     DISPLAY 'PROGCG10 - INICIO DE CARGA DEL REGISTRO DE COLEGIOS'.
000730 1000-INICIO-F.
000740     EXIT.
000750*
000760*    DELEGA TODA LA APERTURA, LECTURA Y VALIDACION DEL MAESTRO EN
000770*    LA RUTINA RUTCARGA, QUE ARMA WS-TABLA-COLEGIOS.
000780 2000-CARGAR-REGISTRO-I.
000790     CALL 'RUTCARGA' USING WS-RESULTADO-CARGA WS-TABLA-COLEGIOS.
000800 2000-CARGAR-REGISTRO-F.
000810     EXIT.
000820*
000830*    INFORMA POR CONSOLA EL RESULTADO DE LA CARGA.
000840 9000-INFORMAR-I.
000850     IF WS-MAESTRO-FUE-CREADO
000860         DISPLAY 'PROGCG10 - EL MAESTRO NO EXISTIA - SE CREO '
000870                 'VACIO (DDMAECOL)'
000880     END-IF
000890     MOVE WS-CARGA-LEIDOS     TO WS-LEIDOS-PRINT
000900     MOVE WS-CARGA-VALIDOS    TO WS-VALIDOS-PRINT
000910     MOVE WS-CARGA-RECHAZADOS TO WS-RECHAZADOS-PRINT
000920     DISPLAY 'PROGCG10 - REGISTROS LEIDOS......: ' WS-LEIDOS-PRINT
000930     DISPLAY 'PROGCG10 - REGISTROS VALIDOS.....: ' WS-VALIDOS-PRINT
000940     DISPLAY 'PROGCG10 - REGISTROS RECHAZADOS..: '
000950             WS-RECHAZADOS-PRINT
000960     IF WS-CARGA-VALIDOS > ZERO
000970         MOVE SPACES TO REG-COLEGIO
000980         MOVE TAB-PROVINCIA (1)    TO COL-PROVINCIA
000990         MOVE TAB-NOMBRE (1)       TO COL-NOMBRE
001000         MOVE TAB-CANT-ALUMNOS (1) TO COL-CANT-ALUMNOS
001010         MOVE TAB-ANIO-FUND (1)    TO COL-ANIO-FUND
001020         DISPLAY 'PROGCG10 - PRIMER COLEGIO CARGADO - PROVINCIA='
001030                 CLV-PROVINCIA ' NOMBRE=' CLV-NOMBRE
001040     END-IF
001050     IF WS-CARGA-RC NOT = ZERO
001060         DISPLAY 'PROGCG10 - TERMINO CON ERRORES - RC='
001070                 WS-CARGA-RC
001080         MOVE WS-CARGA-RC TO RETURN-CODE
001090     ELSE
001100         DISPLAY 'PROGCG10 - FIN DE CARGA - REGISTRO EN MEMORIA '
001110                 'DISPONIBLE PARA LOS SIGUIENTES PASOS DEL JOB'
001120     END-IF.
001130 9000-INFORMAR-F.
001140     EXIT.
