000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RUTGRABA.
000030 AUTHOR.        M. VILICH ESCALANTE.
000040 INSTALLATION.  GERENCIA DE SISTEMAS - AREA EDUCACION.
000050 DATE-WRITTEN.  22/04/1987.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO DEL AREA.
000080******************************************************************
000090*    RUTGRABA                                                    *
000100*    RUTINA CALLADA QUE REGRABA EL MAESTRO DE COLEGIOS A PARTIR  *
000110*    DE LA TABLA EN MEMORIA (WS-TABLA-COLEGIOS) Y, SI LA          *
000120*    REGRABACION RESULTA COMPLETA, RECONSTRUYE LOS ARCHIVOS DE   *
000130*    SUBGRUPO DE LA PARTICION JERARQUICA (PROVINCIA / RANGO DE   *
000140*    ALUMNOS / DECADA DE FUNDACION).  LA REGRABACION DEL MAESTRO *
000150*    ES TODO-O-NADA: SI FALLA UNA ESCRITURA, EL PROGRAMA LLAMADOR*
000160*    DEBE DESHACER EN MEMORIA LA NOVEDAD QUE DISPARO LA GRABACION*
000170*    (EL DESHACER DE LA TABLA LO HACE EL LLAMADOR, NO ESTA        *
000180*    RUTINA).  LA PROMOCION DEL MAESTRO DE TRABAJO AL MAESTRO     *
000190*    VIGENTE, CUANDO CORRESPONDA POR JCL, QUEDA A CARGO DEL PASO  *
000200*    SIGUIENTE SEGUN EL RETURN-CODE DE ESTE PASO.                 *
000210*------------------------------------------------------------------
000220*    FECHA       AUTOR   TICKET      DESCRIPCION                 *
000230*    ----------  ------  ----------  ------------------------    *
000240*    22/04/1987  MVE     REQ-0231    VERSION INICIAL - SOLO       *
000250*                                    REGRABA EL MAESTRO           *
000260*    03/11/1989  MVE     REQ-0340    FACTORIZADA COMO RUTINA      *
000270*                                    CALLABLE (ANTES INLINE EN    *
000280*                                    CADA PROGRAMA DE COLEGIOS)   *
000290*    19/09/1991  HBR     REQ-0470    AGREGADA LA PARTICION POR    *
000300*                                    RANGO DE ALUMNOS             *
000310*    22/12/1998  RTZ     Y2K-0042    ANIO DE FUNDACION A 4        *
000320*                                    DIGITOS EN LA PARTICION POR  *
000330*                                    DECADA                       *
000340*    09/06/2004  LPC     REQ-1180    AGREGADA LA PARTICION POR    *
000350*                                    PROVINCIA (NOMBRE DE ARCHIVO *
000360*                                    DINAMICO SEGUN LA PROVINCIA) *
000370*    14/02/2007  LPC     REQ-1180    SANEADO DE CARACTERES        *
000380*                                    RESERVADOS EN EL NOMBRE DE   *
000390*                                    ARCHIVO DE PROVINCIA         *
000400******************************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     UPSI-0 ON STATUS IS WS-MODO-TRAZA-ON
000450            OFF STATUS IS WS-MODO-TRAZA-OFF.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT F-MAECOL ASSIGN DDMAECOL
000490         FILE STATUS IS FS-MAECOL.
000500     SELECT F-BANDA1 ASSIGN DDBANDA1
000510         FILE STATUS IS FS-BANDA1.
000520     SELECT F-BANDA2 ASSIGN DDBANDA2
000530         FILE STATUS IS FS-BANDA2.
000540     SELECT F-BANDA3 ASSIGN DDBANDA3
000550         FILE STATUS IS FS-BANDA3.
000560     SELECT F-BANDA4 ASSIGN DDBANDA4
000570         FILE STATUS IS FS-BANDA4.
000580     SELECT F-DECA1 ASSIGN DDDECA1
000590         FILE STATUS IS FS-DECA1.
000600     SELECT F-DECA2 ASSIGN DDDECA2
000610         FILE STATUS IS FS-DECA2.
000620     SELECT F-DECA3 ASSIGN DDDECA3
000630         FILE STATUS IS FS-DECA3.
000640     SELECT F-DECA4 ASSIGN DDDECA4
000650         FILE STATUS IS FS-DECA4.
000660     SELECT F-DECA5 ASSIGN DDDECA5
000670         FILE STATUS IS FS-DECA5.
000680*    ARCHIVO DE PROVINCIA: EL NOMBRE EXTERNO SE ARMA EN TIEMPO DE
000690*    EJECUCION EN WS-NOM-ARCH-PROV (UNO POR CADA PROVINCIA
000700*    DISTINTA HALLADA EN LA TABLA).  EXTENSION DE ASIGNACION
000710*    DINAMICA DEL COMPILADOR, USADA SOLO ACA PORQUE EL CONJUNTO DE
000720*    PROVINCIAS NO ES CONOCIDO EN TIEMPO DE ARMADO DEL JCL.
000730     SELECT F-SUBPROV ASSIGN TO WS-NOM-ARCH-PROV
000740         FILE STATUS IS FS-SUBPROV.
000750 DATA DIVISION.
000760 FILE SECTION.
000770 FD  F-MAECOL
000780     BLOCK CONTAINS 0 RECORDS
000790     RECORDING MODE IS F.
000800     COPY CPCOLEG.
000810 FD  F-BANDA1
000820     BLOCK CONTAINS 0 RECORDS
000830     RECORDING MODE IS F.
000840 01  REG-BANDA1.
000850     05  REG-BANDA1-DATO     PIC X(098).
000860     05  FILLER              PIC X(002).
000870 FD  F-BANDA2
000880     BLOCK CONTAINS 0 RECORDS
000890     RECORDING MODE IS F.
000900 01  REG-BANDA2.
000910     05  REG-BANDA2-DATO     PIC X(098).
000920     05  FILLER              PIC X(002).
000930 FD  F-BANDA3
000940     BLOCK CONTAINS 0 RECORDS
000950     RECORDING MODE IS F.
000960 01  REG-BANDA3.
000970     05  REG-BANDA3-DATO     PIC X(098).
000980     05  FILLER              PIC X(002).
000990 FD  F-BANDA4
001000     BLOCK CONTAINS 0 RECORDS
001010     RECORDING MODE IS F.
001020 01  REG-BANDA4.
001030     05  REG-BANDA4-DATO     PIC X(098).
001040     05  FILLER              PIC X(002).
001050 FD  F-DECA1
001060     BLOCK CONTAINS 0 RECORDS
001070     RECORDING MODE IS F.
001080 01  REG-DECA1.
001090     05  REG-DECA1-DATO      PIC X(098).
001100     05  FILLER              PIC X(002).
001110 FD  F-DECA2
001120     BLOCK CONTAINS 0 RECORDS
001130     RECORDING MODE IS F.
001140 01  REG-DECA2.
001150     05  REG-DECA2-DATO      PIC X(098).
001160     05  FILLER              PIC X(002).
001170 FD  F-DECA3
001180     BLOCK CONTAINS 0 RECORDS
001190     RECORDING MODE IS F.
001200 01  REG-DECA3.
001210     05  REG-DECA3-DATO      PIC X(098).
001220     05  FILLER              PIC X(002).
001230 FD  F-DECA4
001240     BLOCK CONTAINS 0 RECORDS
001250     RECORDING MODE IS F.
001260 01  REG-DECA4.
001270     05  REG-DECA4-DATO      PIC X(098).
001280     05  FILLER              PIC X(002).
001290 FD  F-DECA5
001300     BLOCK CONTAINS 0 RECORDS
001310     RECORDING MODE IS F.
001320 01  REG-DECA5.
001330     05  REG-DECA5-DATO      PIC X(098).
001340     05  FILLER              PIC X(002).
001350 FD  F-SUBPROV
001360     BLOCK CONTAINS 0 RECORDS
001370     RECORDING MODE IS F.
001380 01  REG-SUBPROV.
001390     05  REG-SUBPROV-DATO    PIC X(098).
001400     05  FILLER              PIC X(002).
001410 WORKING-STORAGE SECTION.
001420*----------- SWITCHES DE TRAZA (UPSI) --------------------------
001430 77  WS-MODO-TRAZA-ON            PIC X       VALUE 'N'.
001440 77  WS-MODO-TRAZA-OFF           PIC X       VALUE 'S'.
001450*
001460*----------- STATUS DE ARCHIVOS ---------------------------------
001470 77  FS-MAECOL                   PIC XX      VALUE SPACES.
001480     88  FS-MAECOL-OK                        VALUE '00'.
001490 77  FS-BANDA1                   PIC XX      VALUE SPACES.
001500     88  FS-BANDA1-OK                        VALUE '00'.
001510 77  FS-BANDA2                   PIC XX      VALUE SPACES.
001520     88  FS-BANDA2-OK                        VALUE '00'.
001530 77  FS-BANDA3                   PIC XX      VALUE SPACES.
001540     88  FS-BANDA3-OK                        VALUE '00'.
001550 77  FS-BANDA4                   PIC XX      VALUE SPACES.
001560     88  FS-BANDA4-OK                        VALUE '00'.
001570 77  FS-DECA1                    PIC XX      VALUE SPACES.
001580     88  FS-DECA1-OK                         VALUE '00'.
001590 77  FS-DECA2                    PIC XX      VALUE SPACES.
001600     88  FS-DECA2-OK                         VALUE '00'.
001610 77  FS-DECA3                    PIC XX      VALUE SPACES.
001620     88  FS-DECA3-OK                         VALUE '00'.
001630 77  FS-DECA4                    PIC XX      VALUE SPACES.
001640     88  FS-DECA4-OK                         VALUE '00'.
001650 77  FS-DECA5                    PIC XX      VALUE SPACES.
001660     88  FS-DECA5-OK                         VALUE '00'.
001670 77  FS-SUBPROV                  PIC XX      VALUE SPACES.
001680     88  FS-SUBPROV-OK                       VALUE '00'.
001690*
001700*----------- ESTADO DE LA REGRABACION DEL MAESTRO ---------------
001710 77  WS-STATUS-GRABACION         PIC X       VALUE 'S'.
001720     88  WS-GRABACION-OK                     VALUE 'S'.
001730     88  WS-GRABACION-MAL                    VALUE 'N'.
001740*
001750*----------- CONTADORES (COMP PARA VELOCIDAD DE ACCESO) ---------
001760 77  WS-CANT-GRABADOS            PIC 9(05) USAGE COMP VALUE ZEROS.
001770 77  WS-CANT-BANDA1              PIC 9(05) USAGE COMP VALUE ZEROS.
001780 77  WS-CANT-BANDA2              PIC 9(05) USAGE COMP VALUE ZEROS.
001790 77  WS-CANT-BANDA3              PIC 9(05) USAGE COMP VALUE ZEROS.
001800 77  WS-CANT-BANDA4              PIC 9(05) USAGE COMP VALUE ZEROS.
001810 77  WS-CANT-DECA1               PIC 9(05) USAGE COMP VALUE ZEROS.
001820 77  WS-CANT-DECA2               PIC 9(05) USAGE COMP VALUE ZEROS.
001830 77  WS-CANT-DECA3               PIC 9(05) USAGE COMP VALUE ZEROS.
001840 77  WS-CANT-DECA4               PIC 9(05) USAGE COMP VALUE ZEROS.
001850 77  WS-CANT-DECA5               PIC 9(05) USAGE COMP VALUE ZEROS.
001860 77  WS-CANT-PROVINCIAS          PIC 9(04) USAGE COMP VALUE ZEROS.
001870*
001880*----------- NOMBRE DE ARCHIVO DE LA PARTICION POR PROVINCIA,
001890*    ARMADO CON STRING A PARTIR DEL NOMBRE SANEADO DE LA
001900*    PROVINCIA -------------------------------------------------
001910 77  WS-NOM-ARCH-PROV            PIC X(60)   VALUE SPACES.
001920 77  WS-PROV-SANEADA             PIC X(30)   VALUE SPACES.
001930*
001940*----------- TABLA AUXILIAR DE PROVINCIAS YA PROCESADAS, PARA NO
001950*    ABRIR DOS VECES EL ARCHIVO DE UNA MISMA PROVINCIA -----------
001960 01  WS-TABLA-VISTAS.
001970     05  WS-CANT-VISTAS         PIC 9(04) USAGE COMP.
001980     05  FILLER                 PIC X(04) VALUE SPACES.
001990     05  WS-PROV-VISTA OCCURS 200 TIMES
002000                   INDEXED BY WS-IDX-VISTA
002010                   PIC X(30).
002020*
002030*----------- SUBINDICES DE RECORRIDO DE TABLA --------------------
002040 77  WS-I                        PIC 9(04) USAGE COMP VALUE ZEROS.
002050 77  WS-J                        PIC 9(04) USAGE COMP VALUE ZEROS.
002060 77  WS-ENCONTRADA               PIC X       VALUE 'N'.
002070     88  WS-PROV-YA-VISTA                    VALUE 'S'.
002080     88  WS-PROV-NUEVA                       VALUE 'N'.
002090*
002100 LINKAGE SECTION.
002110 01  LK-GRABA-RESULTADO.
002120     05  LK-GRABA-RC            PIC 9(02) USAGE COMP.
002130         88  LK-GRABA-CORRECTA      VALUE ZERO.
002140         88  LK-GRABA-FALLIDA       VALUE 8.
002150     05  LK-GRABA-CANT-PROVINCIAS
002160                                PIC 9(04) USAGE COMP.
002170     05  FILLER                 PIC X(04).
002180 COPY TBCOLREG.
002190*
002200 PROCEDURE DIVISION USING LK-GRABA-RESULTADO
002210                          WS-TABLA-COLEGIOS.
002220*
002230 MAIN-RUTINA-I.
002240     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
002250     PERFORM 2000-REGRABAR-MAESTRO-I THRU 2000-REGRABAR-MAESTRO-F
002260     IF WS-GRABACION-OK
002270         PERFORM 3000-PARTICION-PROVINCIA-I
002280             THRU 3000-PARTICION-PROVINCIA-F
002290         PERFORM 3500-PARTICION-ALUMNOS-I
002300             THRU 3500-PARTICION-ALUMNOS-F
002310         PERFORM 3700-PARTICION-DECADA-I
002320             THRU 3700-PARTICION-DECADA-F
002330     END-IF
002340     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
002350 MAIN-RUTINA-F.
002360     GOBACK.
002370*
002380*    INICIALIZACION DE CONTADORES Y DEL ESTADO DE GRABACION.
002390 1000-INICIO-I.
002400     MOVE ZERO TO WS-CANT-GRABADOS
002410     MOVE ZERO TO WS-CANT-BANDA1 WS-CANT-BANDA2
002420                  WS-CANT-BANDA3 WS-CANT-BANDA4
002430     MOVE ZERO TO WS-CANT-DECA1 WS-CANT-DECA2 WS-CANT-DECA3
002440                  WS-CANT-DECA4 WS-CANT-DECA5
002450     MOVE ZERO TO WS-CANT-PROVINCIAS
002460     MOVE ZERO TO WS-CANT-VISTAS
002470     SET WS-GRABACION-OK TO TRUE
002480     MOVE ZERO TO LK-GRABA-RC
002490     MOVE ZERO TO LK-GRABA-CANT-PROVINCIAS.
002500 1000-INICIO-F.
002510     EXIT.
002520*
002530*    REGRABACION TODO-O-NADA DEL MAESTRO A PARTIR DE LA TABLA, EN
002540*    EL MISMO ORDEN EN QUE LA TABLA ESTA CARGADA.  SI CUALQUIER
002550*    ESCRITURA FALLA SE MARCA WS-GRABACION-MAL Y SE ABANDONA EL
002560*    RECORRIDO; EL LLAMADOR ES QUIEN DEBE DESHACER SU NOVEDAD.
002570 2000-REGRABAR-MAESTRO-I.
002580     OPEN OUTPUT F-MAECOL
002590     IF NOT FS-MAECOL-OK
002600         DISPLAY 'RUTGRABA - NO SE PUDO ABRIR EL MAESTRO '
002610                 'PARA GRABAR - FS=' FS-MAECOL
002620         SET WS-GRABACION-MAL TO TRUE
002630     ELSE
002640         PERFORM 2050-ESCRIBIR-UNA-I THRU 2050-ESCRIBIR-UNA-F
002650             VARYING WS-I FROM 1 BY 1
002660             UNTIL WS-I > TAB-CANT-FILAS
002670                OR WS-GRABACION-MAL
002680         CLOSE F-MAECOL
002690     END-IF.
002700 2000-REGRABAR-MAESTRO-F.
002710     EXIT.
002720*
002730 2050-ESCRIBIR-UNA-I.
002740     SET TAB-IDX TO WS-I
002750     MOVE SPACES TO REG-COLEGIO
002760     MOVE TAB-PROVINCIA (TAB-IDX)     TO COL-PROVINCIA
002770     MOVE TAB-NOMBRE (TAB-IDX)        TO COL-NOMBRE
002780     MOVE TAB-CANT-ALUMNOS (TAB-IDX)  TO COL-CANT-ALUMNOS
002790     MOVE TAB-ANIO-FUND (TAB-IDX)     TO COL-ANIO-FUND
002800     WRITE REG-COLEGIO
002810     IF NOT FS-MAECOL-OK
002820         DISPLAY 'RUTGRABA - ERROR ESCRIBIENDO EL MAESTRO '
002830                 'FILA=' WS-I ' FS=' FS-MAECOL
002840         SET WS-GRABACION-MAL TO TRUE
002850     ELSE
002860         ADD 1 TO WS-CANT-GRABADOS
002870     END-IF.
002880 2050-ESCRIBIR-UNA-F.
002890     EXIT.
002900*
002910*    PARTICION POR PROVINCIA.  NO SE ORDENA LA TABLA; POR CADA
002920*    PROVINCIA DISTINTA (EN EL ORDEN EN QUE APARECE POR PRIMERA
002930*    VEZ) SE HACE UN BARRIDO COMPLETO DE LA TABLA Y SE GRABAN, EN
002940*    ORDEN DE TABLA, TODOS LOS COLEGIOS DE ESA PROVINCIA.
002950 3000-PARTICION-PROVINCIA-I.
002960     PERFORM 3100-PROCESAR-FILA-PROV-I THRU 3100-PROCESAR-FILA-PROV-F
002970         VARYING WS-I FROM 1 BY 1
002980         UNTIL WS-I > TAB-CANT-FILAS.
002990 3000-PARTICION-PROVINCIA-F.
003000     EXIT.
003010*
003020 3100-PROCESAR-FILA-PROV-I.
003030     SET TAB-IDX TO WS-I
003040     PERFORM 3150-BUSCAR-VISTA-I THRU 3150-BUSCAR-VISTA-F
003050     IF WS-PROV-NUEVA
003060         ADD 1 TO WS-CANT-VISTAS
003070         SET WS-IDX-VISTA TO WS-CANT-VISTAS
003080         MOVE TAB-PROVINCIA (TAB-IDX) TO WS-PROV-VISTA (WS-IDX-VISTA)
003090         ADD 1 TO WS-CANT-PROVINCIAS
003100         PERFORM 3200-SANEAR-NOMBRE-I THRU 3200-SANEAR-NOMBRE-F
003110         PERFORM 3300-GRABAR-SUBGRUPO-PROV-I
003120             THRU 3300-GRABAR-SUBGRUPO-PROV-F
003130     END-IF.
003140 3100-PROCESAR-FILA-PROV-F.
003150     EXIT.
003160*
003170*    RECORRE LAS PROVINCIAS YA VISTAS BUSCANDO LA PROVINCIA DE LA
003180*    FILA ACTUAL.  DEJA WS-PROV-YA-VISTA / WS-PROV-NUEVA SEGUN EL
003190*    RESULTADO.
003200 3150-BUSCAR-VISTA-I.
003210     SET WS-PROV-NUEVA TO TRUE
003220     PERFORM 3160-COMPARAR-VISTA-I THRU 3160-COMPARAR-VISTA-F
003230         VARYING WS-J FROM 1 BY 1
003240         UNTIL WS-J > WS-CANT-VISTAS
003250            OR WS-PROV-YA-VISTA.
003260 3150-BUSCAR-VISTA-F.
003270     EXIT.
003280*
003290 3160-COMPARAR-VISTA-I.
003300     SET WS-IDX-VISTA TO WS-J
003310     IF TAB-PROVINCIA (TAB-IDX) = WS-PROV-VISTA (WS-IDX-VISTA)
003320         SET WS-PROV-YA-VISTA TO TRUE
003330     END-IF.
003340 3160-COMPARAR-VISTA-F.
003350     EXIT.
003360*
003370*    SANEA EL NOMBRE DE LA PROVINCIA PARA USARLO COMO NOMBRE DE
003380*    ARCHIVO: LOS CARACTERES RESERVADOS DEL SISTEMA OPERATIVO SE
003390*    REEMPLAZAN POR GUION, Y UNA PROVINCIA EN BLANCO SE GRABA COMO
003400*    'SinNombre'.
003410 3200-SANEAR-NOMBRE-I.
003420     MOVE TAB-PROVINCIA (TAB-IDX) TO WS-PROV-SANEADA
003430     INSPECT WS-PROV-SANEADA REPLACING ALL '/' BY '-'
003440     INSPECT WS-PROV-SANEADA REPLACING ALL '\' BY '-'
003450     INSPECT WS-PROV-SANEADA REPLACING ALL ':' BY '-'
003460     INSPECT WS-PROV-SANEADA REPLACING ALL '*' BY '-'
003470     INSPECT WS-PROV-SANEADA REPLACING ALL '?' BY '-'
003480     INSPECT WS-PROV-SANEADA REPLACING ALL '"' BY '-'
003490     INSPECT WS-PROV-SANEADA REPLACING ALL '<' BY '-'
003500     INSPECT WS-PROV-SANEADA REPLACING ALL '>' BY '-'
003510     INSPECT WS-PROV-SANEADA REPLACING ALL '|' BY '-'
003520     IF WS-PROV-SANEADA = SPACES
003530         MOVE 'SinNombre' TO WS-PROV-SANEADA
003540     END-IF
003550     MOVE SPACES TO WS-NOM-ARCH-PROV
003560     STRING 'SUBPROV/' DELIMITED BY SIZE
003570            WS-PROV-SANEADA DELIMITED BY SPACE
003580            '.DAT' DELIMITED BY SIZE
003590         INTO WS-NOM-ARCH-PROV.
003600 3200-SANEAR-NOMBRE-F.
003610     EXIT.
003620*
003630*    ABRE EL ARCHIVO DE LA PROVINCIA ACTUAL Y VUELCA, EN ORDEN DE
003640*    TABLA, TODOS LOS COLEGIOS DE ESA PROVINCIA.
003650 3300-GRABAR-SUBGRUPO-PROV-I.
003660     OPEN OUTPUT F-SUBPROV
003670     IF NOT FS-SUBPROV-OK
003680         DISPLAY 'RUTGRABA - NO SE PUDO ABRIR EL SUBGRUPO DE '
003690                 'PROVINCIA - ARCHIVO=' WS-NOM-ARCH-PROV
003700                 ' FS=' FS-SUBPROV
003710     ELSE
003720         PERFORM 3350-VOLCAR-FILA-PROV-I THRU 3350-VOLCAR-FILA-PROV-F
003730             VARYING WS-J FROM 1 BY 1
003740             UNTIL WS-J > TAB-CANT-FILAS
003750         CLOSE F-SUBPROV
003760     END-IF.
003770 3300-GRABAR-SUBGRUPO-PROV-F.
003780     EXIT.
003790*
003800 3350-VOLCAR-FILA-PROV-I.
003810     SET TAB-IDX TO WS-J
003820     IF TAB-PROVINCIA (TAB-IDX) = WS-PROV-VISTA (WS-IDX-VISTA)
003830         MOVE SPACES TO REG-SUBPROV
003840         MOVE TAB-PROVINCIA (TAB-IDX)    TO COL-PROVINCIA
003850         MOVE TAB-NOMBRE (TAB-IDX)       TO COL-NOMBRE
003860         MOVE TAB-CANT-ALUMNOS (TAB-IDX) TO COL-CANT-ALUMNOS
003870         MOVE TAB-ANIO-FUND (TAB-IDX)    TO COL-ANIO-FUND
003880         MOVE REG-COLEGIO TO REG-SUBPROV
003890         WRITE REG-SUBPROV
003900     END-IF.
003910 3350-VOLCAR-FILA-PROV-F.
003920     EXIT.
003930*
003940*    PARTICION POR RANGO DE ALUMNOS.  LAS CUATRO BANDAS SON DE
003950*    CARDINALIDAD FIJA (DDNAME FIJO); SOLO SE ABRE EL ARCHIVO DE
003960*    UNA BANDA SI TIENE AL MENOS UN COLEGIO.
003970*        BANDA 1 = MENOS_300      ( < 300 )
003980*        BANDA 2 = 300_499        ( 300 A 499 )
003990*        BANDA 3 = 500_699        ( 500 A 699 )
004000*        BANDA 4 = 700_O_MAS      ( >= 700 )
004010 3500-PARTICION-ALUMNOS-I.
004020     PERFORM 3550-CLASIFICAR-ALUMNOS-I THRU 3550-CLASIFICAR-ALUMNOS-F
004030         VARYING WS-I FROM 1 BY 1
004040         UNTIL WS-I > TAB-CANT-FILAS
004050     IF WS-CANT-BANDA1 > ZERO
004060         PERFORM 3600-ABRIR-BANDA1-I THRU 3600-ABRIR-BANDA1-F
004070     END-IF
004080     IF WS-CANT-BANDA2 > ZERO
004090         PERFORM 3610-ABRIR-BANDA2-I THRU 3610-ABRIR-BANDA2-F
004100     END-IF
004110     IF WS-CANT-BANDA3 > ZERO
004120         PERFORM 3620-ABRIR-BANDA3-I THRU 3620-ABRIR-BANDA3-F
004130     END-IF
004140     IF WS-CANT-BANDA4 > ZERO
004150         PERFORM 3630-ABRIR-BANDA4-I THRU 3630-ABRIR-BANDA4-F
004160     END-IF.
004170 3500-PARTICION-ALUMNOS-F.
004180     EXIT.
004190*
004200 3550-CLASIFICAR-ALUMNOS-I.
004210     SET TAB-IDX TO WS-I
004220     EVALUATE TRUE
004230         WHEN TAB-CANT-ALUMNOS (TAB-IDX) < 300
004240             ADD 1 TO WS-CANT-BANDA1
004250         WHEN TAB-CANT-ALUMNOS (TAB-IDX) < 500
004260             ADD 1 TO WS-CANT-BANDA2
004270         WHEN TAB-CANT-ALUMNOS (TAB-IDX) < 700
004280             ADD 1 TO WS-CANT-BANDA3
004290         WHEN OTHER
004300             ADD 1 TO WS-CANT-BANDA4
004310     END-EVALUATE.
004320 3550-CLASIFICAR-ALUMNOS-F.
004330     EXIT.
004340*
004350 3600-ABRIR-BANDA1-I.
004360     OPEN OUTPUT F-BANDA1
004370     PERFORM 3605-VOLCAR-BANDA1-I THRU 3605-VOLCAR-BANDA1-F
004380         VARYING WS-J FROM 1 BY 1
004390         UNTIL WS-J > TAB-CANT-FILAS
004400     CLOSE F-BANDA1.
004410 3600-ABRIR-BANDA1-F.
004420     EXIT.
004430*
004440 3605-VOLCAR-BANDA1-I.
004450     SET TAB-IDX TO WS-J
004460     IF TAB-CANT-ALUMNOS (TAB-IDX) < 300
004470         PERFORM 3660-ARMAR-REGISTRO-I THRU 3660-ARMAR-REGISTRO-F
004480         MOVE REG-COLEGIO TO REG-BANDA1
004490         WRITE REG-BANDA1
004500     END-IF.
004510 3605-VOLCAR-BANDA1-F.
004520     EXIT.
004530*
004540 3610-ABRIR-BANDA2-I.
004550     OPEN OUTPUT F-BANDA2
004560     PERFORM 3615-VOLCAR-BANDA2-I THRU 3615-VOLCAR-BANDA2-F
004570         VARYING WS-J FROM 1 BY 1
004580         UNTIL WS-J > TAB-CANT-FILAS
004590     CLOSE F-BANDA2.
004600 3610-ABRIR-BANDA2-F.
004610     EXIT.
004620*
004630 3615-VOLCAR-BANDA2-I.
004640     SET TAB-IDX TO WS-J
004650     IF TAB-CANT-ALUMNOS (TAB-IDX) >= 300
004660        AND TAB-CANT-ALUMNOS (TAB-IDX) < 500
004670         PERFORM 3660-ARMAR-REGISTRO-I THRU 3660-ARMAR-REGISTRO-F
004680         MOVE REG-COLEGIO TO REG-BANDA2
004690         WRITE REG-BANDA2
004700     END-IF.
004710 3615-VOLCAR-BANDA2-F.
004720     EXIT.
004730*
004740 3620-ABRIR-BANDA3-I.
004750     OPEN OUTPUT F-BANDA3
004760     PERFORM 3625-VOLCAR-BANDA3-I THRU 3625-VOLCAR-BANDA3-F
004770         VARYING WS-J FROM 1 BY 1
004780         UNTIL WS-J > TAB-CANT-FILAS
004790     CLOSE F-BANDA3.
004800 3620-ABRIR-BANDA3-F.
004810     EXIT.
004820*
004830 3625-VOLCAR-BANDA3-I.
004840     SET TAB-IDX TO WS-J
004850     IF TAB-CANT-ALUMNOS (TAB-IDX) >= 500
004860        AND TAB-CANT-ALUMNOS (TAB-IDX) < 700
004870         PERFORM 3660-ARMAR-REGISTRO-I THRU 3660-ARMAR-REGISTRO-F
004880         MOVE REG-COLEGIO TO REG-BANDA3
004890         WRITE REG-BANDA3
004900     END-IF.
004910 3625-VOLCAR-BANDA3-F.
004920     EXIT.
004930*
004940 3630-ABRIR-BANDA4-I.
004950     OPEN OUTPUT F-BANDA4
004960     PERFORM 3635-VOLCAR-BANDA4-I THRU 3635-VOLCAR-BANDA4-F
004970         VARYING WS-J FROM 1 BY 1
004980         UNTIL WS-J > TAB-CANT-FILAS
004990     CLOSE F-BANDA4.
005000 3630-ABRIR-BANDA4-F.
005010     EXIT.
005020*
005030 3635-VOLCAR-BANDA4-I.
005040     SET TAB-IDX TO WS-J
005050     IF TAB-CANT-ALUMNOS (TAB-IDX) >= 700
005060         PERFORM 3660-ARMAR-REGISTRO-I THRU 3660-ARMAR-REGISTRO-F
005070         MOVE REG-COLEGIO TO REG-BANDA4
005080         WRITE REG-BANDA4
005090     END-IF.
005100 3635-VOLCAR-BANDA4-F.
005110     EXIT.
005120*
005130*    ARMA REG-COLEGIO A PARTIR DE LA FILA DE TABLA APUNTADA POR
005140*    TAB-IDX. LO USAN TODAS LAS RUTINAS DE VOLCADO DE SUBGRUPO.
005150 3660-ARMAR-REGISTRO-I.
005160     MOVE SPACES TO REG-COLEGIO
005170     MOVE TAB-PROVINCIA (TAB-IDX)     TO COL-PROVINCIA
005180     MOVE TAB-NOMBRE (TAB-IDX)        TO COL-NOMBRE
005190     MOVE TAB-CANT-ALUMNOS (TAB-IDX)  TO COL-CANT-ALUMNOS
005200     MOVE TAB-ANIO-FUND (TAB-IDX)     TO COL-ANIO-FUND.
005210 3660-ARMAR-REGISTRO-F.
005220     EXIT.
005230*
005240*    PARTICION POR DECADA DE FUNDACION.  SE USA LA VISTA
005250*    REDEFINIDA COL-ANIO-DESC (CAD-ANIO-SIGLO / CAD-ANIO-DECADA)
005260*    PARA CLASIFICAR SIN HACER ARITMETICA SOBRE EL ANIO.
005270*        DECADA 1 = ANTES_1970      ( < 1970 )
005280*        DECADA 2 = 1970_1979
005290*        DECADA 3 = 1980_1989
005300*        DECADA 4 = 1990_1999
005310*        DECADA 5 = 2000_O_DESPUES  ( >= 2000 )
005320 3700-PARTICION-DECADA-I.
005330     PERFORM 3750-CLASIFICAR-DECADA-I THRU 3750-CLASIFICAR-DECADA-F
005340         VARYING WS-I FROM 1 BY 1
005350         UNTIL WS-I > TAB-CANT-FILAS
005360     IF WS-CANT-DECA1 > ZERO
005370         PERFORM 3800-ABRIR-DECA1-I THRU 3800-ABRIR-DECA1-F
005380     END-IF
005390     IF WS-CANT-DECA2 > ZERO
005400         PERFORM 3810-ABRIR-DECA2-I THRU 3810-ABRIR-DECA2-F
005410     END-IF
005420     IF WS-CANT-DECA3 > ZERO
005430         PERFORM 3820-ABRIR-DECA3-I THRU 3820-ABRIR-DECA3-F
005440     END-IF
005450     IF WS-CANT-DECA4 > ZERO
005460         PERFORM 3830-ABRIR-DECA4-I THRU 3830-ABRIR-DECA4-F
005470     END-IF
005480     IF WS-CANT-DECA5 > ZERO
005490         PERFORM 3840-ABRIR-DECA5-I THRU 3840-ABRIR-DECA5-F
005500     END-IF.
005510 3700-PARTICION-DECADA-F.
005520     EXIT.
005530*
005540 3750-CLASIFICAR-DECADA-I.
005550     SET TAB-IDX TO WS-I
005560     MOVE SPACES TO REG-COLEGIO
005570     MOVE TAB-ANIO-FUND (TAB-IDX) TO COL-ANIO-FUND
005580     EVALUATE TRUE
005590         WHEN TAB-ANIO-FUND (TAB-IDX) < 1970
005600             ADD 1 TO WS-CANT-DECA1
005610         WHEN CAD-ANIO-SIGLO = 19 AND CAD-ANIO-DECADA = 7
005620             ADD 1 TO WS-CANT-DECA2
005630         WHEN CAD-ANIO-SIGLO = 19 AND CAD-ANIO-DECADA = 8
005640             ADD 1 TO WS-CANT-DECA3
005650         WHEN CAD-ANIO-SIGLO = 19 AND CAD-ANIO-DECADA = 9
005660             ADD 1 TO WS-CANT-DECA4
005670         WHEN OTHER
005680             ADD 1 TO WS-CANT-DECA5
005690     END-EVALUATE.
005700 3750-CLASIFICAR-DECADA-F.
005710     EXIT.
005720*
005730 3800-ABRIR-DECA1-I.
005740     OPEN OUTPUT F-DECA1
005750     PERFORM 3805-VOLCAR-DECA1-I THRU 3805-VOLCAR-DECA1-F
005760         VARYING WS-J FROM 1 BY 1
005770         UNTIL WS-J > TAB-CANT-FILAS
005780     CLOSE F-DECA1.
005790 3800-ABRIR-DECA1-F.
005800     EXIT.
005810*
005820 3805-VOLCAR-DECA1-I.
005830     SET TAB-IDX TO WS-J
005840     IF TAB-ANIO-FUND (TAB-IDX) < 1970
005850         PERFORM 3660-ARMAR-REGISTRO-I THRU 3660-ARMAR-REGISTRO-F
005860         MOVE REG-COLEGIO TO REG-DECA1
005870         WRITE REG-DECA1
005880     END-IF.
005890 3805-VOLCAR-DECA1-F.
005900     EXIT.
005910*
005920 3810-ABRIR-DECA2-I.
005930     OPEN OUTPUT F-DECA2
005940     PERFORM 3815-VOLCAR-DECA2-I THRU 3815-VOLCAR-DECA2-F
005950         VARYING WS-J FROM 1 BY 1
005960         UNTIL WS-J > TAB-CANT-FILAS
005970     CLOSE F-DECA2.
005980 3810-ABRIR-DECA2-F.
005990     EXIT.
006000*
006010 3815-VOLCAR-DECA2-I.
006020     SET TAB-IDX TO WS-J
006030     IF TAB-ANIO-FUND (TAB-IDX) >= 1970
006040        AND TAB-ANIO-FUND (TAB-IDX) < 1980
006050         PERFORM 3660-ARMAR-REGISTRO-I THRU 3660-ARMAR-REGISTRO-F
006060         MOVE REG-COLEGIO TO REG-DECA2
006070         WRITE REG-DECA2
006080     END-IF.
006090 3815-VOLCAR-DECA2-F.
006100     EXIT.
006110*
006120 3820-ABRIR-DECA3-I.
006130     OPEN OUTPUT F-DECA3
006140     PERFORM 3825-VOLCAR-DECA3-I THRU 3825-VOLCAR-DECA3-F
006150         VARYING WS-J FROM 1 BY 1
006160         UNTIL WS-J > TAB-CANT-FILAS
006170     CLOSE F-DECA3.
006180 3820-ABRIR-DECA3-F.
006190     EXIT.
006200*
006210 3825-VOLCAR-DECA3-I.
006220     SET TAB-IDX TO WS-J
006230     IF TAB-ANIO-FUND (TAB-IDX) >= 1980
006240        AND TAB-ANIO-FUND (TAB-IDX) < 1990
006250         PERFORM 3660-ARMAR-REGISTRO-I THRU 3660-ARMAR-REGISTRO-F
006260         MOVE REG-COLEGIO TO REG-DECA3
006270         WRITE REG-DECA3
006280     END-IF.
006290 3825-VOLCAR-DECA3-F.
006300     EXIT.
006310*
006320 3830-ABRIR-DECA4-I.
006330     OPEN OUTPUT F-DECA4
006340     PERFORM 3835-VOLCAR-DECA4-I THRU 3835-VOLCAR-DECA4-F
006350         VARYING WS-J FROM 1 BY 1
006360         UNTIL WS-J > TAB-CANT-FILAS
006370     CLOSE F-DECA4.
006380 3830-ABRIR-DECA4-F.
006390     EXIT.
006400*
006410 3835-VOLCAR-DECA4-I.
006420     SET TAB-IDX TO WS-J
006430     IF TAB-ANIO-FUND (TAB-IDX) >= 1990
006440        AND TAB-ANIO-FUND (TAB-IDX) < 2000
006450         PERFORM 3660-ARMAR-REGISTRO-I THRU 3660-ARMAR-REGISTRO-F
006460         MOVE REG-COLEGIO TO REG-DECA4
006470         WRITE REG-DECA4
006480     END-IF.
006490 3835-VOLCAR-DECA4-F.
006500     EXIT.
006510*
006520 3840-ABRIR-DECA5-I.
006530     OPEN OUTPUT F-DECA5
006540     PERFORM 3845-VOLCAR-DECA5-I THRU 3845-VOLCAR-DECA5-F
006550         VARYING WS-J FROM 1 BY 1
006560         UNTIL WS-J > TAB-CANT-FILAS
006570     CLOSE F-DECA5.
006580 3840-ABRIR-DECA5-F.
006590     EXIT.
006600*
006610 3845-VOLCAR-DECA5-I.
006620     SET TAB-IDX TO WS-J
006630     IF TAB-ANIO-FUND (TAB-IDX) >= 2000
006640         PERFORM 3660-ARMAR-REGISTRO-I THRU 3660-ARMAR-REGISTRO-F
006650         MOVE REG-COLEGIO TO REG-DECA5
006660         WRITE REG-DECA5
006670     END-IF.
006680 3845-VOLCAR-DECA5-F.
006690     EXIT.
006700*
006710*    ARMA EL RESULTADO PARA EL LLAMADOR Y TERMINA LA RUTINA.
006720 9999-FINAL-I.
006730     IF WS-GRABACION-MAL
006740         SET LK-GRABA-FALLIDA TO TRUE
006750         DISPLAY 'RUTGRABA - REGRABACION FALLIDA - EL LLAMADOR '
006760                 'DEBE DESHACER LA NOVEDAD EN MEMORIA'
006770     ELSE
006780         SET LK-GRABA-CORRECTA TO TRUE
006790         MOVE WS-CANT-PROVINCIAS TO LK-GRABA-CANT-PROVINCIAS
006800     END-IF.
006810 9999-FINAL-F.
006820     EXIT.
