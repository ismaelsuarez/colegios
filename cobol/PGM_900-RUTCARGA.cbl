000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RUTCARGA.
000030 AUTHOR.        M. VILICH ESCALANTE.
000040 INSTALLATION.  GERENCIA DE SISTEMAS - AREA EDUCACION.
000050 DATE-WRITTEN.  15/03/1987.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO DEL AREA.
000080******************************************************************
000090*    RUTCARGA                                                    *
000100*    ==================                                          *
000110*    RUTINA DE CARGA Y VALIDACION DEL MAESTRO DE COLEGIOS.       *
000120*    - ABRE EL MAESTRO DE COLEGIOS (DDMAECOL); SI NO EXISTE LO   *
000130*      CREA VACIO Y AVISA AL LLAMADOR (LK-CARGA-MAESTRO-NUEVO).  *
000140*    - LEE EL MAESTRO EN FORMA SECUENCIAL, VALIDA PROVINCIA Y    *
000150*      NOMBRE (NO BLANCOS) Y CANTIDAD DE ALUMNOS / ANIO DE       *
000160*      FUNDACION (NUMERICOS, BLANCO = CERO); LOS REGISTROS       *
000170*      INVALIDOS SE DESCARTAN Y SE CUENTAN.                       *
000180*    - ARMA LA TABLA EN MEMORIA WS-TABLA-COLEGIOS EN EL ORDEN    *
000190*      DE LECTURA DEL ARCHIVO.                                   *
000200*    - ES LLAMADA POR TODOS LOS PROGRAMAS BATCH DE COLEGIOS      *
000210*      (PROGCG10, PROGCG40, PROGCG50, PROGCG60, PROGCG70) PARA   *
000220*      EVITAR DUPLICAR LA LOGICA DE CARGA EN CADA UNO.            *
000230******************************************************************
000240*    HISTORIAL DE CAMBIOS                                        *
000250*    --------------------------------------------------------    *
000260*    FECHA       AUTOR   TICKET      DESCRIPCION                 *
000270*    ----------  ------  ----------  ------------------------    *
000280*    15/03/1987  MVE     REQ-0231    VERSION INICIAL              *
000290*    02/11/1989  MVE     REQ-0304    SE FACTORIZA COMO RUTINA     *
000300*                                    COMUN LLAMADA POR CALL EN    *
000310*                                    LUGAR DE DUPLICAR LA LECTURA *
000320*                                    EN CADA PROGRAMA              *
000330*    14/07/1996  DCH     REQ-0812    TABLA AMPLIADA A 2000 FILAS *
000340*    22/12/1998  RTZ     Y2K-0042    ANIO DE FUNDACION A 4 DIGITOS*
000350*    11/02/2001  RTZ     REQ-0955    SI EL MAESTRO NO EXISTE      *
000360*                                    (FS='35') SE CREA VACIO EN   *
000370*                                    LUGAR DE ABORTAR              *
000380*    09/06/2004  LPC     REQ-1180    SE DEVUELVE CANTIDAD DE      *
000390*                                    RECHAZADOS AL LLAMADOR PARA  *
000400*                                    EL MENSAJE DE RESUMEN         *
000410******************************************************************
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     UPSI-0 ON STATUS IS WS-MODO-TRAZA-ON
000460            OFF STATUS IS WS-MODO-TRAZA-OFF.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT F-MAECOL ASSIGN DDMAECOL
000500            FILE STATUS IS FS-MAECOL.
000510*
000520 DATA DIVISION.
000530 FILE SECTION.
000540 FD  F-MAECOL
000550     BLOCK CONTAINS 0 RECORDS
000560     RECORDING MODE IS F.
000570     COPY CPCOLEG.
000580*
000590 WORKING-STORAGE SECTION.
000600*========================*
000610*----------- SWITCHES DE TRAZA (UPSI) --------------------------
000620 77  WS-MODO-TRAZA-ON            PIC X       VALUE 'N'.
000630 77  WS-MODO-TRAZA-OFF           PIC X       VALUE 'S'.
000640*
000650*----------- STATUS DE ARCHIVOS ---------------------------------
000660 77  FS-MAECOL                   PIC XX      VALUE SPACES.
000670     88  FS-MAECOL-OK                        VALUE '00'.
000680     88  FS-MAECOL-EOF                       VALUE '10'.
000690     88  FS-MAECOL-NO-EXISTE                 VALUE '35'.
000700*
000710 77  WS-STATUS-FIN               PIC X       VALUE 'N'.
000720     88  WS-FIN-LECTURA                      VALUE 'S'.
000730     88  WS-NO-FIN-LECTURA                   VALUE 'N'.
000740*
000750*----------- INDICADOR DE REGISTRO VALIDO -----------------------
000760 77  WS-STATUS-REG               PIC X       VALUE 'S'.
000770     88  WS-REG-VALIDO                       VALUE 'S'.
000780     88  WS-REG-INVALIDO                     VALUE 'N'.
000790*
000800*----------- CONTADORES (COMP PARA VELOCIDAD DE ACCESO) ---------
000810 77  WS-CANT-LEIDOS              PIC 9(05) USAGE COMP VALUE ZEROS.
000820 77  WS-CANT-VALIDOS             PIC 9(05) USAGE COMP VALUE ZEROS.
000830 77  WS-CANT-RECHAZADOS          PIC 9(05) USAGE COMP VALUE ZEROS.
000840 77  WS-RECHAZADOS-PRINT         PIC ZZZZ9.
000850*
000860 LINKAGE SECTION.
000870*================*
000880 01  LK-CARGA-RESULTADO.
000890     05  LK-CARGA-RC             PIC 9(04) USAGE COMP.
000900     05  LK-CARGA-MAESTRO-NUEVO  PIC X(01).
000910         88  LK-MAESTRO-FUE-CREADO   VALUE 'S'.
000920     05  LK-CARGA-LEIDOS         PIC 9(05) USAGE COMP.
000930     05  LK-CARGA-VALIDOS        PIC 9(05) USAGE COMP.
000940     05  LK-CARGA-RECHAZADOS     PIC 9(05) USAGE COMP.
000950     05  FILLER                  PIC X(08).
000960*
000970*///////////////////////////////////////////////////////////////
000980     COPY TBCOLREG.
000990*///////////////////////////////////////////////////////////////
001000*
001010 PROCEDURE DIVISION USING LK-CARGA-RESULTADO WS-TABLA-COLEGIOS.
001020*
001030 MAIN-RUTINA-I.
001040*
001050     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
001060     IF NOT LK-MAESTRO-FUE-CREADO AND RETURN-CODE = ZEROS THEN
001070        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
001080                                    UNTIL WS-FIN-LECTURA
001090        PERFORM 8000-CERRAR-I  THRU 8000-CERRAR-F
001100     END-IF
001110     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F
001120     .
001130 MAIN-RUTINA-F. GOBACK.
001140*
001150*
001160*---- CUERPO INICIO: ABRE EL MAESTRO; SI NO EXISTE LO CREA ------
001170 1000-INICIO-I.
001180*
001190     MOVE ZEROS  TO RETURN-CODE
001200     MOVE ZEROS  TO WS-CANT-LEIDOS WS-CANT-VALIDOS
001210                     WS-CANT-RECHAZADOS
001220     MOVE ZEROS  TO TAB-CANT-FILAS
001230     MOVE 'N'    TO LK-CARGA-MAESTRO-NUEVO
001240     SET WS-NO-FIN-LECTURA TO TRUE
001250*
001260     OPEN INPUT F-MAECOL
001270     EVALUATE TRUE
001280        WHEN FS-MAECOL-OK
001290           PERFORM 2100-LEER-I THRU 2100-LEER-F
001300        WHEN FS-MAECOL-NO-EXISTE
001310           MOVE 'S' TO LK-CARGA-MAESTRO-NUEVO
001320           PERFORM 1100-CREAR-MAESTRO-I THRU 1100-CREAR-MAESTRO-F
001330        WHEN OTHER
001340           DISPLAY '*RUTCARGA*ERROR EN OPEN MAECOL = ' FS-MAECOL
001350           MOVE 9999 TO RETURN-CODE
001360           SET WS-FIN-LECTURA TO TRUE
001370     END-EVALUATE
001380     .
001390 1000-INICIO-F. EXIT.
001400*
001410*---- CREA EL MAESTRO VACIO CUANDO NO EXISTE (INICIALIZACION) ---
001420 1100-CREAR-MAESTRO-I.
001430*
001440     OPEN OUTPUT F-MAECOL
001450     IF NOT FS-MAECOL-OK THEN
001460        DISPLAY '*RUTCARGA*ERROR EN CREACION DEL MAECOL = ' FS-MAECOL
001470        MOVE 9999 TO RETURN-CODE
001480     END-IF
001490     CLOSE F-MAECOL
001500     .
001510 1100-CREAR-MAESTRO-F. EXIT.
001520*
001530*---- CUERPO PROCESO: VALIDA Y ACUMULA CADA REGISTRO LEIDO ------
001540 2000-PROCESO-I.
001550*
001560     PERFORM 2200-VALIDAR-I THRU 2200-VALIDAR-F
001570     PERFORM 2100-LEER-I    THRU 2100-LEER-F
001580     .
001590 2000-PROCESO-F. EXIT.
001600*
001610*---- LECTURA SECUENCIAL DEL MAESTRO ----------------------------
001620 2100-LEER-I.
001630*
001640     READ F-MAECOL
001650     EVALUATE TRUE
001660        WHEN FS-MAECOL-OK
001670           ADD 1 TO WS-CANT-LEIDOS
001680        WHEN FS-MAECOL-EOF
001690           SET WS-FIN-LECTURA TO TRUE
001700        WHEN OTHER
001710           DISPLAY '*RUTCARGA*ERROR EN LECTURA MAECOL = ' FS-MAECOL
001720           MOVE 9999 TO RETURN-CODE
001730           SET WS-FIN-LECTURA TO TRUE
001740     END-EVALUATE
001750     .
001760 2100-LEER-F. EXIT.
001770*
001780*---- VALIDACION DE PROVINCIA / NOMBRE / ALUMNOS / FUNDACION ----
001790 2200-VALIDAR-I.
001800*
001810     SET WS-REG-VALIDO TO TRUE
001820*
001830     IF COL-PROVINCIA OF REG-COLEGIO = SPACES
001840        OR COL-NOMBRE OF REG-COLEGIO = SPACES THEN
001850        SET WS-REG-INVALIDO TO TRUE
001860     END-IF
001870*
001880     IF COL-CANT-ALUMNOS OF REG-COLEGIO = SPACES THEN
001890        MOVE ZEROS TO COL-CANT-ALUMNOS OF REG-COLEGIO
001900     ELSE
001910        IF COL-CANT-ALUMNOS OF REG-COLEGIO IS NOT NUMERIC THEN
001920           SET WS-REG-INVALIDO TO TRUE
001930        END-IF
001940     END-IF
001950*
001960     IF COL-ANIO-FUND OF REG-COLEGIO = SPACES THEN
001970        MOVE ZEROS TO COL-ANIO-FUND OF REG-COLEGIO
001980     ELSE
001990        IF COL-ANIO-FUND OF REG-COLEGIO IS NOT NUMERIC THEN
002000           SET WS-REG-INVALIDO TO TRUE
002010        END-IF
002020     END-IF
002030*
002040     IF WS-REG-VALIDO THEN
002050        PERFORM 2300-AGREGAR-TABLA-I THRU 2300-AGREGAR-TABLA-F
002060     ELSE
002070        ADD 1 TO WS-CANT-RECHAZADOS
002080     END-IF
002090     .
002100 2200-VALIDAR-F. EXIT.
002110*
002120*---- AGREGA EL REGISTRO VALIDO AL FINAL DE LA TABLA ------------
002130 2300-AGREGAR-TABLA-I.
002140*
002150     ADD 1 TO TAB-CANT-FILAS
002160     SET TAB-IDX TO TAB-CANT-FILAS
002170     MOVE COL-PROVINCIA   OF REG-COLEGIO TO TAB-PROVINCIA (TAB-IDX)
002180     MOVE COL-NOMBRE      OF REG-COLEGIO TO TAB-NOMBRE    (TAB-IDX)
002190     MOVE COL-CANT-ALUMNOS OF REG-COLEGIO
002200                                  TO TAB-CANT-ALUMNOS (TAB-IDX)
002210     MOVE COL-ANIO-FUND   OF REG-COLEGIO TO TAB-ANIO-FUND (TAB-IDX)
002220     MOVE TAB-CANT-FILAS TO TAB-POS-ORIGEN (TAB-IDX)
002230     ADD 1 TO WS-CANT-VALIDOS
002240     .
002250 2300-AGREGAR-TABLA-F. EXIT.
002260*
002270*---- CIERRA EL MAESTRO LUEGO DE LA CARGA -----------------------
002280 8000-CERRAR-I.
002290*
002300     CLOSE F-MAECOL
002310     IF NOT FS-MAECOL-OK THEN
002320        DISPLAY '*RUTCARGA*ERROR EN CLOSE MAECOL = ' FS-MAECOL
002330        MOVE 9999 TO RETURN-CODE
002340     END-IF
002350     .
002360 8000-CERRAR-F. EXIT.
002370*
002380*---- DEVUELVE RESULTADOS AL LLAMADOR ---------------------------
002390 9999-FINAL-I.
002400*
002410     IF WS-CANT-RECHAZADOS > ZEROS THEN
002420        MOVE WS-CANT-RECHAZADOS TO WS-RECHAZADOS-PRINT
002430        DISPLAY '*RUTCARGA*REGISTROS RECHAZADOS: ' WS-RECHAZADOS-PRINT
002440     END-IF
002450*
002460     MOVE RETURN-CODE        TO LK-CARGA-RC
002470     MOVE WS-CANT-LEIDOS     TO LK-CARGA-LEIDOS
002480     MOVE WS-CANT-VALIDOS    TO LK-CARGA-VALIDOS
002490     MOVE WS-CANT-RECHAZADOS TO LK-CARGA-RECHAZADOS
002500     .
002510 9999-FINAL-F. EXIT.
